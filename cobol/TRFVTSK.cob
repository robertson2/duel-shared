000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TRFVTSK.
000400 AUTHOR. TYK.
000500 INSTALLATION. ADVOCACY PLATFORM DATA SERVICES.
000600 DATE-WRITTEN. 04 JUN 1990.
000700 DATE-COMPILED.
000800 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : SOCIAL POSTING TASK VALIDATION SUBROUTINE.
001000*             CLEANSES TASK ID, NORMALIZES PLATFORM NAME
001100*             AGAINST THE KNOWN-PLATFORM TABLE, VALIDATES POST
001200*             URL AND POSTED DATE.
001300*             THIS ROUTINE IS INITIATED BY ADVETL01 FOR EACH
001400*             TASK DETAIL RECORD.
001500*_________________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* AD1TYK 04/06/1990 TYK      - INITIAL VERSION, PLATFORM TABLE
001900*                          LOOKUP MODELLED ON THE COUNTRY/BANK
002000*                          RISK TABLE WALK USED ELSEWHERE IN
002100*                          THIS SUITE
002200*----------------------------------------------------------------*
002300* AD2JLM 12/11/1994 JLMENDEZ - 14HOREM024 - ADD "UNKNOWN" AS AN
002400*                          EXPLICIT TABLE ENTRY SO A LITERAL
002500*                          PLATFORM VALUE OF "UNKNOWN" IS NOT
002600*                          FLAGGED AS AN ERROR
002700*----------------------------------------------------------------*
002800* Y2K002 04/03/1998 RCHIONG  - Y2K REMEDIATION PROJECT
002900*                          POSTED DATE CENTURY WINDOW REVIEWED,
003000*                          NO CHANGE REQUIRED (4-DIGIT YEAR)
003100*----------------------------------------------------------------*
003200* AD3TWC 12/11/2001 TWCHEAH  - 14HOREM029 - NUMERIC PLATFORM
003300*                          VALUES (E.G. "12345") NOW REJECTED
003400*                          BEFORE THE TABLE WALK
003500*=================================================================
003600*
003700 ENVIRONMENT DIVISION.
003800*********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004400         UPSI-0 IS UPSI-SWITCH-0
004500         ON STATUS IS U0-ON
004600         OFF STATUS IS U0-OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300***************
005400 WORKING-STORAGE SECTION.
005500***********************
005550 77  WS-FOUND                    PIC X(01) VALUE SPACE.
005580*
005600 01  WK-C-COMMON.
005700         COPY ETLCMWS.
005800*
005900 01  WK-N-SUBSCR                 PIC 9(02) COMP-3 VALUE ZERO.
006000 01  WS-OKAY                     PIC X(01) VALUE SPACE.
006200 01  FIRST-TIME                  PIC X(01) VALUE "Y".
006300*
006400*----------------- KNOWN PLATFORM LOOKUP TABLE ------------------*
006500 01  TABLE-PLATFORM.
006600     05  FILLER PIC X(24) VALUE "TIKTOK      TikTok      ".
006700     05  FILLER PIC X(24) VALUE "INSTAGRAM   Instagram   ".
006800     05  FILLER PIC X(24) VALUE "FACEBOOK    Facebook    ".
006900     05  FILLER PIC X(24) VALUE "YOUTUBE     YouTube     ".
007000     05  FILLER PIC X(24) VALUE "TWITTER     Twitter     ".
007100     05  FILLER PIC X(24) VALUE "UNKNOWN     Unknown     ".
007200 01  TABLE-PLATFORM-R REDEFINES TABLE-PLATFORM.
007300     05  TAB-PLT-ENTRY OCCURS 6 TIMES INDEXED BY TAB-PLT-IDX.
007400         10  TAB-PLT-KEY         PIC X(12).
007500         10  TAB-PLT-VALUE       PIC X(12).
007600*
007700*----------------- POST URL VALIDATION WORK AREA ----------------*
007800 01  WS-URL-WORK                 PIC X(60).
007900 01  WS-URL-UPPER REDEFINES WS-URL-WORK.
008000     05  WS-URL-UPPER-CHAR       PIC X(01) OCCURS 60 TIMES.
008100*
008200*----------------- POSTED DATE VALIDATION WORK AREA -------------*
008300 01  WS-DATE-WORK                PIC X(10).
008400 01  WS-DATE-GROUPS REDEFINES WS-DATE-WORK.
008500     05  WS-DATE-CCYY            PIC 9(04).
008600     05  WS-DATE-DASH1           PIC X(01).
008700     05  WS-DATE-MM              PIC 9(02).
008800     05  WS-DATE-DASH2           PIC X(01).
008900     05  WS-DATE-DD              PIC 9(02).
009000*
009100*----------------- TASK ID SURROGATE WORK AREA ------------------*
009200 01  WS-TID-WORK                 PIC X(36).
009300*
009400*----------------- PLATFORM UPPERCASE WORK AREA -----------------*
009500 01  WS-PLT-WORK                 PIC X(12).
009600*
009700*****************
009800 LINKAGE SECTION.
009900*****************
010000        COPY LKTSK.
010100 EJECT
010200********************************************
010300 PROCEDURE DIVISION USING WK-LKTSK.
010400********************************************
010500 MAIN-MODULE.
010600     IF FIRST-TIME = "Y"
010700         MOVE "N" TO FIRST-TIME
010800     END-IF.
010900     PERFORM A100-INITIAL-SUBROUTINE
011000         THRU A199-INITIAL-SUBROUTINE-EX.
011100     PERFORM B100-PATH-CHOICE THRU B199-PATH-CHOICE-EX.
011200     GO TO Z000-END-PROGRAM.
011300*
011400*  A100 - RESET THE OUTPUT AND ISSUE AREAS
011700 A100-INITIAL-SUBROUTINE.
011800     MOVE SPACES  TO LK-TSK-OUTPUT.
011900     MOVE ZERO    TO LK-ISS-COUNT.
012000     MOVE SPACES  TO LK-ISS-TAB (1).
012100 A199-INITIAL-SUBROUTINE-EX.
012200     EXIT.
012300*
012400*  B100 - DRIVE THE FOUR TASK-LEVEL CLEANSING PARAGRAPHS
012700 B100-PATH-CHOICE.
012800     PERFORM C100-CLEAN-TASK-ID  THRU C199-CLEAN-TASK-ID-EX.
012900     PERFORM C150-CLEAN-PLATFORM THRU C199-CLEAN-PLATFORM-EX.
013000     PERFORM C200-CLEAN-POST-URL THRU C299-CLEAN-POST-URL-EX.
013100     PERFORM C250-CLEAN-POSTED-DATE
013200         THRU C299-CLEAN-POSTED-DATE-EX.
013300 B199-PATH-CHOICE-EX.
013400     EXIT.
013500*
013600*  C100 - VALIDATE/GENERATE TASK ID
013900 C100-CLEAN-TASK-ID.
014000     MOVE "N" TO LK-OUT-TASK-ID-GEN.
014100     IF LK-IN-TASK-ID = SPACES
014200         PERFORM D900-GENERATE-SURROGATE-KEY
014300             THRU D999-GENERATE-SURROGATE-KEY-EX
014400         MOVE WS-TID-WORK TO LK-OUT-TASK-ID
014500         MOVE "Y" TO LK-OUT-TASK-ID-GEN
014600     ELSE
014700         MOVE LK-IN-TASK-ID TO LK-OUT-TASK-ID
014800     END-IF.
014900 C199-CLEAN-TASK-ID-EX.
015000     EXIT.
015100*
015200*  C150 - NORMALIZE PLATFORM AGAINST TABLE-PLATFORM
015500 C150-CLEAN-PLATFORM.
015600     MOVE SPACES TO WS-PLT-WORK.
015700     MOVE LK-IN-PLATFORM TO WS-PLT-WORK.
015800     INSPECT WS-PLT-WORK CONVERTING
015900         "abcdefghijklmnopqrstuvwxyz" TO
016000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016100     MOVE "N" TO WS-FOUND.
016200     IF WS-PLT-WORK NOT = SPACES AND WS-PLT-WORK NOT NUMERIC
016300         SET TAB-PLT-IDX TO 1
016400         SEARCH TAB-PLT-ENTRY VARYING TAB-PLT-IDX
016500             AT END MOVE "N" TO WS-FOUND
016600             WHEN TAB-PLT-KEY (TAB-PLT-IDX) = WS-PLT-WORK
016700                 MOVE "Y" TO WS-FOUND
016800         END-SEARCH
016900     END-IF.
017000     IF WS-FOUND = "Y"
017100         MOVE TAB-PLT-VALUE (TAB-PLT-IDX) TO LK-OUT-PLATFORM
017200     ELSE
017300         MOVE "Unknown" TO LK-OUT-PLATFORM
017400         PERFORM E100-LOG-ISSUE THRU E199-LOG-ISSUE-EX
017500         MOVE "INVALID_PLATFORM"    TO LK-ISS-TYPE
017525                                       (LK-ISS-COUNT)
017540         PERFORM E110-LOOKUP-SEVERITY THRU E119-LOOKUP-SEVERITY-EX
017700         MOVE "PLATFORM MISSING, NUMERIC OR NOT RECOGNIZED"
017800                                    TO LK-ISS-DESC (LK-ISS-COUNT)
017850         MOVE "PLATFORM"            TO LK-ISS-FIELD
017875                                       (LK-ISS-COUNT)
018000     END-IF.
018100 C199-CLEAN-PLATFORM-EX.
018200     EXIT.
018300*
018400*  C200 - VALIDATE POST URL (MUST START HTTP:// OR HTTPS://)
018700 C200-CLEAN-POST-URL.
018800     MOVE SPACES TO LK-OUT-POST-URL.
018900     MOVE SPACES TO WS-URL-WORK.
019000     MOVE LK-IN-POST-URL TO WS-URL-WORK.
019100     INSPECT WS-URL-WORK CONVERTING
019200         "abcdefghijklmnopqrstuvwxyz" TO
019300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019400     IF WS-URL-WORK = SPACES OR WS-URL-WORK = "BROKEN_LINK"
019500         GO TO C299-CLEAN-POST-URL-EX.
019600     IF WS-URL-WORK (1:7) = "HTTP://" OR
019700        WS-URL-WORK (1:8) = "HTTPS://"
019800         MOVE LK-IN-POST-URL TO LK-OUT-POST-URL
019900     END-IF.
020000 C299-CLEAN-POST-URL-EX.
020100     EXIT.
020200*
020300*  C250 - VALIDATE POSTED DATE (YYYY-MM-DD)
020600 C250-CLEAN-POSTED-DATE.
020700     MOVE SPACES TO LK-OUT-POSTED-AT.
020800     MOVE SPACES TO WS-DATE-WORK.
020900     MOVE LK-IN-POSTED-AT TO WS-DATE-WORK.
021000     INSPECT WS-DATE-WORK CONVERTING
021100         "abcdefghijklmnopqrstuvwxyz" TO
021200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021300     IF WS-DATE-WORK = SPACES OR WS-DATE-WORK = "NOT-A-DATE"
021400         GO TO C299-CLEAN-POSTED-DATE-EX.
021500     IF WS-DATE-DASH1 NOT = "-" OR WS-DATE-DASH2 NOT = "-"
021600         GO TO C299-CLEAN-POSTED-DATE-EX.
021700     IF WS-DATE-CCYY NOT NUMERIC OR WS-DATE-MM NOT NUMERIC
021800        OR WS-DATE-DD NOT NUMERIC
021900         GO TO C299-CLEAN-POSTED-DATE-EX.
022000     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
022100         GO TO C299-CLEAN-POSTED-DATE-EX.
022200     IF WS-DATE-DD < 1 OR WS-DATE-DD > 31
022300         GO TO C299-CLEAN-POSTED-DATE-EX.
022400     MOVE LK-IN-POSTED-AT TO LK-OUT-POSTED-AT.
022500 C299-CLEAN-POSTED-DATE-EX.
022600     EXIT.
022700*
022800*  E100 - APPEND ONE ROW TO THE OUTBOUND QUALITY ISSUE TABLE
023100 E100-LOG-ISSUE.
023200     ADD 1 TO LK-ISS-COUNT.
023300 E199-LOG-ISSUE-EX.
023400     EXIT.
023410*
023420*  E110 - LOOK UP THE ISSUE SEVERITY FROM THE GOVERNANCE TABLE
023430 E110-LOOKUP-SEVERITY.
023440     SET WK-X-SEV-IDX TO 1.
023450     SEARCH WK-C-SEV-ENTRY
023460         AT END
023470             MOVE "MEDIUM" TO LK-ISS-SEVERITY (LK-ISS-COUNT)
023480         WHEN WK-C-SEV-TYPE (WK-X-SEV-IDX) =
023485              LK-ISS-TYPE (LK-ISS-COUNT)
023487             MOVE WK-C-SEV-LEVEL (WK-X-SEV-IDX)
023489                 TO LK-ISS-SEVERITY (LK-ISS-COUNT)
023490     END-SEARCH.
023495 E119-LOOKUP-SEVERITY-EX.
023498     EXIT.
023500*
023600*  D900 - GENERATE A SURROGATE UUID-SHAPED TASK KEY
023900 D900-GENERATE-SURROGATE-KEY.
024000     ADD 1 TO WK-N-SURROGATE-SEQ.
024100     MOVE "00000000-0000-0000-0000-000000000000" TO WS-TID-WORK.
024200     MOVE WK-N-SURROGATE-SEQ TO WS-TID-WORK (31:7).
024300 D999-GENERATE-SURROGATE-KEY-EX.
024400     EXIT.
024500*
024600 Z000-END-PROGRAM.
024700     EXIT PROGRAM.
024800*
024900******************************************************************
025000************** END OF PROGRAM SOURCE -  TRFVTSK *****************
025100******************************************************************
