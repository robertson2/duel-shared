000100* LKPRG.cpybk - LINKAGE AREA FOR CALLED ROUTINE TRFVPRG
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION
000800* --------------------------------------------------------------------------
000900  01  WK-LKPRG.
001000      05  LK-PRG-INPUT.
001100          10  LK-IN-PROGRAM-ID     PIC X(36).
001200          10  LK-IN-BRAND          PIC X(20).
001300          10  LK-IN-SALES-ATTR     PIC X(12).
001400      05  LK-PRG-OUTPUT.
001500          10  LK-OUT-PROGRAM-ID    PIC X(36).
001600          10  LK-OUT-PROGRAM-ID-GEN PIC X(01).
001700              88  LK-PROGRAM-ID-WAS-GENERATED VALUE "Y".
001800          10  LK-OUT-BRAND         PIC X(20).
001900          10  LK-OUT-SALES-AMOUNT  PIC S9(9)V99.
002000          10  LK-OUT-SALES-STAT    PIC X(01).
002100              88  LK-SALES-VALID              VALUE "V".
002200              88  LK-SALES-ABSENT             VALUE "A".
002300              88  LK-SALES-INVALID            VALUE "I".
002400      05  LK-PRG-ISSUES.
002500          10  LK-ISS-COUNT         PIC 9(01) COMP-3.
002600          10  LK-ISS-TAB OCCURS 2 TIMES.
002700              15  LK-ISS-TYPE      PIC X(25).
002800              15  LK-ISS-SEVERITY  PIC X(08).
002900              15  LK-ISS-DESC      PIC X(70).
003000              15  LK-ISS-FIELD     PIC X(20).
