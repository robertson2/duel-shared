000100* DQOUT.cpybk
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION - DATA QUALITY
000800*                               EXCEPTION ROW, ONE PER ISSUE
000900* --------------------------------------------------------------------------
001000* AD2JLM JLMENDEZ 11/06/2001  - E-REQ 8814 - ADDED DQ-IMPORT-ID SO
001100*                               ISSUES CAN BE TRACED BACK TO A RUN
001200* --------------------------------------------------------------------------
001300     05  DQOUT-RECORD             PIC X(199).
001400* I-O FORMAT: DQOUTR  FROM FILE QUALITY-OUT  OF LIBRARY ETLLIB
001500*
001600     05  DQOUTR  REDEFINES DQOUT-RECORD.
001700         10  DQ-IMPORT-ID          PIC X(36).
001800*                        RUN ID - ONE PER BATCH EXECUTION
001900         10  DQ-SEVERITY           PIC X(08).
002000*                        LOW / MEDIUM / HIGH / CRITICAL
002100         10  DQ-TYPE               PIC X(25).
002200*                        ISSUE TYPE CODE
002300         10  DQ-DESC               PIC X(70).
002400*                        HUMAN READABLE DESCRIPTION
002500         10  DQ-RECORD-ID          PIC X(36).
002600*                        AFFECTED RECORD KEY OR SPACES
002700         10  DQ-FIELD              PIC X(20).
002800*                        AFFECTED FIELD NAME OR SPACES
002900         10  FILLER                PIC X(04).
003000*                        RESERVED FOR FUTURE EXPANSION
