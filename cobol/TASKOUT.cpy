000100* TASKOUT.cpybk
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION - SOCIAL POSTING
000800*                               TASK ROW PER PROGRAM
000900* --------------------------------------------------------------------------
001000     05  TASKOUT-RECORD           PIC X(158).
001100* I-O FORMAT: TASKOUTR  FROM FILE TASK-OUT  OF LIBRARY ETLLIB
001200*
001300     05  TASKOUTR  REDEFINES TASKOUT-RECORD.
001400         10  TSK-ID                PIC X(36).
001500*                        TASK KEY - INPUT OR GENERATED
001600         10  TSK-PRG-ID            PIC X(36).
001700*                        PROGRAM KEY
001800         10  TSK-PLATFORM          PIC X(12).
001900*                        NORMALIZED PLATFORM, UNKNOWN FALLBACK
002000         10  TSK-POST-URL          PIC X(60).
002100*                        VALID HTTP(S) URL OR SPACES
002200         10  TSK-POSTED-AT         PIC X(10).
002300*                        VALID DATE OR SPACES
002400         10  FILLER                PIC X(04).
002500*                        RESERVED FOR FUTURE EXPANSION
