000100* ANALOUT.cpybk
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION - PER-POST
000800*                               ENGAGEMENT ANALYTICS ROW
000900* --------------------------------------------------------------------------
001000* AD4TWC TWCHEAH  22/09/2009  - E-REQ 20144 - ADDED DERIVED
001100*                               ENGAGEMENT/IMPACT SCORE FIELDS
001200* --------------------------------------------------------------------------
001300     05  ANALOUT-RECORD           PIC X(140).
001400* I-O FORMAT: ANALOUTR  FROM FILE ANALYTICS-OUT  OF LIBRARY ETLLIB
001500*
001600     05  ANALOUTR  REDEFINES ANALOUT-RECORD.
001700         10  ANL-ID                PIC X(36).
001800*                        ANALYTICS KEY - GENERATED
001900         10  ANL-TASK-ID           PIC X(36).
002000*                        TASK KEY
002100         10  ANL-LIKES             PIC S9(8).
002200*                        LIKES - ZERO IF MISSING FLAG SET
002300         10  ANL-LIKES-NULL        PIC X(01).
002400*                        Y IF LIKES WAS MISSING
002500         10  ANL-COMMENTS          PIC S9(8).
002600         10  ANL-COMMENTS-NULL     PIC X(01).
002700         10  ANL-SHARES            PIC S9(8).
002800         10  ANL-SHARES-NULL       PIC X(01).
002900         10  ANL-REACH             PIC S9(9).
003000*                        FLOORED AT ZERO
003100         10  ANL-REACH-NULL        PIC X(01).
003200         10  ANL-ENG-SCORE         PIC S9(9).
003300*                        LIKES + 2*COMMENTS + 3*SHARES
003400         10  ANL-IMPACT-SCORE      PIC S9(7)V99.
003500*                        0.7*ENG-SCORE + 0.0003*REACH
003600         10  ANL-ENG-RATE          PIC S9(3)V99.
003700*                        ENGAGEMENT/REACH*100, 0 IF REACH = 0
003800         10  FILLER                PIC X(08).
003900*                        RESERVED FOR FUTURE EXPANSION
