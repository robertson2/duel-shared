000100* LKANL.cpybk - LINKAGE AREA FOR CALLED ROUTINE TRFVANL
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION
000800* --------------------------------------------------------------------------
000900* AD4TWC TWCHEAH  22/09/2009  - E-REQ 20144 - ADDED DERIVED SCORE
001000*                               OUTPUT FIELDS, MOVED OUT OF ADVETL01
001100* --------------------------------------------------------------------------
001200  01  WK-LKANL.
001300      05  LK-ANL-INPUT.
001400          10  LK-IN-LIKES          PIC X(08).
001500          10  LK-IN-COMMENTS       PIC X(08).
001600          10  LK-IN-SHARES         PIC X(08).
001700          10  LK-IN-REACH          PIC X(09).
001800      05  LK-ANL-OUTPUT.
001900          10  LK-OUT-LIKES         PIC S9(8).
002000          10  LK-OUT-LIKES-NULL    PIC X(01).
002100          10  LK-OUT-COMMENTS      PIC S9(8).
002200          10  LK-OUT-COMMENTS-NULL PIC X(01).
002300          10  LK-OUT-SHARES        PIC S9(8).
002400          10  LK-OUT-SHARES-NULL   PIC X(01).
002500          10  LK-OUT-REACH         PIC S9(9).
002600          10  LK-OUT-REACH-NULL    PIC X(01).
002700          10  LK-OUT-ANY-PRESENT   PIC X(01).
002800              88  LK-ANL-HAS-DATA          VALUE "Y".
002900          10  LK-OUT-ENG-SCORE     PIC S9(9).
003000          10  LK-OUT-IMPACT-SCORE  PIC S9(7)V99.
003100          10  LK-OUT-ENG-RATE      PIC S9(3)V99.
