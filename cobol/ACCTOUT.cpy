000100* ACCTOUT.cpybk
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION - ONE ROW PER
000800*                               DEDUPLICATED ADVOCATE ACCOUNT
000900* --------------------------------------------------------------------------
001000     05  ACCTOUT-RECORD           PIC X(90).
001100* I-O FORMAT: ACCTOUTR  FROM FILE ACCOUNT-OUT  OF LIBRARY ETLLIB
001200*
001300     05  ACCTOUTR  REDEFINES ACCTOUT-RECORD.
001400         10  ACCT-ID               PIC X(36).
001500*                        GENERATED ACCOUNT KEY
001600         10  ACCT-EMAIL            PIC X(50).
001700*                        LOWERCASED E-MAIL OR PLACEHOLDER
001800         10  FILLER                PIC X(04).
001900*                        RESERVED FOR FUTURE EXPANSION
