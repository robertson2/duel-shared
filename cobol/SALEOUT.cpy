000100* SALEOUT.cpybk
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION - SALES
000800*                               ATTRIBUTION ROW PER PROGRAM
000900* --------------------------------------------------------------------------
001000     05  SALEOUT-RECORD           PIC X(90).
001100* I-O FORMAT: SALEOUTR  FROM FILE SALES-OUT  OF LIBRARY ETLLIB
001200*
001300     05  SALEOUTR  REDEFINES SALEOUT-RECORD.
001400         10  SLS-ID                PIC X(36).
001500*                        ATTRIBUTION KEY - GENERATED
001600         10  SLS-PRG-ID            PIC X(36).
001700*                        PROGRAM KEY
001800         10  SLS-AMOUNT            PIC S9(9)V99.
001900*                        SALES AMOUNT - MUST BE GREATER THAN ZERO
002000         10  SLS-CURRENCY          PIC X(03).
002100*                        ALWAYS USD
002200         10  FILLER                PIC X(04).
002300*                        RESERVED FOR FUTURE EXPANSION
