000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFVANL.
000130 AUTHOR. ACCENTURE.
000140 INSTALLATION. ADVOCACY PLATFORM DATA SERVICES.
000150 DATE-WRITTEN. 23 JUN 1993.
000160 DATE-COMPILED.
000170 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*----------------------------------------------------------------*
000190*DESCRIPTION : PER-POST ENGAGEMENT ANALYTICS SUBROUTINE.
000200*             CLEANSES LIKES/COMMENTS/SHARES/REACH COUNTERS AND
000210*             COMPUTES THE THREE DERIVED SCORES (ENGAGEMENT,
000220*             IMPACT, ENGAGEMENT RATE) FOR ONE TASK'S ANALYTICS
000230*             DETAIL.  CALLED BY ADVETL01 ONLY WHEN AT LEAST ONE
000240*             ANALYTICS FIELD IS PRESENT ON THE DETAIL RECORD.
000250*  HISTORY OF MODIFICATION:
000260* AD1AC1 23/06/1993 ACCENTURE - INITIAL VERSION
000270*-----------------------------------------------------------------*
000280* Y2K003 09/03/1998 RCHIONG   - Y2K REMEDIATION PROJECT - NO DATE
000290*                          FIELDS IN THIS ROUTINE, REVIEWED ONLY
000300*-----------------------------------------------------------------*
000310* AD4TWC 22/09/2009 TWCHEAH   - E-REQ 20144 - DERIVED SCORE
000320*                          COMPUTATION (ENGAGEMENT/IMPACT/RATE)
000330*                          MOVED INTO THIS ROUTINE FROM THE MAIN
000340*                          DRIVER SO ALL ANALYTICS LOGIC IS IN
000350*                          ONE PLACE
000355*-----------------------------------------------------------------*
000356* AD5RJP 04/06/2013 RPATEL    - PR 21402 - IMPACT SCORE AND RATE
000357*                          ROUNDING DROPPED THE CARRY WHEN THE
000358*                          2-DECIMAL SUBFIELD WAS ALREADY AT 99,
000359*                          WHOLE-NUMBER PART NEVER BUMPED.  D100
000360*                          AND D200 NOW TEST FOR THE CARRY BEFORE
000361*                          BUMPING THE DECIMAL SUBFIELD
000362*=================================================================*
000370*
000380 ENVIRONMENT DIVISION.
000390*********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-AS400.
000420 OBJECT-COMPUTER. IBM-AS400.
000430 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000440         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000450         UPSI-0 IS UPSI-SWITCH-0
000460         ON STATUS IS U0-ON
000470         OFF STATUS IS U0-OFF.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*
000520 DATA DIVISION.
000530 FILE SECTION.
000540***************
000550 WORKING-STORAGE SECTION.
000560***********************
000570 77  FIRST-TIME                  PIC X(01) VALUE "Y".
000580*
000590 01  WK-C-COMMON.
000600         COPY ETLCMWS.
000610*
000620*------------------ COUNTER CLEANSE WORK AREAS ------------------*
000630 01  WS-LIKES-WORK               PIC X(08).
000640 01  WS-LIKES-UPPER REDEFINES WS-LIKES-WORK.
000650     05  WS-LIKES-UPPER-CHAR     PIC X(01) OCCURS 8 TIMES.
000660 01  WS-COMMENTS-WORK            PIC X(08).
000670 01  WS-SHARES-WORK              PIC X(08).
000680 01  WS-REACH-WORK               PIC X(09).
000690*
000700*------------------- DERIVED SCORE WORK AREAS -------------------*
000710 01  WS-ENG-SCORE-N              PIC S9(9)   COMP-3 VALUE ZERO.
000720 01  WS-IMPACT-RAW               PIC S9(9)V9(04) COMP-3 VALUE ZERO.
000730 01  WS-IMPACT-PART-A            PIC S9(9)V9(04) COMP-3 VALUE ZERO.
000740 01  WS-IMPACT-PART-B            PIC S9(9)V9(04) COMP-3 VALUE ZERO.
000750 01  WS-RATE-NUM                 PIC S9(9)   COMP-3 VALUE ZERO.
000760 01  WS-RATE-RAW                 PIC S9(7)V9(04) COMP-3 VALUE ZERO.
000770*
000780*--------------- IMPACT SCORE ROUNDING REDEFINES ----------------*
000790 01  WS-IMPACT-DISPLAY           PIC 9(09)V9(04).
000800 01  WS-IMPACT-DISPLAY-R REDEFINES WS-IMPACT-DISPLAY.
000810     05  WS-IMPACT-INT-PART      PIC 9(09).
000820     05  WS-IMPACT-DEC-PART      PIC 9(02).
000830     05  WS-IMPACT-DEC-REST      PIC 9(02).
000840*
000850*-------------- ENGAGEMENT RATE ROUNDING REDEFINES --------------*
000860 01  WS-RATE-DISPLAY             PIC 9(07)V9(04).
000870 01  WS-RATE-DISPLAY-R REDEFINES WS-RATE-DISPLAY.
000880     05  WS-RATE-INT-PART        PIC 9(07).
000890     05  WS-RATE-DEC-PART        PIC 9(02).
000900     05  WS-RATE-DEC-REST        PIC 9(02).
000910*
000920*****************
000930 LINKAGE SECTION.
000940*****************
000950        COPY LKANL.
000960 EJECT
000970********************************************
000980 PROCEDURE DIVISION USING WK-LKANL.
000990********************************************
001000 MAIN-MODULE.
001010     IF FIRST-TIME = "Y"
001020         MOVE "N" TO FIRST-TIME
001030     END-IF.
001040     PERFORM A100-INITIAL-SUBROUTINE
001050         THRU A199-INITIAL-SUBROUTINE-EX.
001060     PERFORM B100-PATH-CHOICE THRU B199-PATH-CHOICE-EX.
001070     PERFORM C100-COMPUTE-DERIVED-SCORES
001080         THRU C199-COMPUTE-DERIVED-SCORES-EX.
001090     GO TO Z000-END-PROGRAM.
001100*
001110*  A100 - RESET THE OUTPUT AREA
001120 A100-INITIAL-SUBROUTINE.
001130     MOVE SPACES TO LK-ANL-OUTPUT.
001140     MOVE ZERO   TO LK-OUT-LIKES LK-OUT-COMMENTS
001150                    LK-OUT-SHARES LK-OUT-REACH
001160                    LK-OUT-ENG-SCORE LK-OUT-IMPACT-SCORE
001170                    LK-OUT-ENG-RATE.
001180     MOVE "N"    TO LK-OUT-LIKES-NULL LK-OUT-COMMENTS-NULL
001190                    LK-OUT-SHARES-NULL LK-OUT-REACH-NULL
001200                    LK-OUT-ANY-PRESENT.
001210     MOVE ZERO   TO WS-ENG-SCORE-N WS-IMPACT-RAW WS-RATE-RAW
001220                    WS-IMPACT-PART-A WS-IMPACT-PART-B WS-RATE-NUM.
001230 A199-INITIAL-SUBROUTINE-EX.
001240     EXIT.
001250*
001260*  B100 - DRIVE THE FOUR COUNTER CLEANSING PARAGRAPHS
001270 B100-PATH-CHOICE.
001280     PERFORM C010-CLEAN-LIKES    THRU C019-CLEAN-LIKES-EX.
001290     PERFORM C020-CLEAN-COMMENTS THRU C029-CLEAN-COMMENTS-EX.
001300     PERFORM C030-CLEAN-SHARES   THRU C039-CLEAN-SHARES-EX.
001310     PERFORM C040-CLEAN-REACH    THRU C049-CLEAN-REACH-EX.
001320 B199-PATH-CHOICE-EX.
001330     EXIT.
001340*
001350*  C010 - LIKES: BLANK OR NaN = MISSING, ELSE INTEGER, FLOOR 0
001360 C010-CLEAN-LIKES.
001370     MOVE SPACES TO WS-LIKES-WORK.
001380     MOVE LK-IN-LIKES TO WS-LIKES-WORK.
001390     INSPECT WS-LIKES-WORK CONVERTING
001400         "abcdefghijklmnopqrstuvwxyz" TO
001410         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001420     IF WS-LIKES-WORK = SPACES OR WS-LIKES-WORK = "NAN"
001430         MOVE "Y" TO LK-OUT-LIKES-NULL
001440         GO TO C019-CLEAN-LIKES-EX.
001450     IF LK-IN-LIKES IS NOT NUMERIC
001460         MOVE "Y" TO LK-OUT-LIKES-NULL
001470         GO TO C019-CLEAN-LIKES-EX.
001480     MOVE LK-IN-LIKES TO LK-OUT-LIKES.
001490     IF LK-OUT-LIKES < 0
001500         MOVE 0 TO LK-OUT-LIKES.
001510     MOVE "Y" TO LK-OUT-ANY-PRESENT.
001520 C019-CLEAN-LIKES-EX.
001530     EXIT.
001540*
001550*  C020 - COMMENTS : BLANK = MISSING, ELSE INTEGER, FLOOR AT 0
001560 C020-CLEAN-COMMENTS.
001570     IF LK-IN-COMMENTS = SPACES
001580         MOVE "Y" TO LK-OUT-COMMENTS-NULL
001590         GO TO C029-CLEAN-COMMENTS-EX.
001600     IF LK-IN-COMMENTS IS NOT NUMERIC
001610         MOVE "Y" TO LK-OUT-COMMENTS-NULL
001620         GO TO C029-CLEAN-COMMENTS-EX.
001630     MOVE LK-IN-COMMENTS TO LK-OUT-COMMENTS.
001640     IF LK-OUT-COMMENTS < 0
001650         MOVE 0 TO LK-OUT-COMMENTS.
001660     MOVE "Y" TO LK-OUT-ANY-PRESENT.
001670 C029-CLEAN-COMMENTS-EX.
001680     EXIT.
001690*
001700*  C030 - SHARES: BLANK = MISSING, NEGATIVE FLOORED TO ZERO
001710 C030-CLEAN-SHARES.
001720     IF LK-IN-SHARES = SPACES
001730         MOVE "Y" TO LK-OUT-SHARES-NULL
001740         GO TO C039-CLEAN-SHARES-EX.
001750     IF LK-IN-SHARES IS NOT NUMERIC
001760         MOVE "Y" TO LK-OUT-SHARES-NULL
001770         GO TO C039-CLEAN-SHARES-EX.
001780     MOVE LK-IN-SHARES TO LK-OUT-SHARES.
001790     IF LK-OUT-SHARES < 0
001800         MOVE 0 TO LK-OUT-SHARES.
001810     MOVE "Y" TO LK-OUT-ANY-PRESENT.
001820 C039-CLEAN-SHARES-EX.
001830     EXIT.
001840*
001850*  C040 - REACH: BLANK/NON-NUMERIC = MISSING, FLOORED TO ZERO
001860 C040-CLEAN-REACH.
001870     IF LK-IN-REACH = SPACES
001880         MOVE "Y" TO LK-OUT-REACH-NULL
001890         GO TO C049-CLEAN-REACH-EX.
001900     IF LK-IN-REACH IS NOT NUMERIC
001910         MOVE "Y" TO LK-OUT-REACH-NULL
001920         GO TO C049-CLEAN-REACH-EX.
001930     MOVE LK-IN-REACH TO LK-OUT-REACH.
001940     IF LK-OUT-REACH < 0
001950         MOVE 0 TO LK-OUT-REACH.
001960     MOVE "Y" TO LK-OUT-ANY-PRESENT.
001970 C049-CLEAN-REACH-EX.
001980     EXIT.
001990*
002000*  C100 - DERIVED SCORES : ENGAGEMENT, IMPACT, ENGAGEMENT RATE
002010*         MISSING METRICS TREATED AS ZERO PER SPECIFICATION
002040 C100-COMPUTE-DERIVED-SCORES.
002050     IF LK-OUT-ANY-PRESENT NOT = "Y"
002060         GO TO C199-COMPUTE-DERIVED-SCORES-EX.
002070*
002080*    ENGAGEMENT SCORE = LIKES + 2*COMMENTS + 3*SHARES
002090     COMPUTE WS-ENG-SCORE-N =
002100         LK-OUT-LIKES + (2 * LK-OUT-COMMENTS) + (3 * LK-OUT-SHARES).
002110     MOVE WS-ENG-SCORE-N TO LK-OUT-ENG-SCORE.
002120*
002130*    IMPACT SCORE = 0.7*ENG-SCORE + 0.0003*REACH, ROUNDED 2 DEC
002140     COMPUTE WS-IMPACT-PART-A ROUNDED = WS-ENG-SCORE-N * 0.7.
002150     COMPUTE WS-IMPACT-PART-B ROUNDED = LK-OUT-REACH * 0.0003.
002160     COMPUTE WS-IMPACT-RAW = WS-IMPACT-PART-A + WS-IMPACT-PART-B.
002170     PERFORM D100-ROUND-IMPACT THRU D199-ROUND-IMPACT-EX.
002180*
002190*    ENGAGEMENT RATE = (LIKES+COMMENTS+SHARES)/REACH*100 WHEN REACH>0
002200     IF LK-OUT-REACH > 0
002210         COMPUTE WS-RATE-NUM =
002220             LK-OUT-LIKES + LK-OUT-COMMENTS + LK-OUT-SHARES
002230         COMPUTE WS-RATE-RAW = (WS-RATE-NUM / LK-OUT-REACH) * 100
002240         PERFORM D200-ROUND-RATE THRU D299-ROUND-RATE-EX
002250     ELSE
002260         MOVE ZERO TO LK-OUT-ENG-RATE
002270     END-IF.
002280 C199-COMPUTE-DERIVED-SCORES-EX.
002290     EXIT.
002300*
002310*  D100 - ROUND IMPACT SCORE HALF-UP TO 2 DECIMALS
002320 D100-ROUND-IMPACT.
002330     IF WS-IMPACT-RAW < 0
002340         MOVE ZERO TO LK-OUT-IMPACT-SCORE
002350         GO TO D199-ROUND-IMPACT-EX.
002360     MOVE WS-IMPACT-RAW TO WS-IMPACT-DISPLAY.
002365     IF WS-IMPACT-DEC-REST NOT < 50
002370         IF WS-IMPACT-DEC-PART = 99
002375             MOVE ZERO TO WS-IMPACT-DEC-PART
002380             ADD 1 TO WS-IMPACT-INT-PART
002382         ELSE
002385             ADD 1 TO WS-IMPACT-DEC-PART
002388         END-IF
002390     END-IF.
002395     MOVE WS-IMPACT-INT-PART TO LK-OUT-IMPACT-SCORE.
002400     MOVE WS-IMPACT-DEC-PART TO LK-OUT-IMPACT-SCORE (8:2).
002410 D199-ROUND-IMPACT-EX.
002420     EXIT.
002430*
002440*  D200 - ROUND ENGAGEMENT RATE HALF-UP TO 2 DECIMALS
002450 D200-ROUND-RATE.
002460     IF WS-RATE-RAW < 0
002470         MOVE ZERO TO LK-OUT-ENG-RATE
002480         GO TO D299-ROUND-RATE-EX.
002490     MOVE WS-RATE-RAW TO WS-RATE-DISPLAY.
002500     IF WS-RATE-DEC-REST NOT < 50
002505         IF WS-RATE-DEC-PART = 99
002508             MOVE ZERO TO WS-RATE-DEC-PART
002510             ADD 1 TO WS-RATE-INT-PART
002512         ELSE
002515             ADD 1 TO WS-RATE-DEC-PART
002518         END-IF
002520     END-IF.
002525     MOVE WS-RATE-INT-PART TO LK-OUT-ENG-RATE.
002530     MOVE WS-RATE-DEC-PART TO LK-OUT-ENG-RATE (6:2).
002540 D299-ROUND-RATE-EX.
002550     EXIT.
002560*
002570 Z000-END-PROGRAM.
002580     EXIT PROGRAM.
002590*
002600******************************************************************
002610************** END OF PROGRAM SOURCE -  TRFVANL *****************
002620******************************************************************
