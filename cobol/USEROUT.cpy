000100* USEROUT.cpybk
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION - CLEANED
000800*                               ADVOCATE USER MASTER ROW
000900* --------------------------------------------------------------------------
001000* AD2JLM JLMENDEZ 03/07/2001  - E-REQ 8814 - HANDLE FIELDS WIDENED
001100*                               TO X(21) TO CARRY THE @ PREFIX
001200* --------------------------------------------------------------------------
001300     05  USEROUT-RECORD           PIC X(158).
001400* I-O FORMAT: USEROUTR  FROM FILE USER-OUT  OF LIBRARY ETLLIB
001500*
001600     05  USEROUTR  REDEFINES USEROUT-RECORD.
001700         10  USR-ID                PIC X(36).
001800*                        USER KEY - INPUT UUID OR GENERATED
001900         10  USR-ACCT-ID           PIC X(36).
002000*                        OWNING ACCOUNT KEY
002100         10  USR-NAME              PIC X(30).
002200*                        CLEANED NAME OR SPACES
002300         10  USR-INSTAGRAM         PIC X(21).
002400*                        @HANDLE NORMALIZED OR SPACES
002500         10  USR-TIKTOK            PIC X(21).
002600*                        @HANDLE NORMALIZED OR SPACES
002700         10  USR-JOINED-AT         PIC X(10).
002800*                        VALID DATE OR SPACES
002900         10  FILLER                PIC X(04).
003000*                        RESERVED FOR FUTURE EXPANSION
