000100* LKUSR.cpybk - LINKAGE AREA FOR CALLED ROUTINE TRFVUSR
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION
000800* --------------------------------------------------------------------------
000900* AD2JLM JLMENDEZ 11/06/2001  - E-REQ 8814 - ADDED LK-OUT-EMAIL-STAT
001000*                               SO CALLER CAN TELL "MISSING" FROM
001100*                               "PRESENT BUT INVALID" AND LOG BOTH
001200* --------------------------------------------------------------------------
001300  01  WK-LKUSR.
001400      05  LK-USR-INPUT.
001500          10  LK-IN-USER-ID        PIC X(36).
001600          10  LK-IN-NAME           PIC X(30).
001700          10  LK-IN-EMAIL          PIC X(50).
001800          10  LK-IN-INSTAGRAM      PIC X(20).
001900          10  LK-IN-TIKTOK         PIC X(20).
002000          10  LK-IN-JOINED-AT      PIC X(10).
002100      05  LK-USR-OUTPUT.
002200          10  LK-OUT-USER-ID       PIC X(36).
002300          10  LK-OUT-USER-ID-GEN   PIC X(01).
002400              88  LK-USER-ID-WAS-GENERATED    VALUE "Y".
002500          10  LK-OUT-NAME          PIC X(30).
002600          10  LK-OUT-EMAIL         PIC X(50).
002700          10  LK-OUT-EMAIL-STAT    PIC X(01).
002800              88  LK-EMAIL-VALID              VALUE "V".
002900              88  LK-EMAIL-MISSING            VALUE "M".
003000              88  LK-EMAIL-INVALID             VALUE "I".
003100          10  LK-OUT-INSTAGRAM     PIC X(21).
003200          10  LK-OUT-TIKTOK        PIC X(21).
003300          10  LK-OUT-JOINED-AT     PIC X(10).
003400      05  LK-USR-ISSUES.
003500          10  LK-ISS-COUNT         PIC 9(01) COMP-3.
003600          10  LK-ISS-TAB OCCURS 4 TIMES.
003700              15  LK-ISS-TYPE      PIC X(25).
003800              15  LK-ISS-SEVERITY  PIC X(08).
003900              15  LK-ISS-DESC      PIC X(70).
004000              15  LK-ISS-FIELD     PIC X(20).
