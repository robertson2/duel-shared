000100* PRGMOUT.cpybk
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION - ADVOCATE-TO-
000800*                               BRAND-PROGRAM ENROLLMENT ROW
000900* --------------------------------------------------------------------------
001000     05  PRGMOUT-RECORD           PIC X(96).
001100* I-O FORMAT: PRGMOUTR  FROM FILE PROGRAM-OUT  OF LIBRARY ETLLIB
001200*
001300     05  PRGMOUTR  REDEFINES PRGMOUT-RECORD.
001400         10  PRG-ID                PIC X(36).
001500*                        PROGRAM KEY - INPUT OR GENERATED
001600         10  PRG-USER-ID           PIC X(36).
001700*                        OWNING USER KEY
001800         10  PRG-BRAND             PIC X(20).
001900*                        BRAND, UNKNOWN FALLBACK APPLIED
002000         10  FILLER                PIC X(04).
002100*                        RESERVED FOR FUTURE EXPANSION
