000100***************************************************************
000200*    ETLCMWS - COMMON WORKING STORAGE FOR ADVOCATE ETL SUITE   *
000300*    COPIED BY EVERY ADVETL/TRFV/ADVPRF PROGRAM IN THE SUITE   *
000400***************************************************************
000500*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* AD1RC1 - RCHIONG  - 04/03/1998 - Y2K REMEDIATION PROJECT
000900*                    - WK-C-RUN-DATE EXPANDED TO 4-DIGIT YEAR
001000*                    - INITIAL VERSION SHIPPED WITH ADVETL01
001100*----------------------------------------------------------------
001200* AD2JLM - JLMENDEZ  - 11/06/2001 - E-REQ 8814
001300*                    - ADD WK-C-SEVERITY-TABLE FOR CENTRALISED
001400*                      QUALITY ISSUE SEVERITY LOOKUP
001500*----------------------------------------------------------------
001600* AD3TWC - TWCHEAH   - 22/09/2009 - E-REQ 20144
001700*                    - ADD WK-N-SURROGATE-SEQ GENERATOR COUNTER
001800*----------------------------------------------------------------
001900*
002000  01  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
002100      88  WK-C-SUCCESSFUL                   VALUE "00".
002200      88  WK-C-DUPLICATE-KEY                VALUE "22".
002300      88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002400      88  WK-C-END-OF-FILE                  VALUE "10".
002500*
002600  01  WK-C-RUN-DATE.
002700      05  WK-C-RUN-CCYY           PIC 9(04).
002800      05  WK-C-RUN-MM             PIC 9(02).
002900      05  WK-C-RUN-DD             PIC 9(02).
003000*
003100  01  WK-N-SURROGATE-SEQ          PIC 9(07) COMP-3 VALUE ZEROS.
003200*                                 GENERATOR FOR SURROGATE KEYS
003300*
003400* -------------------------------------------------------------*
003500* SEVERITY LOOKUP - FIXED MAPPING PER DATA GOVERNANCE STANDARD *
003600* -------------------------------------------------------------*
003700  01  WK-C-SEVERITY-TABLE.
003800      05  FILLER PIC X(33)
003900        VALUE "INVALID_JSON_FILE       CRITICAL".
004000      05  FILLER PIC X(33)
004100        VALUE "FILE_PARSE_ERROR        CRITICAL".
004200      05  FILLER PIC X(33)
004300        VALUE "TRANSFORMATION_ERROR    CRITICAL".
004400      05  FILLER PIC X(33)
004500        VALUE "MISSING_EMAIL           HIGH    ".
004600      05  FILLER PIC X(33)
004700        VALUE "INVALID_PLATFORM        HIGH    ".
004800      05  FILLER PIC X(33)
004900        VALUE "MISSING_USER_ID         MEDIUM  ".
005000      05  FILLER PIC X(33)
005100        VALUE "INVALID_EMAIL           MEDIUM  ".
005200      05  FILLER PIC X(33)
005300        VALUE "MISSING_BRAND           MEDIUM  ".
005400      05  FILLER PIC X(33)
005500        VALUE "INVALID_SALES_AMOUNT    MEDIUM  ".
005600      05  FILLER PIC X(33)
005700        VALUE "MISSING_NAME            LOW     ".
005800  01  WK-C-SEVERITY-TABLE-R REDEFINES WK-C-SEVERITY-TABLE.
005900      05  WK-C-SEV-ENTRY OCCURS 10 TIMES
006000                         INDEXED BY WK-X-SEV-IDX.
006100          10  WK-C-SEV-TYPE   PIC X(25).
006200          10  WK-C-SEV-LEVEL  PIC X(08).
