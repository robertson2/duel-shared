000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVUSR.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ADVOCACY PLATFORM DATA SERVICES.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLEANSE AND VALIDATE
001200*               THE ADVOCATE USER-LEVEL FIELDS (USER ID, NAME,
001300*               E-MAIL, INSTAGRAM/TIKTOK HANDLES, JOINED DATE)
001400*               OF A SINGLE ADVOCATE-IN DETAIL RECORD.  ACCOUNT
001500*               DEDUPLICATION BY E-MAIL IS DONE BY THE CALLER
001600*               (ADVETL01) SINCE IT REQUIRES A TABLE THAT SPANS
001700*               THE WHOLE RUN.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG    NAME     DATE        DESCRIPTION
002300* ------ -------- ----------  ------------------------------------
002400* AD1MWT MWEETL   10/07/1989  - INITIAL VERSION FOR ADVOCATE
002500*                               EXTRACT CLEANUP PROJECT
002600*-----------------------------------------------------------------
002700* AD1RC1 RCHIONG  14/11/1991  - PROD INCIDENT 1147 - NAME FIELD
002800*                               WAS NOT BEING BLANKED WHEN THE
002900*                               UPSTREAM SENT THE "???" LITERAL
003000*                               IN MIXED CASE
003100*-----------------------------------------------------------------
003200* AD2JLM JLMENDEZ 20/05/1994  - E-REQ 4402 - INSTAGRAM/TIKTOK
003300*                               HANDLE CLEANSING SPLIT OUT INTO
003400*                               ITS OWN PARAGRAPH, RUN TWICE
003500*-----------------------------------------------------------------
003600* AD3RC1 RCHIONG  04/03/1998  - Y2K REMEDIATION PROJECT - JOINED
003700*                               DATE CENTURY WINDOW FIX, DATE
003800*                               FIELD ALREADY CARRIES 4-DIGIT
003900*                               YEAR ON THIS EXTRACT SO NO DATA
004000*                               CHANGE, VERIFIED CENTURY LOGIC
004100*                               IN B280 ONLY
004200*-----------------------------------------------------------------
004300* AD4JLM JLMENDEZ 11/06/2001  - E-REQ 8814 - ADD LK-OUT-EMAIL-STAT
004400*                               SO THE CALLER CAN LOG BOTH
004500*                               MISSING_EMAIL (HIGH) AND
004600*                               INVALID_EMAIL (MEDIUM) WHEN THE
004700*                               INPUT WAS PRESENT BUT MALFORMED
004800*-----------------------------------------------------------------
004900* AD5TWC TWCHEAH  22/09/2009  - E-REQ 20144 - UUID CHECK REWRITTEN
005000*                               TO USE THE HEX-DIGIT CLASS TEST
005100*                               INSTEAD OF A NESTED IF LADDER
005200*-----------------------------------------------------------------
005300* AD6LWK LWONG    19/05/2003  - E-REQ 20877 - CHARACTER-SCAN LOOPS
005400*                               REWRITTEN AS PERFORMED PARAGRAPHS
005500*                               PER REVISED CODING STANDARD S-114
005600*-----------------------------------------------------------------
005700*
005800 EJECT
005900**********************
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006600                   CLASS HEX-DIGIT IS "0" THRU "9"
006700                                       "A" THRU "F"
006800                                       "a" THRU "f"
006900                   CLASS LOWER-LETTER IS "a" THRU "z"
007000                   CLASS UPPER-LETTER IS "A" THRU "Z".
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900**************
008000 WORKING-STORAGE SECTION.
008100*************************
008150 77  WS-OKAY                         PIC X(01) VALUE SPACE.
008180*
008200 01  FILLER                          PIC X(24)        VALUE
008300     "** PROGRAM TRFVUSR **".
008400*
008500*------------------- PROGRAM WORKING STORAGE --------------------*
008600 01  WK-C-COMMON.
008700     COPY ETLCMWS.
008800*
008900 01  WK-N-SUBSCR                     PIC 9(02) COMP-3 VALUE ZERO.
009000 01  WK-N-DOT-POS                    PIC 9(02) COMP-3 VALUE ZERO.
009100 01  WK-N-AT-COUNT                   PIC 9(02) COMP-3 VALUE ZERO.
009300*
009400*------------------- USER ID VALIDATION WORK AREA ---------------*
009500 01  WS-UID-WORK                     PIC X(36).
009600 01  WS-UID-GROUPS REDEFINES WS-UID-WORK.
009700     05  WS-UID-GRP1                 PIC X(08).
009800     05  WS-UID-HYPH1                PIC X(01).
009900     05  WS-UID-GRP2                 PIC X(04).
010000     05  WS-UID-HYPH2                PIC X(01).
010100     05  WS-UID-GRP3                 PIC X(04).
010200     05  WS-UID-HYPH3                PIC X(01).
010300     05  WS-UID-GRP4                 PIC X(04).
010400     05  WS-UID-HYPH4                PIC X(01).
010500     05  WS-UID-GRP5                 PIC X(12).
010600 01  WS-UID-CHARS REDEFINES WS-UID-WORK.
010700     05  WS-UID-CHAR                 PIC X(01) OCCURS 36 TIMES.
010800*
010900*------------------- E-MAIL VALIDATION WORK AREA ----------------*
011000 01  WS-EMAIL-WORK                   PIC X(50).
011100 01  WS-EMAIL-CHARS REDEFINES WS-EMAIL-WORK.
011200     05  WS-EMAIL-CHAR               PIC X(01) OCCURS 50 TIMES.
011300 01  WS-EMAIL-LOCAL                  PIC X(50).
011400 01  WS-EMAIL-DOMAIN                 PIC X(50).
011500 01  WS-EMAIL-EXTRA                  PIC X(50).
011600 01  WS-EMAIL-TLD                    PIC X(50).
011700 01  WS-EMAIL-DOMNAME                PIC X(50).
011800*
011900*------------------- HANDLE VALIDATION WORK AREA ----------------*
012000 01  WS-HANDLE-WORK                  PIC X(20).
012100 01  WS-HANDLE-OUT                   PIC X(21).
012200*
012300*------------------- JOINED DATE VALIDATION WORK AREA -----------*
012400 01  WS-DATE-WORK                    PIC X(10).
012500 01  WS-DATE-GROUPS REDEFINES WS-DATE-WORK.
012600     05  WS-DATE-CCYY                PIC 9(04).
012700     05  WS-DATE-DASH1               PIC X(01).
012800     05  WS-DATE-MM                  PIC 9(02).
012900     05  WS-DATE-DASH2               PIC X(01).
013000     05  WS-DATE-DD                  PIC 9(02).
013100*
013200*****************
013300 LINKAGE SECTION.
013400*****************
013500 COPY LKUSR.
013600 EJECT
013700********************************************
013800 PROCEDURE DIVISION USING WK-LKUSR.
013900********************************************
014000 MAIN-MODULE.
014100     PERFORM A000-PROCESS-CALLED-ROUTINE
014200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014300     PERFORM Z000-END-PROGRAM-ROUTINE
014400        THRU Z999-END-PROGRAM-ROUTINE-EX.
014500     EXIT PROGRAM.
014600*
014700*---------------------------------------------------------------*
014800 A000-PROCESS-CALLED-ROUTINE.
014900*---------------------------------------------------------------*
015000     MOVE SPACES         TO LK-USR-OUTPUT.
015100     MOVE ZERO           TO LK-ISS-COUNT.
015200     MOVE SPACES         TO LK-ISS-TAB (1) LK-ISS-TAB (2)
015300                            LK-ISS-TAB (3) LK-ISS-TAB (4).
015400*
015500     PERFORM B100-CLEAN-USER-ID   THRU B199-CLEAN-USER-ID-EX.
015600     PERFORM B150-CLEAN-USER-NAME THRU B199-CLEAN-USER-NAME-EX.
015700     PERFORM B200-CLEAN-EMAIL     THRU B299-CLEAN-EMAIL-EX.
015800     MOVE LK-IN-INSTAGRAM  TO WS-HANDLE-WORK.
015900     PERFORM B250-CLEAN-HANDLE    THRU B299-CLEAN-HANDLE-EX.
016000     MOVE WS-HANDLE-OUT    TO LK-OUT-INSTAGRAM.
016100     MOVE LK-IN-TIKTOK     TO WS-HANDLE-WORK.
016200     PERFORM B250-CLEAN-HANDLE    THRU B299-CLEAN-HANDLE-EX.
016300     MOVE WS-HANDLE-OUT    TO LK-OUT-TIKTOK.
016400     PERFORM B280-CLEAN-JOINED-DATE
016450         THRU B299-CLEAN-JOINED-DATE-EX.
016500*
016600 A099-PROCESS-CALLED-ROUTINE-EX.
016700     EXIT.
016800*
016900*---------------------------------------------------------------*
017000*  B100 - VALIDATE/GENERATE USER ID (8-4-4-4-12 HEX UUID)       *
017100*---------------------------------------------------------------*
017200 B100-CLEAN-USER-ID.
017300     MOVE "N"             TO LK-OUT-USER-ID-GEN.
017400     MOVE LK-IN-USER-ID   TO WS-UID-WORK.
017500     MOVE "Y"             TO WS-OKAY.
017600     IF WS-UID-WORK = SPACES
017700         MOVE "N" TO WS-OKAY
017800     ELSE
017900         IF WS-UID-HYPH1 NOT = "-" OR WS-UID-HYPH2 NOT = "-"
018000            OR WS-UID-HYPH3 NOT = "-" OR WS-UID-HYPH4 NOT = "-"
018100             MOVE "N" TO WS-OKAY
018200         ELSE
018300             SET WK-N-SUBSCR TO 1
018400             PERFORM B110-CHECK-ONE-UID-CHAR
018500                 THRU B119-CHECK-ONE-UID-CHAR-EX
018600                 VARYING WK-N-SUBSCR FROM 1 BY 1
018700                 UNTIL WK-N-SUBSCR > 36 OR WS-OKAY = "N"
018800         END-IF
018900     END-IF.
019000     IF WS-OKAY = "Y"
019100         MOVE LK-IN-USER-ID TO LK-OUT-USER-ID
019200     ELSE
019300         PERFORM C900-GENERATE-SURROGATE-KEY
019400             THRU C999-GENERATE-SURROGATE-KEY-EX
019500         MOVE WS-UID-WORK TO LK-OUT-USER-ID
019600         MOVE "Y" TO LK-OUT-USER-ID-GEN
019700         PERFORM C100-LOG-ISSUE THRU C199-LOG-ISSUE-EX
019800         MOVE "MISSING_USER_ID"       TO LK-ISS-TYPE
019825                                        (LK-ISS-COUNT)
019840         PERFORM C110-LOOKUP-SEVERITY THRU C119-LOOKUP-SEVERITY-EX
020000         MOVE "USER ID MISSING OR NOT A VALID UUID - GENERATED"
020100                                   TO LK-ISS-DESC
020105                     (LK-ISS-COUNT)
020150         MOVE "USER_ID"               TO LK-ISS-FIELD
020175                                        (LK-ISS-COUNT)
020300     END-IF.
020400 B199-CLEAN-USER-ID-EX.
020500     EXIT.
020600*
020700 B110-CHECK-ONE-UID-CHAR.
020800     IF WK-N-SUBSCR = 9 OR WK-N-SUBSCR = 14
020900        OR WK-N-SUBSCR = 19 OR WK-N-SUBSCR = 24
021000         CONTINUE
021100     ELSE
021200         IF WS-UID-CHAR (WK-N-SUBSCR) NOT HEX-DIGIT
021300             MOVE "N" TO WS-OKAY
021400         END-IF
021500     END-IF.
021600 B119-CHECK-ONE-UID-CHAR-EX.
021700     EXIT.
021800*
021900*---------------------------------------------------------------*
022000*  B150 - VALIDATE NAME                                        *
022100*---------------------------------------------------------------*
022200 B150-CLEAN-USER-NAME.
022300     MOVE LK-IN-NAME TO WS-UID-WORK (1:30).
022400     MOVE SPACES TO WS-EMAIL-WORK.
022500     MOVE LK-IN-NAME TO WS-EMAIL-WORK (1:30).
022600     INSPECT WS-EMAIL-WORK (1:30) CONVERTING
022700         "abcdefghijklmnopqrstuvwxyz" TO
022800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022900     IF LK-IN-NAME = SPACES OR WS-EMAIL-WORK (1:30) = "???"
023000        OR (WS-EMAIL-WORK (1:3) = "???" AND
023100            WS-EMAIL-WORK (4:27) = SPACES)
023200         MOVE SPACES TO LK-OUT-NAME
023300         PERFORM C100-LOG-ISSUE THRU C199-LOG-ISSUE-EX
023400         MOVE "MISSING_NAME"          TO LK-ISS-TYPE
023425                                        (LK-ISS-COUNT)
023440         PERFORM C110-LOOKUP-SEVERITY THRU C119-LOOKUP-SEVERITY-EX
023600         MOVE "ADVOCATE NAME BLANK OR PLACEHOLDER '???'"
023700                                   TO LK-ISS-DESC
023705                     (LK-ISS-COUNT)
023750         MOVE "NAME"                  TO LK-ISS-FIELD
023775                                        (LK-ISS-COUNT)
023900     ELSE
024000         MOVE LK-IN-NAME TO LK-OUT-NAME
024100     END-IF.
024200 B199-CLEAN-USER-NAME-EX.
024300     EXIT.
024400*
024500*---------------------------------------------------------------*
024600*  B200 - VALIDATE/LOWERCASE E-MAIL                             *
024700*---------------------------------------------------------------*
024800 B200-CLEAN-EMAIL.
024900     MOVE SPACES TO LK-OUT-EMAIL.
025000     MOVE "M" TO LK-OUT-EMAIL-STAT.
025100     IF LK-IN-EMAIL = SPACES
025200         GO TO B299-CLEAN-EMAIL-EX.
025300*
025400     MOVE LK-IN-EMAIL TO WS-EMAIL-WORK.
025500     INSPECT WS-EMAIL-WORK CONVERTING
025600         "abcdefghijklmnopqrstuvwxyz" TO
025700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025800     IF WS-EMAIL-WORK = "INVALID-EMAIL"
025900         MOVE "I" TO LK-OUT-EMAIL-STAT
026000         GO TO B299-CLEAN-EMAIL-EX.
026100*
026200     MOVE ZERO TO WK-N-AT-COUNT.
026300     MOVE LK-IN-EMAIL TO WS-EMAIL-WORK.
026400     PERFORM B210-COUNT-ONE-AT-SIGN THRU B219-COUNT-ONE-AT-SIGN-EX
026500         VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 50.
026600     IF WK-N-AT-COUNT NOT = 1
026700         MOVE "I" TO LK-OUT-EMAIL-STAT
026800         GO TO B299-CLEAN-EMAIL-EX.
026900*
027000     UNSTRING WS-EMAIL-WORK DELIMITED BY "@"
027100         INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN.
027200     IF WS-EMAIL-LOCAL = SPACES OR WS-EMAIL-DOMAIN = SPACES
027300         MOVE "I" TO LK-OUT-EMAIL-STAT
027400         GO TO B299-CLEAN-EMAIL-EX.
027500*
027600     PERFORM B220-CHECK-ONE-LOCAL-CHAR
027700         THRU B229-CHECK-ONE-LOCAL-CHAR-EX
027800         VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 50.
027900     IF LK-EMAIL-INVALID
028000         GO TO B299-CLEAN-EMAIL-EX.
028100*
028200     MOVE SPACES TO WS-EMAIL-TLD WS-EMAIL-DOMNAME.
028300     MOVE ZERO TO WK-N-DOT-POS.
028400     PERFORM B230-FIND-DOMAIN-DOT-POS
028500         THRU B239-FIND-DOMAIN-DOT-POS-EX
028600         VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 50.
028700     IF WK-N-DOT-POS = 0
028800         MOVE "I" TO LK-OUT-EMAIL-STAT
028900         GO TO B299-CLEAN-EMAIL-EX.
029000     MOVE WS-EMAIL-DOMAIN (WK-N-DOT-POS + 1:) TO WS-EMAIL-TLD.
029100     IF WS-EMAIL-TLD (1:2) = SPACES
029200         MOVE "I" TO LK-OUT-EMAIL-STAT
029300         GO TO B299-CLEAN-EMAIL-EX.
029400     PERFORM B240-CHECK-ONE-DOMAIN-CHAR
029500         THRU B249-CHECK-ONE-DOMAIN-CHAR-EX
029600         VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 50.
029700     IF NOT LK-EMAIL-INVALID
029800         MOVE "V" TO LK-OUT-EMAIL-STAT
029900         MOVE LK-IN-EMAIL TO LK-OUT-EMAIL
030000         INSPECT LK-OUT-EMAIL CONVERTING
030100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
030200             "abcdefghijklmnopqrstuvwxyz"
030300     END-IF.
030400 B299-CLEAN-EMAIL-EX.
030500     IF LK-EMAIL-MISSING
030600         PERFORM C100-LOG-ISSUE THRU C199-LOG-ISSUE-EX
030700         MOVE "MISSING_EMAIL"         TO LK-ISS-TYPE
030725                                        (LK-ISS-COUNT)
030740         PERFORM C110-LOOKUP-SEVERITY THRU C119-LOOKUP-SEVERITY-EX
030900         MOVE "E-MAIL ADDRESS MISSING - PLACEHOLDER ACCOUNT USED"
031000                                   TO LK-ISS-DESC
031005                     (LK-ISS-COUNT)
031050         MOVE "EMAIL"                 TO LK-ISS-FIELD
031075                                        (LK-ISS-COUNT)
031200     END-IF.
031300     IF LK-EMAIL-INVALID
031400         PERFORM C100-LOG-ISSUE THRU C199-LOG-ISSUE-EX
031500         MOVE "INVALID_EMAIL"         TO LK-ISS-TYPE
031525                                        (LK-ISS-COUNT)
031540         PERFORM C110-LOOKUP-SEVERITY THRU C119-LOOKUP-SEVERITY-EX
031700         MOVE "E-MAIL ADDRESS PRESENT BUT MALFORMED"
031800                                   TO LK-ISS-DESC
031805                     (LK-ISS-COUNT)
031850         MOVE "EMAIL"                 TO LK-ISS-FIELD
031875                                        (LK-ISS-COUNT)
032000     END-IF.
032100     EXIT.
032200*
032300 B210-COUNT-ONE-AT-SIGN.
032400     IF WS-EMAIL-CHAR (WK-N-SUBSCR) = "@"
032500         ADD 1 TO WK-N-AT-COUNT
032600     END-IF.
032700 B219-COUNT-ONE-AT-SIGN-EX.
032800     EXIT.
032900*
033000 B220-CHECK-ONE-LOCAL-CHAR.
033100     IF WS-EMAIL-LOCAL (WK-N-SUBSCR:1) NOT = SPACE
033200       AND WS-EMAIL-LOCAL (WK-N-SUBSCR:1) NOT ALPHABETIC-UPPER
033300       AND WS-EMAIL-LOCAL (WK-N-SUBSCR:1) NOT NUMERIC
033400       AND WS-EMAIL-LOCAL (WK-N-SUBSCR:1) NOT = "."
033500       AND WS-EMAIL-LOCAL (WK-N-SUBSCR:1) NOT = "_"
033600       AND WS-EMAIL-LOCAL (WK-N-SUBSCR:1) NOT = "%"
033700       AND WS-EMAIL-LOCAL (WK-N-SUBSCR:1) NOT = "+"
033800       AND WS-EMAIL-LOCAL (WK-N-SUBSCR:1) NOT = "-"
033900         MOVE "I" TO LK-OUT-EMAIL-STAT
034000     END-IF.
034100 B229-CHECK-ONE-LOCAL-CHAR-EX.
034200     EXIT.
034300*
034400 B230-FIND-DOMAIN-DOT-POS.
034500     IF WS-EMAIL-DOMAIN (WK-N-SUBSCR:1) = "."
034600         MOVE WK-N-SUBSCR TO WK-N-DOT-POS
034700     END-IF.
034800 B239-FIND-DOMAIN-DOT-POS-EX.
034900     EXIT.
035000*
035100 B240-CHECK-ONE-DOMAIN-CHAR.
035200     IF WS-EMAIL-DOMAIN (WK-N-SUBSCR:1) NOT = SPACE
035300       AND WS-EMAIL-DOMAIN (WK-N-SUBSCR:1) NOT ALPHABETIC-UPPER
035400       AND WS-EMAIL-DOMAIN (WK-N-SUBSCR:1) NOT NUMERIC
035500       AND WS-EMAIL-DOMAIN (WK-N-SUBSCR:1) NOT = "."
035600       AND WS-EMAIL-DOMAIN (WK-N-SUBSCR:1) NOT = "-"
035700         MOVE "I" TO LK-OUT-EMAIL-STAT
035800     END-IF.
035900 B249-CHECK-ONE-DOMAIN-CHAR-EX.
036000     EXIT.
036100*
036200*---------------------------------------------------------------*
036300*  B250 - VALIDATE/NORMALIZE A SOCIAL HANDLE (RUN TWICE)        *
036400*---------------------------------------------------------------*
036500 B250-CLEAN-HANDLE.
036600     MOVE SPACES TO WS-HANDLE-OUT.
036700     IF WS-HANDLE-WORK = SPACES
036800         GO TO B299-CLEAN-HANDLE-EX.
036900     IF WS-HANDLE-WORK (1:1) = "@"
037000         MOVE WS-HANDLE-WORK (2:19) TO WS-HANDLE-WORK
037100     END-IF.
037200     MOVE "Y" TO WS-OKAY.
037300     PERFORM B260-CHECK-ONE-HANDLE-CHAR
037400         THRU B269-CHECK-ONE-HANDLE-CHAR-EX
037500         VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 20.
037600     IF WS-OKAY = "Y" AND WS-HANDLE-WORK NOT = SPACES
037700         STRING "@" DELIMITED BY SIZE
037800                WS-HANDLE-WORK DELIMITED BY SPACE
037900                INTO WS-HANDLE-OUT
038000     END-IF.
038100 B299-CLEAN-HANDLE-EX.
038200     EXIT.
038300*
038400 B260-CHECK-ONE-HANDLE-CHAR.
038500     IF WS-HANDLE-WORK (WK-N-SUBSCR:1) NOT = SPACE
038600       AND WS-HANDLE-WORK (WK-N-SUBSCR:1) NOT ALPHABETIC-UPPER
038700       AND WS-HANDLE-WORK (WK-N-SUBSCR:1) NOT ALPHABETIC-LOWER
038800       AND WS-HANDLE-WORK (WK-N-SUBSCR:1) NOT NUMERIC
038900       AND WS-HANDLE-WORK (WK-N-SUBSCR:1) NOT = "."
039000       AND WS-HANDLE-WORK (WK-N-SUBSCR:1) NOT = "_"
039100         MOVE "N" TO WS-OKAY
039200     END-IF.
039300 B269-CHECK-ONE-HANDLE-CHAR-EX.
039400     EXIT.
039500*
039600*---------------------------------------------------------------*
039700*  B280 - VALIDATE JOINED DATE (YYYY-MM-DD)                     *
039800*---------------------------------------------------------------*
039900 B280-CLEAN-JOINED-DATE.
040000     MOVE SPACES TO LK-OUT-JOINED-AT.
040100     MOVE LK-IN-JOINED-AT TO WS-DATE-WORK.
040200     INSPECT WS-DATE-WORK CONVERTING
040300         "abcdefghijklmnopqrstuvwxyz" TO
040400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040500     IF WS-DATE-WORK = SPACES OR WS-DATE-WORK = "NOT-A-DATE"
040600         GO TO B299-CLEAN-JOINED-DATE-EX.
040700     MOVE LK-IN-JOINED-AT TO WS-DATE-WORK.
040800     IF WS-DATE-DASH1 NOT = "-" OR WS-DATE-DASH2 NOT = "-"
040900         GO TO B299-CLEAN-JOINED-DATE-EX.
041000     IF WS-DATE-CCYY NOT NUMERIC OR WS-DATE-MM NOT NUMERIC
041100        OR WS-DATE-DD NOT NUMERIC
041200         GO TO B299-CLEAN-JOINED-DATE-EX.
041300     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
041400         GO TO B299-CLEAN-JOINED-DATE-EX.
041500     IF WS-DATE-DD < 1 OR WS-DATE-DD > 31
041600         GO TO B299-CLEAN-JOINED-DATE-EX.
041700     MOVE LK-IN-JOINED-AT TO LK-OUT-JOINED-AT.
041800 B299-CLEAN-JOINED-DATE-EX.
041900     EXIT.
042000*
042100*---------------------------------------------------------------*
042200*  C100 - APPEND ONE ROW TO THE OUTBOUND QUALITY ISSUE TABLE    *
042300*---------------------------------------------------------------*
042400 C100-LOG-ISSUE.
042500     ADD 1 TO LK-ISS-COUNT.
042600 C199-LOG-ISSUE-EX.
042700     EXIT.
042710*
042720*---------------------------------------------------------------*
042730*  C110 - LOOK UP THE ISSUE SEVERITY FROM THE GOVERNANCE TABLE  *
042740*---------------------------------------------------------------*
042750 C110-LOOKUP-SEVERITY.
042760     SET WK-X-SEV-IDX TO 1.
042770     SEARCH WK-C-SEV-ENTRY
042780         AT END
042790             MOVE "MEDIUM" TO LK-ISS-SEVERITY (LK-ISS-COUNT)
042800         WHEN WK-C-SEV-TYPE (WK-X-SEV-IDX) =
042810              LK-ISS-TYPE (LK-ISS-COUNT)
042820             MOVE WK-C-SEV-LEVEL (WK-X-SEV-IDX)
042830                 TO LK-ISS-SEVERITY (LK-ISS-COUNT)
042840     END-SEARCH.
042850 C119-LOOKUP-SEVERITY-EX.
042860     EXIT.
042870*
042900*---------------------------------------------------------------*
043000*  C900 - GENERATE A SURROGATE UUID-SHAPED KEY                  *
043100*---------------------------------------------------------------*
043200 C900-GENERATE-SURROGATE-KEY.
043300     ADD 1 TO WK-N-SURROGATE-SEQ.
043400     MOVE "00000000-0000-0000-0000-000000000000" TO WS-UID-WORK.
043500     MOVE WK-N-SURROGATE-SEQ TO WS-UID-GRP5 (7:7).
043600 C999-GENERATE-SURROGATE-KEY-EX.
043700     EXIT.
043800*
043900*---------------------------------------------------------------*
044000*                   PROGRAM SUBROUTINE                          *
044100*---------------------------------------------------------------*
044200 Y900-ABNORMAL-TERMINATION.
044300     PERFORM Z000-END-PROGRAM-ROUTINE
044400         THRU Z999-END-PROGRAM-ROUTINE-EX.
044500     EXIT PROGRAM.
044600*
044700 Z000-END-PROGRAM-ROUTINE.
044800     CONTINUE.
044900 Z999-END-PROGRAM-ROUTINE-EX.
045000     EXIT.
045100*
045200******************************************************************
045300************** END OF PROGRAM SOURCE -  TRFVUSR *****************
045400******************************************************************
