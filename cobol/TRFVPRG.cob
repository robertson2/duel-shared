000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     TRFVPRG.
000120 AUTHOR.         ACCENTURE.
000130 INSTALLATION.   ADVOCACY PLATFORM DATA SERVICES.
000140 DATE-WRITTEN.   03 APR 1990.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*=================================================================
000180*
000190*DESCRIPTION : THIS IS A CALLED ROUTINE TO CLEANSE AND VALIDATE
000200*              THE BRAND-PROGRAM LEVEL FIELDS OF A SINGLE
000210*              ADVOCATE-IN DETAIL RECORD - PROGRAM ID, BRAND
000220*              NAME AND ATTRIBUTED SALES AMOUNT.
000230*=================================================================
000240*
000250* HISTORY OF AMENDMENT :
000260*=================================================================
000270*
000280* G2BL00 - ACNRJR  - 03/04/1990 - INITIAL VERSION FOR ADVOCATE
000290*                     EXTRACT CLEANUP PROJECT
000300*-----------------------------------------------------------------
000310* G3AB01 - ABINGUE  - 19/02/1993 - PROD INCIDENT 2201 - ALL
000320*                     NUMERIC BRAND VALUES (E.G. "12345") NOW
000330*                     TREATED AS A DATA ENTRY ERROR, NOT A NAME
000340*-----------------------------------------------------------------
000350* Y2K001 - RCHIONG  - 04/03/1998 - Y2K REMEDIATION PROJECT - NO
000360*                     DATE FIELDS OWNED BY THIS ROUTINE, REVIEWED
000370*                     AND SIGNED OFF WITH NO CHANGES REQUIRED
000380*-----------------------------------------------------------------
000390* G4JM01 - JLMENDEZ - 11/06/2001 - E-REQ 8814 - SALES-ATTRIBUTED
000400*                     STRIPS "$" AND "," BEFORE THE NUMERIC TEST,
000410*                     UP TO 2 DECIMAL PLACES ACCEPTED
000420*-----------------------------------------------------------------
000430* G5LWK01 - LWONG    - 19/05/2003 - E-REQ 20877 - CHARACTER-SCAN
000440*                     LOOPS REWRITTEN AS PERFORMED PARAGRAPHS PER
000450*                     REVISED CODING STANDARD S-114
000460*-----------------------------------------------------------------
000470* G6RJP01 - RPATEL   - 04/06/2013 - PR 21404 - WHOLE-DOLLAR SALES
000480*                     AMOUNTS WITH NO DECIMAL POINT WERE BEING
000490*                     FLAGGED INVALID BECAUSE THE NUMERIC TEST RAN
000500*                     AGAINST THE FULL SPACE-PADDED FIELD.  TEST
000510*                     IS NOW LENGTH-BOUND, AND D100 ACCEPTS A
000520*                     ZERO-DECIMAL AMOUNT VIA NEW PARAGRAPH D120
000530*-----------------------------------------------------------------
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-AS400.
000580 OBJECT-COMPUTER. IBM-AS400.
000590 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620 DATA DIVISION.
000630 FILE SECTION.
000640 WORKING-STORAGE SECTION.
000650 01  FILLER                      PIC X(24) VALUE
000660        "** PROGRAM TRFVPRG **".
000670*
000680 01  WK-C-COMMON.
000690        COPY ETLCMWS.
000700*
000710 01  WK-N-SUBSCR                 PIC 9(02) COMP-3 VALUE ZERO.
000720 01  WK-N-DOT-POS                PIC 9(02) COMP-3 VALUE ZERO.
000730 01  WK-N-DECIMALS                PIC 9(02) COMP-3 VALUE ZERO.
000740 01  WS-C-FLAG.
000750     05  WS-OKAY                 PIC X(01).
000760     05  FILLER                  PIC X(01).
000770*
000780*------------------ BRAND VALIDATION WORK AREA ------------------*
000790 01  WS-BRAND-WORK               PIC X(20).
000800 01  WS-BRAND-CHARS REDEFINES WS-BRAND-WORK.
000810     05  WS-BRAND-CHAR           PIC X(01) OCCURS 20 TIMES.
000820*
000830*------------------ SALES AMOUNT WORK AREA ----------------------*
000840 01  WS-SALES-RAW                PIC X(12).
000850 01  WS-SALES-CHARS REDEFINES WS-SALES-RAW.
000860     05  WS-SALES-CHAR           PIC X(01) OCCURS 12 TIMES.
000870 01  WS-SALES-STRIPPED           PIC X(12).
000880 01  WS-SALES-STRIPPED-LEN       PIC 9(02) COMP-3 VALUE ZERO.
000890 01  WS-SALES-NUMERIC-TEST       PIC S9(9)V99.
000900 01  WS-SALES-INT-DEC REDEFINES WS-SALES-NUMERIC-TEST.
000910     05  WS-SALES-INT-PART       PIC S9(9).
000920     05  WS-SALES-DEC-PART       PIC 99.
000930*
000940*------------------ PROGRAM ID WORK AREA ------------------------*
000950 01  WS-PID-WORK                 PIC X(36).
000960 01  WS-PID-GROUPS REDEFINES WS-PID-WORK.
000970     05  WS-PID-GRP5             PIC X(19) OCCURS 1 TIMES
000980                                 INDEXED BY WS-PID-IDX.
000990*
001000****************
001010 LINKAGE SECTION.
001020****************
001030        COPY LKPRG.
001040*
001050        EJECT
001060****************************************
001070 PROCEDURE DIVISION USING WK-LKPRG.
001080****************************************
001090 MAIN-MODULE.
001100     PERFORM A000-PROCESS-CALLED-ROUTINE
001110        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001120     EXIT PROGRAM.
001130*
001140*-----------------------------------------------------------------
001150*
001160 A000-PROCESS-CALLED-ROUTINE.
001170*-----------------------------------------------------------------
001180*
001190     MOVE SPACES  TO LK-PRG-OUTPUT.
001200     MOVE ZERO    TO LK-ISS-COUNT.
001210     MOVE SPACES  TO LK-ISS-TAB (1) LK-ISS-TAB (2).
001220*
001230     PERFORM B100-CLEAN-PROGRAM-ID
001240        THRU B199-CLEAN-PROGRAM-ID-EX.
001250     PERFORM B150-CLEAN-BRAND
001260        THRU B199-CLEAN-BRAND-EX.
001270     PERFORM B200-CLEAN-SALES-AMOUNT
001280        THRU B299-CLEAN-SALES-AMOUNT-EX.
001290*
001300 A099-PROCESS-CALLED-ROUTINE-EX.
001310 EXIT.
001320*-----------------------------------------------------------------
001330*  B100 - VALIDATE/GENERATE PROGRAM ID
001340*-----------------------------------------------------------------
001350 B100-CLEAN-PROGRAM-ID.
001360     MOVE "N" TO LK-OUT-PROGRAM-ID-GEN.
001370     IF LK-IN-PROGRAM-ID = SPACES
001380         PERFORM C900-GENERATE-SURROGATE-KEY
001390         MOVE WS-PID-WORK TO LK-OUT-PROGRAM-ID
001400         MOVE "Y" TO LK-OUT-PROGRAM-ID-GEN
001410     ELSE
001420         MOVE LK-IN-PROGRAM-ID TO LK-OUT-PROGRAM-ID
001430     END-IF.
001440 B199-CLEAN-PROGRAM-ID-EX.
001450     EXIT.
001460*-----------------------------------------------------------------
001470*  B150 - VALIDATE BRAND (BLANK OR ALL-NUMERIC = MISSING)
001480*-----------------------------------------------------------------
001490 B150-CLEAN-BRAND.
001500     MOVE LK-IN-BRAND TO WS-BRAND-WORK.
001510     MOVE "N" TO WS-OKAY.
001520     IF WS-BRAND-WORK NOT = SPACES
001530         MOVE "Y" TO WS-OKAY
001540         PERFORM B160-CHECK-ONE-BRAND-CHAR
001550             THRU B169-CHECK-ONE-BRAND-CHAR-EX
001560             VARYING WK-N-SUBSCR FROM 1 BY 1
001570                 UNTIL WK-N-SUBSCR > 20
001580         IF WS-BRAND-WORK IS NUMERIC
001590             MOVE "N" TO WS-OKAY
001600         END-IF
001610     END-IF.
001620     IF WS-OKAY = "Y"
001630         MOVE LK-IN-BRAND TO LK-OUT-BRAND
001640     ELSE
001650         MOVE "Unknown" TO LK-OUT-BRAND
001660         PERFORM C100-LOG-ISSUE
001670         MOVE "MISSING_BRAND"     TO LK-ISS-TYPE (LK-ISS-COUNT)
001680         PERFORM C110-LOOKUP-SEVERITY THRU C119-LOOKUP-SEVERITY-EX
001690         MOVE "BRAND MISSING, BLANK OR ALL-NUMERIC - DEFAULTED"
001700                                  TO LK-ISS-DESC (LK-ISS-COUNT)
001710         MOVE "BRAND"             TO LK-ISS-FIELD (LK-ISS-COUNT)
001720     END-IF.
001730 B199-CLEAN-BRAND-EX.
001740     EXIT.
001750*-----------------------------------------------------------------
001760 B160-CHECK-ONE-BRAND-CHAR.
001770     IF WS-BRAND-CHAR (WK-N-SUBSCR) NOT = SPACE AND
001780        WS-BRAND-CHAR (WK-N-SUBSCR) NOT NUMERIC
001790         MOVE "Y" TO WS-OKAY
001800     END-IF.
001810 B169-CHECK-ONE-BRAND-CHAR-EX.
001820     EXIT.
001830*-----------------------------------------------------------------
001840*  B200 - VALIDATE/CLEAN SALES ATTRIBUTED AMOUNT
001850*-----------------------------------------------------------------
001860 B200-CLEAN-SALES-AMOUNT.
001870     MOVE ZERO TO LK-OUT-SALES-AMOUNT.
001880     MOVE "A" TO LK-OUT-SALES-STAT.
001890     MOVE LK-IN-SALES-ATTR TO WS-SALES-RAW.
001900     INSPECT WS-SALES-RAW CONVERTING
001910         "abcdefghijklmnopqrstuvwxyz" TO
001920         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001930     IF WS-SALES-RAW = SPACES OR WS-SALES-RAW = "NO-DATA"
001940         GO TO B299-CLEAN-SALES-AMOUNT-EX.
001950*
001960     MOVE LK-IN-SALES-ATTR TO WS-SALES-RAW.
001970     MOVE SPACES TO WS-SALES-STRIPPED.
001980     MOVE ZERO TO WS-SALES-STRIPPED-LEN.
001990     PERFORM B210-STRIP-ONE-SALES-CHAR
002000         THRU B219-STRIP-ONE-SALES-CHAR-EX
002010         VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 12.
002020*
002030     IF WS-SALES-STRIPPED-LEN > 0 AND
002040        WS-SALES-STRIPPED (1:WS-SALES-STRIPPED-LEN) IS NUMERIC
002050         MOVE WS-SALES-STRIPPED (1:WS-SALES-STRIPPED-LEN)
002060             TO LK-OUT-SALES-AMOUNT
002070         IF LK-OUT-SALES-AMOUNT > 0
002080             MOVE "V" TO LK-OUT-SALES-STAT
002090         ELSE
002100             MOVE "I" TO LK-OUT-SALES-STAT
002110         END-IF
002120     ELSE
002130         PERFORM D100-PARSE-DECIMAL-AMOUNT
002140         IF WS-OKAY = "Y"
002150             MOVE WS-SALES-NUMERIC-TEST TO LK-OUT-SALES-AMOUNT
002160             IF LK-OUT-SALES-AMOUNT > 0
002170                 MOVE "V" TO LK-OUT-SALES-STAT
002180             ELSE
002190                 MOVE "I" TO LK-OUT-SALES-STAT
002200             END-IF
002210         ELSE
002220             MOVE "I" TO LK-OUT-SALES-STAT
002230         END-IF
002240     END-IF.
002250 B299-CLEAN-SALES-AMOUNT-EX.
002260     IF LK-SALES-INVALID
002270         PERFORM C100-LOG-ISSUE
002280         MOVE "INVALID_SALES_AMOUNT"  TO LK-ISS-TYPE
002290                                        (LK-ISS-COUNT)
002300         PERFORM C110-LOOKUP-SEVERITY THRU C119-LOOKUP-SEVERITY-EX
002310         MOVE "SALES ATTRIBUTED AMOUNT NOT A VALID POSITIVE VALUE"
002320                                    TO LK-ISS-DESC (LK-ISS-COUNT)
002330         MOVE "SALES_ATTRIBUTED"      TO LK-ISS-FIELD
002340                                        (LK-ISS-COUNT)
002350     END-IF.
002360     EXIT.
002370*-----------------------------------------------------------------
002380 B210-STRIP-ONE-SALES-CHAR.
002390     IF WS-SALES-CHAR (WK-N-SUBSCR) NOT = "$" AND
002400        WS-SALES-CHAR (WK-N-SUBSCR) NOT = "," AND
002410        WS-SALES-CHAR (WK-N-SUBSCR) NOT = SPACE
002420         ADD 1 TO WS-SALES-STRIPPED-LEN
002430         MOVE WS-SALES-CHAR (WK-N-SUBSCR)
002440             TO WS-SALES-STRIPPED (WS-SALES-STRIPPED-LEN:1)
002450     END-IF.
002460 B219-STRIP-ONE-SALES-CHAR-EX.
002470     EXIT.
002480*-----------------------------------------------------------------
002490*  D100 - PARSE "NNN.NN" OR WHOLE-DOLLAR "NNN" RAW AMOUNT (0-2)
002500*-----------------------------------------------------------------
002510 D100-PARSE-DECIMAL-AMOUNT.
002520     MOVE "N" TO WS-OKAY.
002530     MOVE ZERO TO WK-N-DOT-POS WK-N-DECIMALS.
002540     MOVE ZERO TO WS-SALES-NUMERIC-TEST.
002550     IF WS-SALES-STRIPPED-LEN = 0
002560         GO TO D199-PARSE-DECIMAL-AMOUNT-EX.
002570     PERFORM D110-FIND-ONE-DOT-POS
002580         THRU D119-FIND-ONE-DOT-POS-EX
002590         VARYING WK-N-SUBSCR FROM 1 BY 1
002600         UNTIL WK-N-SUBSCR > WS-SALES-STRIPPED-LEN.
002610     IF WK-N-DOT-POS = 0
002620         PERFORM D120-PARSE-WHOLE-DOLLAR-AMOUNT
002630             THRU D129-PARSE-WHOLE-DOLLAR-AMOUNT-EX
002640         GO TO D199-PARSE-DECIMAL-AMOUNT-EX.
002650     COMPUTE WK-N-DECIMALS = WS-SALES-STRIPPED-LEN - WK-N-DOT-POS.
002660     IF WK-N-DECIMALS < 1 OR WK-N-DECIMALS > 2
002670         GO TO D199-PARSE-DECIMAL-AMOUNT-EX.
002680     IF WS-SALES-STRIPPED (1:WK-N-DOT-POS - 1) NOT NUMERIC
002690         GO TO D199-PARSE-DECIMAL-AMOUNT-EX.
002700     IF WS-SALES-STRIPPED (WK-N-DOT-POS + 1:WK-N-DECIMALS)
002710         NOT NUMERIC
002720         GO TO D199-PARSE-DECIMAL-AMOUNT-EX.
002730     MOVE WS-SALES-STRIPPED (1:WK-N-DOT-POS - 1)
002740         TO WS-SALES-INT-PART.
002750     IF WK-N-DECIMALS = 2
002760         MOVE WS-SALES-STRIPPED (WK-N-DOT-POS + 1:2)
002770             TO WS-SALES-DEC-PART
002780     ELSE
002790         MOVE WS-SALES-STRIPPED (WK-N-DOT-POS + 1:1)
002800             TO WS-SALES-DEC-PART (1:1)
002810         MOVE ZERO TO WS-SALES-DEC-PART (2:1)
002820     END-IF.
002830     MOVE "Y" TO WS-OKAY.
002840 D199-PARSE-DECIMAL-AMOUNT-EX.
002850     EXIT.
002860*-----------------------------------------------------------------
002870 D110-FIND-ONE-DOT-POS.
002880     IF WS-SALES-STRIPPED (WK-N-SUBSCR:1) = "."
002890         MOVE WK-N-SUBSCR TO WK-N-DOT-POS
002900     END-IF.
002910 D119-FIND-ONE-DOT-POS-EX.
002920     EXIT.
002930*-----------------------------------------------------------------
002940*  D120 - NO DECIMAL POINT FOUND - ACCEPT AS A WHOLE-DOLLAR AMOUNT
002950*-----------------------------------------------------------------
002960 D120-PARSE-WHOLE-DOLLAR-AMOUNT.
002970     IF WS-SALES-STRIPPED (1:WS-SALES-STRIPPED-LEN) NOT NUMERIC
002980         GO TO D129-PARSE-WHOLE-DOLLAR-AMOUNT-EX.
002990     MOVE WS-SALES-STRIPPED (1:WS-SALES-STRIPPED-LEN)
003000         TO WS-SALES-INT-PART.
003010     MOVE ZERO TO WS-SALES-DEC-PART.
003020     MOVE "Y" TO WS-OKAY.
003030 D129-PARSE-WHOLE-DOLLAR-AMOUNT-EX.
003040     EXIT.
003050*-----------------------------------------------------------------
003060*  C100 - APPEND ONE ROW TO THE OUTBOUND QUALITY ISSUE TABLE
003070*-----------------------------------------------------------------
003080 C100-LOG-ISSUE.
003090     ADD 1 TO LK-ISS-COUNT.
003100 C199-LOG-ISSUE-EX.
003110     EXIT.
003120*-----------------------------------------------------------------
003130*  C110 - LOOK UP THE ISSUE SEVERITY FROM THE GOVERNANCE TABLE
003140*-----------------------------------------------------------------
003150 C110-LOOKUP-SEVERITY.
003160     SET WK-X-SEV-IDX TO 1.
003170     SEARCH WK-C-SEV-ENTRY
003180         AT END
003190             MOVE "MEDIUM" TO LK-ISS-SEVERITY (LK-ISS-COUNT)
003200         WHEN WK-C-SEV-TYPE (WK-X-SEV-IDX) =
003210              LK-ISS-TYPE (LK-ISS-COUNT)
003220             MOVE WK-C-SEV-LEVEL (WK-X-SEV-IDX)
003230                 TO LK-ISS-SEVERITY (LK-ISS-COUNT)
003240     END-SEARCH.
003250 C119-LOOKUP-SEVERITY-EX.
003260     EXIT.
003270*-----------------------------------------------------------------
003280*  C900 - GENERATE A SURROGATE UUID-SHAPED PROGRAM KEY
003290*-----------------------------------------------------------------
003300 C900-GENERATE-SURROGATE-KEY.
003310     ADD 1 TO WK-N-SURROGATE-SEQ.
003320     MOVE "00000000-0000-0000-0000-000000000000" TO WS-PID-WORK.
003330     MOVE WK-N-SURROGATE-SEQ TO WS-PID-WORK (31:7).
003340 C999-GENERATE-SURROGATE-KEY-EX.
003350     EXIT.
003360*
003370******************************************************************
003380************** END OF PROGRAM SOURCE -  TRFVPRG *****************
003390******************************************************************
003400