000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. ADVPRF01.
000130 AUTHOR. RCHIONG.
000140 INSTALLATION. ADVOCACY PLATFORM DATA SERVICES.
000150 DATE-WRITTEN. 20 APR 1991.
000160 DATE-COMPILED.
000170 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*================================================================*
000190*DESCRIPTION : ADVOCATE-IN DATASET PROFILER - STANDALONE JOB.
000200*             SCANS THE RAW EXPORT (PRE-CLEANSING) A SECOND TIME
000210*             AND REPORTS PER-FIELD PRESENCE, ANOMALY COUNTS,
000220*             PLATFORM DISTRIBUTION AND SALES/ENGAGEMENT
000230*             STATISTICS.  APPENDS THE PROFILE BLOCK TO THE SAME
000240*             RUN-REPORT PRINT FILE OPENED BY ADVETL01, SO THIS
000250*             JOB STEP MUST RUN AFTER ADVETL01 IN THE JOB STREAM.
000260*             RUN AS ITS OWN STEP - NOT CALLED BY ANY OTHER
000270*             PROGRAM IN THIS SUITE.
000280*  HISTORY OF MODIFICATION:
000290* AD1RC1 20/04/1991 RCHIONG   - INITIAL VERSION, ADAPTED FROM THE
000300*                          REPEATING-GROUP FLAG-AND-COUNT SHAPE
000310*                          USED BY THE OLD TAG-57 VALIDATOR
000320*----------------------------------------------------------------*
000330* Y2K005 02/09/1998 RCHIONG   - Y2K REMEDIATION PROJECT - DATE
000340*                          ANOMALY SCAN CONFIRMED 4-DIGIT YEAR
000350*                          WINDOW, NO CHANGE REQUIRED
000360*----------------------------------------------------------------*
000370* AD7LWK 19/05/2003 LWONG     - E-REQ 20877 - ADD SALES MEDIAN TO
000380*                          THE SALES STATISTICS LINE (KEEP SALES
000390*                          AMOUNTS IN A SORTED WORK TABLE AS THEY
000400*                          ARE READ, INSERTION-SORT STYLE)
000410*----------------------------------------------------------------*
000420* AD8TWC 11/08/2010 TWCHEAH   - E-REQ 21044 - PLATFORM
000430*                          DISTRIBUTION NOW BUCKETS UNRECOGNIZED
000440*                          / NUMERIC VALUES UNDER "OTHER"
000450*----------------------------------------------------------------*
000460* AD9RJP 04/06/2013 RPATEL    - PR 21403 - SALES AMOUNT NUMERIC
000470*                          TEST WAS RUN AGAINST THE FULL SPACE-
000480*                          PADDED FIELD AND HAD NO WHOLE-DOLLAR
000490*                          PATH, SO THE SALES TABLE WAS NEARLY
000500*                          EMPTY.  TEST IS NOW LENGTH-BOUND AND
000510*                          A ZERO-DECIMAL AMOUNT IS ACCEPTED VIA
000520*                          NEW PARAGRAPHS D120/D130/D140.  ANOMALY
000530*                          COUNT LINES NOW ALSO PRINT THE PERCENT
000540*                          OF TOTAL USERS AFFECTED
000550*================================================================*
000560*
000570 ENVIRONMENT DIVISION.
000580*********************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-AS400.
000610 OBJECT-COMPUTER. IBM-AS400.
000620 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000630         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000640         C01 IS TOP-OF-FORM
000650         UPSI-0 IS UPSI-SWITCH-0
000660         ON STATUS IS U0-ON
000670         OFF STATUS IS U0-OFF.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT ADVOCATE-IN ASSIGN TO ADVOCATE-IN
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS WK-C-FILE-STATUS-IN.
000740*
000750     SELECT RUN-REPORT ASSIGN TO RUN-REPORT
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WK-C-FILE-STATUS-RPT.
000780*
000790 DATA DIVISION.
000800 FILE SECTION.
000810***************
000820 FD  ADVOCATE-IN
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 431 CHARACTERS.
000850 01  ADVIN-FILE-RECORD.
000860     COPY ADVIN.
000870*
000880 FD  RUN-REPORT
000890     LABEL RECORDS ARE OMITTED
000900     RECORD CONTAINS 132 CHARACTERS.
000910 01  WS-PRINT-LINE               PIC X(132).
000920*
000930 WORKING-STORAGE SECTION.
000940***********************
000945 77  WK-C-EOF-IN                 PIC X(01) VALUE "N".
000947     88  WK-C-EOF-IN-YES               VALUE "Y".
000949*
000950 01  WK-C-COMMON.
000960         COPY ETLCMWS.
000970*
000980 01  WK-C-FILE-STATUS-IN         PIC X(02) VALUE "00".
000990 01  WK-C-FILE-STATUS-RPT        PIC X(02) VALUE "00".
001020*
001030*----------------------------------------------------------------*
001040 01  WS-PREV-USER-ID             PIC X(36) VALUE SPACES.
001050 01  WS-PREV-PROGRAM-ID          PIC X(36) VALUE SPACES.
001060*
001070*----------------------------------------------------------------*
001080 01  WK-N-RECS-READ              PIC 9(09) COMP-3 VALUE ZERO.
001090 01  WK-N-TOTAL-USERS            PIC 9(09) COMP-3 VALUE ZERO.
001100 01  WK-N-TOTAL-PROGRAMS         PIC 9(09) COMP-3 VALUE ZERO.
001110 01  WK-N-TOTAL-TASKS            PIC 9(09) COMP-3 VALUE ZERO.
001120*
001130 01  WS-FLD-STATS.
001140     05  WS-FLD-ENTRY OCCURS 17 TIMES INDEXED BY WS-FLD-IDX.
001150         10  WS-FLD-NAME         PIC X(16).
001160         10  WS-FLD-PRESENT      PIC 9(09) COMP-3.
001170         10  WS-FLD-NULL         PIC 9(09) COMP-3.
001180     05  FILLER                  PIC X(01).
001190 01  WS-FLD-PCT-RAW              PIC S9(05)V9(04) COMP-3.
001200 01  WS-FLD-PCT-DISP             PIC 9(05)V9(04).
001210 01  WS-FLD-PCT-DISP-R REDEFINES WS-FLD-PCT-DISP.
001220     05  WS-FLD-PCT-INT          PIC 9(05).
001230     05  WS-FLD-PCT-DEC1         PIC 9(01).
001240     05  WS-FLD-PCT-REST         PIC 9(03).
001250*
001260*----------------------------------------------------------------*
001270 01  WS-ANOM-STATS.
001280     05  WS-ANOM-ENTRY OCCURS 12 TIMES INDEXED BY WS-ANOM-IDX.
001290         10  WS-ANOM-NAME        PIC X(30).
001300         10  WS-ANOM-COUNT       PIC 9(09) COMP-3.
001310     05  FILLER                  PIC X(01).
001320*
001330*----------------------------------------------------------------*
001340 01  WS-PLAT-DIST.
001350     05  WS-PLAT-ENTRY OCCURS 7 TIMES INDEXED BY WS-PLAT-IDX.
001360         10  WS-PLAT-NAME        PIC X(12).
001370         10  WS-PLAT-COUNT       PIC 9(09) COMP-3.
001380     05  FILLER                  PIC X(01).
001390 01  WS-PLAT-WORK                PIC X(12).
001400*
001410*----------------------------------------------------------------*
001420 01  WS-SALES-STRIPPED           PIC X(12).
001430 01  WS-SALES-STRIP-R REDEFINES WS-SALES-STRIPPED.
001440     05  WS-SALES-STRIP-CHAR     PIC X(01) OCCURS 12 TIMES.
001450 01  WS-SALES-CLEAN              PIC X(12).
001460 01  WS-SALES-CLEAN-R REDEFINES WS-SALES-CLEAN.
001470     05  WS-SALES-CLEAN-CHAR     PIC X(01) OCCURS 12 TIMES.
001480 01  WS-SALES-CLEAN-LEN          PIC 9(02) COMP-3 VALUE ZERO.
001490 01  WS-SALES-AMOUNT             PIC S9(07)V99 COMP-3.
001500 01  WK-N-SALES-DOT-POS          PIC 9(02) COMP-3 VALUE ZERO.
001510 01  WK-N-SALES-DECIMALS         PIC 9(02) COMP-3 VALUE ZERO.
001520 01  WS-SALES-NUMERIC-TEST       PIC S9(07)V99.
001530 01  WS-SALES-INT-DEC REDEFINES WS-SALES-NUMERIC-TEST.
001540     05  WS-SALES-INT-PART       PIC S9(07).
001550     05  WS-SALES-DEC-PART       PIC 99.
001560 01  WS-SALES-OKAY               PIC X(01).
001570 01  WK-N-SALES-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
001580 01  WK-D-SALES-MIN              PIC S9(07)V99 COMP-3
001590     VALUE 9999999.99.
001600 01  WK-D-SALES-MAX              PIC S9(07)V99 COMP-3 VALUE ZERO.
001610 01  WK-D-SALES-SUM              PIC S9(11)V99 COMP-3 VALUE ZERO.
001620 01  WK-D-SALES-MEAN             PIC S9(07)V99 COMP-3 VALUE ZERO.
001630 01  WK-D-SALES-MEDIAN           PIC S9(07)V99 COMP-3 VALUE ZERO.
001640 01  WS-SALES-TABLE.
001650     05  WS-SALES-ENTRY OCCURS 3000 TIMES
001660                        INDEXED BY WS-SALES-IDX
001670                        PIC S9(07)V99 COMP-3.
001680 01  WS-SALES-INS-POS            PIC 9(05) COMP-3.
001690 01  WS-SALES-SCAN-POS           PIC 9(05) COMP-3.
001700*
001710*----------------------------------------------------------------*
001720 01  WS-ENG-STATS.
001730     05  WS-ENG-ENTRY OCCURS 4 TIMES INDEXED BY WS-ENG-IDX.
001740         10  WS-ENG-NAME         PIC X(10).
001750         10  WS-ENG-COUNT        PIC 9(09) COMP-3.
001760         10  WS-ENG-MIN          PIC S9(09) COMP-3.
001770         10  WS-ENG-MAX          PIC S9(09) COMP-3.
001780         10  WS-ENG-SUM          PIC S9(11) COMP-3.
001790         10  WS-ENG-MEAN         PIC S9(09) COMP-3.
001800     05  FILLER                  PIC X(01).
001810 01  WS-ENG-RAW                  PIC S9(09) COMP-3.
001820*
001830*----------------------------------------------------------------*
001840 01  WS-DISPLAY-9                PIC ZZZZZZZZ9.
001850 01  WS-DISPLAY-DEC              PIC ZZZZZZ9.99.
001860 01  WS-DISPLAY-PCT              PIC ZZZZ9.9.
001870 01  WS-DIVISOR                  PIC 9(09) COMP-3.
001880 01  WS-UP-WORK                  PIC X(60).
001890*
001900*****************
001910 PROCEDURE DIVISION.
001920*****************
001930 MAIN-MODULE.
001940     PERFORM A100-INITIAL-SUBROUTINE
001950         THRU A199-INITIAL-SUBROUTINE-EX.
001960     PERFORM B100-READ-AND-PROFILE
001970         THRU B199-READ-AND-PROFILE-EX
001980         UNTIL WK-C-EOF-IN-YES.
001990     PERFORM C900-COMPUTE-FINAL-STATISTICS
002000         THRU C999-COMPUTE-FINAL-STATISTICS-EX.
002010     PERFORM F100-PRINT-PROFILE-BLOCK
002020         THRU F199-PRINT-PROFILE-BLOCK-EX.
002030     PERFORM Z900-CLOSE-FILES THRU Z999-CLOSE-FILES-EX.
002040     STOP RUN.
002050*
002060*  A100 - OPEN FILES, LOAD FIELD/ANOMALY/PLATFORM NAME TABLES
002070 A100-INITIAL-SUBROUTINE.
002080     OPEN INPUT ADVOCATE-IN.
002090     IF WK-C-FILE-STATUS-IN NOT = "00"
002100         DISPLAY "ADVPRF01 - ADVOCATE-IN OPEN FAILED - "
002110                  WK-C-FILE-STATUS-IN
002120         GO TO Y900-ABNORMAL-TERMINATION
002130     END-IF.
002140     OPEN EXTEND RUN-REPORT.
002150     IF WK-C-FILE-STATUS-RPT NOT = "00"
002160         DISPLAY "ADVPRF01 - RUN-REPORT OPEN FAILED - "
002170                  WK-C-FILE-STATUS-RPT
002180         GO TO Y900-ABNORMAL-TERMINATION
002190     END-IF.
002200     MOVE "USER ID         " TO WS-FLD-NAME (1).
002210     MOVE "NAME            " TO WS-FLD-NAME (2).
002220     MOVE "EMAIL           " TO WS-FLD-NAME (3).
002230     MOVE "INSTAGRAM       " TO WS-FLD-NAME (4).
002240     MOVE "TIKTOK          " TO WS-FLD-NAME (5).
002250     MOVE "JOINED AT       " TO WS-FLD-NAME (6).
002260     MOVE "PROGRAM ID      " TO WS-FLD-NAME (7).
002270     MOVE "BRAND           " TO WS-FLD-NAME (8).
002280     MOVE "SALES ATTR      " TO WS-FLD-NAME (9).
002290     MOVE "TASK ID         " TO WS-FLD-NAME (10).
002300     MOVE "PLATFORM        " TO WS-FLD-NAME (11).
002310     MOVE "POST URL        " TO WS-FLD-NAME (12).
002320     MOVE "POSTED AT       " TO WS-FLD-NAME (13).
002330     MOVE "LIKES           " TO WS-FLD-NAME (14).
002340     MOVE "COMMENTS        " TO WS-FLD-NAME (15).
002350     MOVE "SHARES          " TO WS-FLD-NAME (16).
002360     MOVE "REACH           " TO WS-FLD-NAME (17).
002370     SET WS-FLD-IDX TO 1.
002380     PERFORM A150-ZERO-FIELD-ENTRY THRU A159-ZERO-FIELD-ENTRY-EX
002390         VARYING WS-FLD-IDX FROM 1 BY 1 UNTIL WS-FLD-IDX > 17.
002400*
002410     MOVE "NULL USER IDS                 " TO WS-ANOM-NAME (1).
002420     MOVE "INVALID EMAIL                 " TO WS-ANOM-NAME (2).
002430     MOVE "PLACEHOLDER NAMES (???)       " TO WS-ANOM-NAME (3).
002440     MOVE "NOT-A-DATE DATES              " TO WS-ANOM-NAME (4).
002450     MOVE "EMPTY PROGRAM IDS             " TO WS-ANOM-NAME (5).
002460     MOVE "NUMERIC BRANDS                " TO WS-ANOM-NAME (6).
002470     MOVE "NO-DATA SALES                 " TO WS-ANOM-NAME (7).
002480     MOVE "NULL TASK IDS                 " TO WS-ANOM-NAME (8).
002490     MOVE "NUMERIC PLATFORMS             " TO WS-ANOM-NAME (9).
002500     MOVE "BROKEN LINK URLS              " TO WS-ANOM-NAME (10).
002510     MOVE "NAN LIKES                     " TO WS-ANOM-NAME (11).
002520     MOVE "NULL COMMENTS                 " TO WS-ANOM-NAME (12).
002530     SET WS-ANOM-IDX TO 1.
002540     PERFORM A160-ZERO-ANOM-ENTRY THRU A169-ZERO-ANOM-ENTRY-EX
002550         VARYING WS-ANOM-IDX FROM 1 BY 1 UNTIL WS-ANOM-IDX > 12.
002560*
002570     MOVE "TIKTOK      " TO WS-PLAT-NAME (1).
002580     MOVE "INSTAGRAM   " TO WS-PLAT-NAME (2).
002590     MOVE "FACEBOOK    " TO WS-PLAT-NAME (3).
002600     MOVE "YOUTUBE     " TO WS-PLAT-NAME (4).
002610     MOVE "TWITTER     " TO WS-PLAT-NAME (5).
002620     MOVE "UNKNOWN     " TO WS-PLAT-NAME (6).
002630     MOVE "OTHER       " TO WS-PLAT-NAME (7).
002640     SET WS-PLAT-IDX TO 1.
002650     PERFORM A170-ZERO-PLAT-ENTRY THRU A179-ZERO-PLAT-ENTRY-EX
002660         VARYING WS-PLAT-IDX FROM 1 BY 1 UNTIL WS-PLAT-IDX > 7.
002670*
002680     MOVE "LIKES     " TO WS-ENG-NAME (1).
002690     MOVE "COMMENTS  " TO WS-ENG-NAME (2).
002700     MOVE "SHARES    " TO WS-ENG-NAME (3).
002710     MOVE "REACH     " TO WS-ENG-NAME (4).
002720     SET WS-ENG-IDX TO 1.
002730     PERFORM A180-ZERO-ENG-ENTRY THRU A189-ZERO-ENG-ENTRY-EX
002740         VARYING WS-ENG-IDX FROM 1 BY 1 UNTIL WS-ENG-IDX > 4.
002750     READ ADVOCATE-IN
002760         AT END MOVE "Y" TO WK-C-EOF-IN.
002770 A199-INITIAL-SUBROUTINE-EX.
002780     EXIT.
002790*
002800 A150-ZERO-FIELD-ENTRY.
002810     MOVE ZERO TO WS-FLD-PRESENT (WS-FLD-IDX)
002820                  WS-FLD-NULL    (WS-FLD-IDX).
002830 A159-ZERO-FIELD-ENTRY-EX.
002840     EXIT.
002850*
002860 A160-ZERO-ANOM-ENTRY.
002870     MOVE ZERO TO WS-ANOM-COUNT (WS-ANOM-IDX).
002880 A169-ZERO-ANOM-ENTRY-EX.
002890     EXIT.
002900*
002910 A170-ZERO-PLAT-ENTRY.
002920     MOVE ZERO TO WS-PLAT-COUNT (WS-PLAT-IDX).
002930 A179-ZERO-PLAT-ENTRY-EX.
002940     EXIT.
002950*
002960 A180-ZERO-ENG-ENTRY.
002970     MOVE ZERO TO WS-ENG-COUNT (WS-ENG-IDX)
002980                  WS-ENG-SUM   (WS-ENG-IDX)
002990                  WS-ENG-MEAN  (WS-ENG-IDX).
003000     MOVE 999999999 TO WS-ENG-MIN (WS-ENG-IDX).
003010     MOVE ZERO      TO WS-ENG-MAX (WS-ENG-IDX).
003020 A189-ZERO-ENG-ENTRY-EX.
003030     EXIT.
003040*
003050*  B100 - PROFILE ONE INPUT RECORD, THEN READ THE NEXT ONE
003060 B100-READ-AND-PROFILE.
003070     ADD 1 TO WK-N-RECS-READ.
003080     PERFORM B200-CHECK-USER-GROUP THRU B299-CHECK-USER-GROUP-EX.
003090     PERFORM C100-PROFILE-USER-FIELDS
003100         THRU C199-PROFILE-USER-FIELDS-EX.
003110     PERFORM C200-PROFILE-PROGRAM-FIELDS
003120         THRU C299-PROFILE-PROGRAM-FIELDS-EX.
003130     PERFORM C300-PROFILE-TASK-FIELDS
003140         THRU C399-PROFILE-TASK-FIELDS-EX.
003150     PERFORM C400-PROFILE-ENGAGEMENT-FIELDS
003160         THRU C499-PROFILE-ENGAGEMENT-FIELDS-EX.
003170     READ ADVOCATE-IN
003180         AT END MOVE "Y" TO WK-C-EOF-IN.
003190 B199-READ-AND-PROFILE-EX.
003200     EXIT.
003210*
003220*  B200 - CONTROL BREAK ON USER/PROGRAM ID DRIVES TOTALS BLOCK
003230 B200-CHECK-USER-GROUP.
003240     IF IN-USER-ID NOT = WS-PREV-USER-ID
003250         ADD 1 TO WK-N-TOTAL-USERS
003260         MOVE IN-USER-ID TO WS-PREV-USER-ID
003270         MOVE SPACES TO WS-PREV-PROGRAM-ID
003280     END-IF.
003290     IF IN-PROGRAM-ID NOT = SPACES AND
003300        IN-PROGRAM-ID NOT = WS-PREV-PROGRAM-ID
003310         ADD 1 TO WK-N-TOTAL-PROGRAMS
003320         MOVE IN-PROGRAM-ID TO WS-PREV-PROGRAM-ID
003330     END-IF.
003340     IF IN-TASK-ID NOT = SPACES
003350         ADD 1 TO WK-N-TOTAL-TASKS
003360     END-IF.
003370 B299-CHECK-USER-GROUP-EX.
003380     EXIT.
003390*
003400*  C100 - USER-LEVEL FIELD PRESENCE AND ANOMALY COUNTS
003410 C100-PROFILE-USER-FIELDS.
003420     IF IN-USER-ID = SPACES
003430         ADD 1 TO WS-FLD-NULL (1)
003440         ADD 1 TO WS-ANOM-COUNT (1)
003450     ELSE
003460         ADD 1 TO WS-FLD-PRESENT (1)
003470     END-IF.
003480*
003490     IF IN-NAME = SPACES OR IN-NAME = "???"
003500         ADD 1 TO WS-FLD-NULL (2)
003510         IF IN-NAME = "???"
003520             ADD 1 TO WS-ANOM-COUNT (3)
003530         END-IF
003540     ELSE
003550         ADD 1 TO WS-FLD-PRESENT (2)
003560     END-IF.
003570*
003580     IF IN-EMAIL = SPACES
003590         ADD 1 TO WS-FLD-NULL (3)
003600     ELSE
003610         MOVE SPACES TO WS-PLAT-WORK
003620         MOVE IN-EMAIL (1:13) TO WS-PLAT-WORK
003630         INSPECT WS-PLAT-WORK CONVERTING
003640             "abcdefghijklmnopqrstuvwxyz" TO
003650             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003660         IF WS-PLAT-WORK = "INVALID-EMAIL"
003670             ADD 1 TO WS-FLD-NULL (3)
003680             ADD 1 TO WS-ANOM-COUNT (2)
003690         ELSE
003700             IF IN-EMAIL (1:1) = "@" OR
003710                IN-EMAIL NOT = SPACES
003720                 ADD 1 TO WS-FLD-PRESENT (3)
003730             END-IF
003740         END-IF
003750     END-IF.
003760*
003770     IF IN-INSTAGRAM = SPACES
003780         ADD 1 TO WS-FLD-NULL (4)
003790     ELSE
003800         ADD 1 TO WS-FLD-PRESENT (4)
003810     END-IF.
003820*
003830     IF IN-TIKTOK = SPACES
003840         ADD 1 TO WS-FLD-NULL (5)
003850     ELSE
003860         ADD 1 TO WS-FLD-PRESENT (5)
003870     END-IF.
003880*
003890     IF IN-JOINED-AT = SPACES
003900         ADD 1 TO WS-FLD-NULL (6)
003910     ELSE
003920         MOVE SPACES TO WS-PLAT-WORK
003930         MOVE IN-JOINED-AT TO WS-PLAT-WORK
003940         INSPECT WS-PLAT-WORK CONVERTING
003950             "abcdefghijklmnopqrstuvwxyz" TO
003960             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003970         IF WS-PLAT-WORK (1:10) = "NOT-A-DATE"
003980             ADD 1 TO WS-FLD-NULL (6)
003990             ADD 1 TO WS-ANOM-COUNT (4)
004000         ELSE
004010             ADD 1 TO WS-FLD-PRESENT (6)
004020         END-IF
004030     END-IF.
004040 C199-PROFILE-USER-FIELDS-EX.
004050     EXIT.
004060*
004070*  C200 - PROGRAM-LEVEL FIELD/ANOMALY/SALES STATISTICS
004080 C200-PROFILE-PROGRAM-FIELDS.
004090     IF IN-PROGRAM-ID = SPACES
004100         ADD 1 TO WS-FLD-NULL (7)
004110         ADD 1 TO WS-ANOM-COUNT (5)
004120     ELSE
004130         ADD 1 TO WS-FLD-PRESENT (7)
004140     END-IF.
004150*
004160     IF IN-BRAND = SPACES
004170         ADD 1 TO WS-FLD-NULL (8)
004180     ELSE
004190         IF IN-BRAND IS NUMERIC
004200             ADD 1 TO WS-FLD-NULL (8)
004210             ADD 1 TO WS-ANOM-COUNT (6)
004220         ELSE
004230             ADD 1 TO WS-FLD-PRESENT (8)
004240         END-IF
004250     END-IF.
004260*
004270     IF IN-SALES-ATTR = SPACES
004280         ADD 1 TO WS-FLD-NULL (9)
004290     ELSE
004300         MOVE SPACES TO WS-PLAT-WORK
004310         MOVE IN-SALES-ATTR (1:7) TO WS-PLAT-WORK
004320         INSPECT WS-PLAT-WORK CONVERTING
004330             "abcdefghijklmnopqrstuvwxyz" TO
004340             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004350         IF WS-PLAT-WORK (1:7) = "NO-DATA"
004360             ADD 1 TO WS-FLD-NULL (9)
004370             ADD 1 TO WS-ANOM-COUNT (7)
004380         ELSE
004390             ADD 1 TO WS-FLD-PRESENT (9)
004400             PERFORM D100-STRIP-AND-ACCUMULATE-SALES
004410                 THRU D199-STRIP-AND-ACCUMULATE-SALES-EX
004420         END-IF
004430     END-IF.
004440 C299-PROFILE-PROGRAM-FIELDS-EX.
004450     EXIT.
004460*
004470*  C300 - TASK-LEVEL FIELD/ANOMALY COUNTS, PLATFORM DISTRIBUTION
004480 C300-PROFILE-TASK-FIELDS.
004490     IF IN-TASK-ID = SPACES
004500         ADD 1 TO WS-FLD-NULL (10)
004510         ADD 1 TO WS-ANOM-COUNT (8)
004520     ELSE
004530         ADD 1 TO WS-FLD-PRESENT (10)
004540     END-IF.
004550*
004560     MOVE SPACES TO WS-PLAT-WORK.
004570     MOVE IN-PLATFORM TO WS-PLAT-WORK.
004580     INSPECT WS-PLAT-WORK CONVERTING
004590         "abcdefghijklmnopqrstuvwxyz" TO
004600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004610     IF WS-PLAT-WORK = SPACES
004620         ADD 1 TO WS-FLD-NULL (11)
004630     ELSE
004640         ADD 1 TO WS-FLD-PRESENT (11)
004650         IF IN-PLATFORM IS NUMERIC
004660             ADD 1 TO WS-ANOM-COUNT (9)
004670             ADD 1 TO WS-PLAT-COUNT (7)
004680         ELSE
004690             PERFORM D200-BUCKET-PLATFORM
004700                 THRU D299-BUCKET-PLATFORM-EX
004710         END-IF
004720     END-IF.
004730*
004740     IF IN-POST-URL = SPACES
004750         ADD 1 TO WS-FLD-NULL (12)
004760     ELSE
004770         MOVE SPACES TO WS-UP-WORK
004780         MOVE IN-POST-URL TO WS-UP-WORK
004790         INSPECT WS-UP-WORK CONVERTING
004800             "abcdefghijklmnopqrstuvwxyz" TO
004810             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004820         IF WS-UP-WORK (1:11) = "BROKEN_LINK"
004830             ADD 1 TO WS-FLD-NULL (12)
004840             ADD 1 TO WS-ANOM-COUNT (10)
004850         ELSE
004860             ADD 1 TO WS-FLD-PRESENT (12)
004870         END-IF
004880     END-IF.
004890*
004900     IF IN-POSTED-AT = SPACES
004910         ADD 1 TO WS-FLD-NULL (13)
004920     ELSE
004930         MOVE SPACES TO WS-PLAT-WORK
004940         MOVE IN-POSTED-AT TO WS-PLAT-WORK
004950         INSPECT WS-PLAT-WORK CONVERTING
004960             "abcdefghijklmnopqrstuvwxyz" TO
004970             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004980         IF WS-PLAT-WORK (1:10) = "NOT-A-DATE"
004990             ADD 1 TO WS-FLD-NULL (13)
005000             ADD 1 TO WS-ANOM-COUNT (4)
005010         ELSE
005020             ADD 1 TO WS-FLD-PRESENT (13)
005030         END-IF
005040     END-IF.
005050 C399-PROFILE-TASK-FIELDS-EX.
005060     EXIT.
005070*
005080*  C400 - ENGAGEMENT FIELD PRESENCE, ANOMALY AND MIN/MAX/SUM
005090 C400-PROFILE-ENGAGEMENT-FIELDS.
005100     IF IN-LIKES = SPACES
005110         ADD 1 TO WS-FLD-NULL (14)
005120     ELSE
005130         MOVE SPACES TO WS-PLAT-WORK
005140         MOVE IN-LIKES (1:3) TO WS-PLAT-WORK
005150         INSPECT WS-PLAT-WORK CONVERTING
005160             "abcdefghijklmnopqrstuvwxyz" TO
005170             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005180         IF WS-PLAT-WORK (1:3) = "NAN"
005190             ADD 1 TO WS-FLD-NULL (14)
005200             ADD 1 TO WS-ANOM-COUNT (11)
005210         ELSE
005220             IF IN-LIKES IS NUMERIC
005230                 ADD 1 TO WS-FLD-PRESENT (14)
005240                 SET WS-ENG-IDX TO 1
005250                 MOVE IN-LIKES TO WS-ENG-RAW
005260                 PERFORM D300-ACCUMULATE-ENGAGEMENT
005270                     THRU D399-ACCUMULATE-ENGAGEMENT-EX
005280             ELSE
005290                 ADD 1 TO WS-FLD-NULL (14)
005300             END-IF
005310         END-IF
005320     END-IF.
005330*
005340     IF IN-COMMENTS = SPACES
005350         ADD 1 TO WS-FLD-NULL (15)
005360         ADD 1 TO WS-ANOM-COUNT (12)
005370     ELSE
005380         IF IN-COMMENTS IS NUMERIC
005390             ADD 1 TO WS-FLD-PRESENT (15)
005400             SET WS-ENG-IDX TO 2
005410             MOVE IN-COMMENTS TO WS-ENG-RAW
005420             PERFORM D300-ACCUMULATE-ENGAGEMENT
005430                 THRU D399-ACCUMULATE-ENGAGEMENT-EX
005440         ELSE
005450             ADD 1 TO WS-FLD-NULL (15)
005460         END-IF
005470     END-IF.
005480*
005490     IF IN-SHARES = SPACES
005500         ADD 1 TO WS-FLD-NULL (16)
005510     ELSE
005520         IF IN-SHARES IS NUMERIC
005530             ADD 1 TO WS-FLD-PRESENT (16)
005540             SET WS-ENG-IDX TO 3
005550             MOVE IN-SHARES TO WS-ENG-RAW
005560             PERFORM D300-ACCUMULATE-ENGAGEMENT
005570                 THRU D399-ACCUMULATE-ENGAGEMENT-EX
005580         ELSE
005590             ADD 1 TO WS-FLD-NULL (16)
005600         END-IF
005610     END-IF.
005620*
005630     IF IN-REACH = SPACES
005640         ADD 1 TO WS-FLD-NULL (17)
005650     ELSE
005660         IF IN-REACH IS NUMERIC
005670             ADD 1 TO WS-FLD-PRESENT (17)
005680             SET WS-ENG-IDX TO 4
005690             MOVE IN-REACH TO WS-ENG-RAW
005700             PERFORM D300-ACCUMULATE-ENGAGEMENT
005710                 THRU D399-ACCUMULATE-ENGAGEMENT-EX
005720         ELSE
005730             ADD 1 TO WS-FLD-NULL (17)
005740         END-IF
005750     END-IF.
005760 C499-PROFILE-ENGAGEMENT-FIELDS-EX.
005770     EXIT.
005780*
005790*  D100 - STRIP $ AND , FROM SALES, INSERT INTO SORTED TABLE
005800*         ACCEPTS "NNN.NN" OR WHOLE-DOLLAR "NNN" (0-2 DECIMALS)
005810 D100-STRIP-AND-ACCUMULATE-SALES.
005820     MOVE SPACES TO WS-SALES-CLEAN.
005830     MOVE ZERO   TO WS-SALES-CLEAN-LEN.
005840     MOVE ZERO   TO WK-N-SALES-DOT-POS WK-N-SALES-DECIMALS.
005850     MOVE ZERO   TO WS-SALES-NUMERIC-TEST.
005860     MOVE IN-SALES-ATTR TO WS-SALES-STRIPPED.
005870     SET WS-SALES-IDX TO 1.
005880     PERFORM D110-STRIP-ONE-CHAR THRU D119-STRIP-ONE-CHAR-EX
005890         VARYING WS-SALES-IDX FROM 1 BY 1 UNTIL WS-SALES-IDX > 12.
005900     MOVE "N" TO WS-SALES-OKAY.
005910     IF WS-SALES-CLEAN-LEN = 0
005920         GO TO D199-STRIP-AND-ACCUMULATE-SALES-EX.
005930     PERFORM D120-FIND-ONE-DOT-POS THRU D129-FIND-ONE-DOT-POS-EX
005940         VARYING WS-SALES-IDX FROM 1 BY 1
005950         UNTIL WS-SALES-IDX > WS-SALES-CLEAN-LEN.
005960     IF WK-N-SALES-DOT-POS = 0
005970         PERFORM D130-PARSE-WHOLE-DOLLAR-SALES
005980             THRU D139-PARSE-WHOLE-DOLLAR-SALES-EX
005990     ELSE
006000         PERFORM D140-PARSE-DECIMAL-SALES
006010             THRU D149-PARSE-DECIMAL-SALES-EX
006020     END-IF.
006030     IF WS-SALES-OKAY = "Y"
006040         MOVE WS-SALES-NUMERIC-TEST TO WS-SALES-AMOUNT
006050         PERFORM D150-INSERT-SALES-SORTED
006060             THRU D159-INSERT-SALES-SORTED-EX
006070     END-IF.
006080 D199-STRIP-AND-ACCUMULATE-SALES-EX.
006090     EXIT.
006100*
006110 D110-STRIP-ONE-CHAR.
006120     IF WS-SALES-STRIP-CHAR (WS-SALES-IDX) NOT = "$" AND
006130        WS-SALES-STRIP-CHAR (WS-SALES-IDX) NOT = "," AND
006140        WS-SALES-STRIP-CHAR (WS-SALES-IDX) NOT = SPACE
006150         ADD 1 TO WS-SALES-CLEAN-LEN
006160         MOVE WS-SALES-STRIP-CHAR (WS-SALES-IDX)
006170             TO WS-SALES-CLEAN (WS-SALES-CLEAN-LEN:1)
006180     END-IF.
006190 D119-STRIP-ONE-CHAR-EX.
006200     EXIT.
006210*
006220 D120-FIND-ONE-DOT-POS.
006230     IF WS-SALES-CLEAN-CHAR (WS-SALES-IDX) = "."
006240         MOVE WS-SALES-IDX TO WK-N-SALES-DOT-POS
006250     END-IF.
006260 D129-FIND-ONE-DOT-POS-EX.
006270     EXIT.
006280*
006290 D130-PARSE-WHOLE-DOLLAR-SALES.
006300     IF WS-SALES-CLEAN (1:WS-SALES-CLEAN-LEN) NOT NUMERIC
006310         GO TO D139-PARSE-WHOLE-DOLLAR-SALES-EX.
006320     MOVE WS-SALES-CLEAN (1:WS-SALES-CLEAN-LEN)
006330         TO WS-SALES-INT-PART.
006340     MOVE ZERO TO WS-SALES-DEC-PART.
006350     MOVE "Y" TO WS-SALES-OKAY.
006360 D139-PARSE-WHOLE-DOLLAR-SALES-EX.
006370     EXIT.
006380*
006390 D140-PARSE-DECIMAL-SALES.
006400     IF WK-N-SALES-DOT-POS < 2
006410         GO TO D149-PARSE-DECIMAL-SALES-EX.
006420     COMPUTE WK-N-SALES-DECIMALS =
006430         WS-SALES-CLEAN-LEN - WK-N-SALES-DOT-POS.
006440     IF WK-N-SALES-DECIMALS < 1 OR WK-N-SALES-DECIMALS > 2
006450         GO TO D149-PARSE-DECIMAL-SALES-EX.
006460     IF WS-SALES-CLEAN (1:WK-N-SALES-DOT-POS - 1) NOT NUMERIC
006470         GO TO D149-PARSE-DECIMAL-SALES-EX.
006480     IF WS-SALES-CLEAN
006490         (WK-N-SALES-DOT-POS + 1:WK-N-SALES-DECIMALS) NOT NUMERIC
006500         GO TO D149-PARSE-DECIMAL-SALES-EX.
006510     MOVE WS-SALES-CLEAN (1:WK-N-SALES-DOT-POS - 1)
006520         TO WS-SALES-INT-PART.
006530     IF WK-N-SALES-DECIMALS = 2
006540         MOVE WS-SALES-CLEAN (WK-N-SALES-DOT-POS + 1:2)
006550             TO WS-SALES-DEC-PART
006560     ELSE
006570         MOVE WS-SALES-CLEAN (WK-N-SALES-DOT-POS + 1:1)
006580             TO WS-SALES-DEC-PART (1:1)
006590         MOVE ZERO TO WS-SALES-DEC-PART (2:1)
006600     END-IF.
006610     MOVE "Y" TO WS-SALES-OKAY.
006620 D149-PARSE-DECIMAL-SALES-EX.
006630     EXIT.
006640*
006650*  D150 - INSERTION-SORT ONE SALES AMOUNT INTO THE WORK TABLE
006660 D150-INSERT-SALES-SORTED.
006670     IF WK-N-SALES-COUNT >= 3000
006680         GO TO D159-INSERT-SALES-SORTED-EX.
006690     ADD 1 TO WK-N-SALES-COUNT.
006700     MOVE WS-SALES-AMOUNT TO WS-SALES-INS-POS.
006710     MOVE WK-N-SALES-COUNT TO WS-SALES-SCAN-POS.
006720     SET WS-SALES-IDX TO WK-N-SALES-COUNT.
006730     MOVE WS-SALES-AMOUNT TO WS-SALES-ENTRY (WS-SALES-IDX).
006740     PERFORM D155-SHIFT-INTO-PLACE THRU D158-SHIFT-INTO-PLACE-EX
006750         UNTIL WS-SALES-SCAN-POS = 1 OR
006760         WS-SALES-ENTRY (WS-SALES-SCAN-POS - 1)
006770             NOT > WS-SALES-ENTRY (WS-SALES-SCAN-POS).
006780 D159-INSERT-SALES-SORTED-EX.
006790     EXIT.
006800*
006810 D155-SHIFT-INTO-PLACE.
006820     MOVE WS-SALES-ENTRY (WS-SALES-SCAN-POS) TO WS-SALES-AMOUNT.
006830     SET WS-SALES-IDX TO WS-SALES-SCAN-POS.
006840     MOVE WS-SALES-ENTRY (WS-SALES-SCAN-POS - 1)
006850         TO WS-SALES-ENTRY (WS-SALES-IDX).
006860     SET WS-SALES-IDX TO WS-SALES-SCAN-POS - 1.
006870     MOVE WS-SALES-AMOUNT TO WS-SALES-ENTRY (WS-SALES-IDX).
006880     SUBTRACT 1 FROM WS-SALES-SCAN-POS.
006890 D158-SHIFT-INTO-PLACE-EX.
006900     EXIT.
006910*
006920*  D200 - BUCKET A PLATFORM VALUE INTO THE DISTRIBUTION TABLE
006930 D200-BUCKET-PLATFORM.
006940     SET WS-PLAT-IDX TO 1.
006950     SEARCH WS-PLAT-ENTRY VARYING WS-PLAT-IDX
006960         AT END SET WS-PLAT-IDX TO 7
006970         WHEN WS-PLAT-NAME (WS-PLAT-IDX) = WS-PLAT-WORK
006980             CONTINUE
006990     END-SEARCH.
007000     ADD 1 TO WS-PLAT-COUNT (WS-PLAT-IDX).
007010 D299-BUCKET-PLATFORM-EX.
007020     EXIT.
007030*
007040*  D300 - ACCUMULATE ONE ENGAGEMENT METRIC INTO ITS TOTALS
007050 D300-ACCUMULATE-ENGAGEMENT.
007060     ADD 1 TO WS-ENG-COUNT (WS-ENG-IDX).
007070     ADD WS-ENG-RAW TO WS-ENG-SUM (WS-ENG-IDX).
007080     IF WS-ENG-RAW < WS-ENG-MIN (WS-ENG-IDX)
007090         MOVE WS-ENG-RAW TO WS-ENG-MIN (WS-ENG-IDX)
007100     END-IF.
007110     IF WS-ENG-RAW > WS-ENG-MAX (WS-ENG-IDX)
007120         MOVE WS-ENG-RAW TO WS-ENG-MAX (WS-ENG-IDX)
007130     END-IF.
007140 D399-ACCUMULATE-ENGAGEMENT-EX.
007150     EXIT.
007160*
007170*  C900 - FINAL MEAN/MEDIAN/MIN/MAX COMPUTATIONS AT END OF FILE
007180 C900-COMPUTE-FINAL-STATISTICS.
007190     IF WK-N-SALES-COUNT = ZERO
007200         MOVE ZERO TO WK-D-SALES-MIN WK-D-SALES-MAX
007210                       WK-D-SALES-MEAN WK-D-SALES-MEDIAN
007220         GO TO C999-COMPUTE-FINAL-STATISTICS-EX.
007230     SET WS-SALES-IDX TO 1.
007240     MOVE WS-SALES-ENTRY (WS-SALES-IDX) TO WK-D-SALES-MIN.
007250     SET WS-SALES-IDX TO WK-N-SALES-COUNT.
007260     MOVE WS-SALES-ENTRY (WS-SALES-IDX) TO WK-D-SALES-MAX.
007270     MOVE ZERO TO WK-D-SALES-SUM.
007280     SET WS-SALES-IDX TO 1.
007290     PERFORM C910-SUM-ONE-SALE THRU C919-SUM-ONE-SALE-EX
007300         VARYING WS-SALES-IDX FROM 1 BY 1
007310         UNTIL WS-SALES-IDX > WK-N-SALES-COUNT.
007320     COMPUTE WK-D-SALES-MEAN ROUNDED =
007330         WK-D-SALES-SUM / WK-N-SALES-COUNT.
007340     DIVIDE WK-N-SALES-COUNT BY 2 GIVING WS-DIVISOR
007350         REMAINDER WS-SALES-CLEAN-LEN.
007360     IF WS-SALES-CLEAN-LEN = 1
007370         SET WS-SALES-IDX TO WS-DIVISOR
007380         ADD 1 TO WS-SALES-IDX
007390         MOVE WS-SALES-ENTRY (WS-SALES-IDX) TO WK-D-SALES-MEDIAN
007400     ELSE
007410         SET WS-SALES-IDX TO WS-DIVISOR
007420         COMPUTE WK-D-SALES-MEDIAN ROUNDED =
007430             (WS-SALES-ENTRY (WS-SALES-IDX) +
007440              WS-SALES-ENTRY (WS-SALES-IDX + 1)) / 2
007450     END-IF.
007460     SET WS-ENG-IDX TO 1.
007470     PERFORM C920-MEAN-ONE-ENGAGEMENT
007480         THRU C929-MEAN-ONE-ENGAGEMENT-EX
007490         VARYING WS-ENG-IDX FROM 1 BY 1 UNTIL WS-ENG-IDX > 4.
007500 C999-COMPUTE-FINAL-STATISTICS-EX.
007510     EXIT.
007520*
007530 C910-SUM-ONE-SALE.
007540     ADD WS-SALES-ENTRY (WS-SALES-IDX) TO WK-D-SALES-SUM.
007550 C919-SUM-ONE-SALE-EX.
007560     EXIT.
007570*
007580 C920-MEAN-ONE-ENGAGEMENT.
007590     IF WS-ENG-COUNT (WS-ENG-IDX) = ZERO
007600         MOVE ZERO TO WS-ENG-MEAN (WS-ENG-IDX)
007610         MOVE ZERO TO WS-ENG-MIN (WS-ENG-IDX)
007620     ELSE
007630         COMPUTE WS-ENG-MEAN (WS-ENG-IDX) ROUNDED =
007640             WS-ENG-SUM (WS-ENG-IDX) / WS-ENG-COUNT (WS-ENG-IDX)
007650     END-IF.
007660 C929-MEAN-ONE-ENGAGEMENT-EX.
007670     EXIT.
007680*
007690*  F100 - PRINT THE PROFILE BLOCK ONTO THE RUN-REPORT FILE
007700 F100-PRINT-PROFILE-BLOCK.
007710     MOVE SPACES TO WS-PRINT-LINE.
007720     MOVE "----- DATASET PROFILE (U7) -----" TO WS-PRINT-LINE.
007730     WRITE WS-PRINT-LINE.
007740     MOVE SPACES TO WS-PRINT-LINE.
007750     WRITE WS-PRINT-LINE.
007760*
007770     MOVE SPACES TO WS-PRINT-LINE.
007780     STRING "RECORDS READ . . . . . . . . " DELIMITED BY SIZE
007790         WK-N-RECS-READ DELIMITED BY SIZE
007800         INTO WS-PRINT-LINE.
007810     WRITE WS-PRINT-LINE.
007820     MOVE SPACES TO WS-PRINT-LINE.
007830     STRING "DISTINCT USERS . . . . . . . " DELIMITED BY SIZE
007840         WK-N-TOTAL-USERS DELIMITED BY SIZE
007850         INTO WS-PRINT-LINE.
007860     WRITE WS-PRINT-LINE.
007870     MOVE SPACES TO WS-PRINT-LINE.
007880     STRING "DISTINCT PROGRAMS. . . . . . " DELIMITED BY SIZE
007890         WK-N-TOTAL-PROGRAMS DELIMITED BY SIZE
007900         INTO WS-PRINT-LINE.
007910     WRITE WS-PRINT-LINE.
007920     MOVE SPACES TO WS-PRINT-LINE.
007930     STRING "TASKS. . . . . . . . . . . . " DELIMITED BY SIZE
007940         WK-N-TOTAL-TASKS DELIMITED BY SIZE
007950         INTO WS-PRINT-LINE.
007960     WRITE WS-PRINT-LINE.
007970     IF WK-N-TOTAL-USERS > ZERO
007980         COMPUTE WS-DISPLAY-DEC ROUNDED =
007990             WK-N-TOTAL-PROGRAMS / WK-N-TOTAL-USERS
008000         MOVE SPACES TO WS-PRINT-LINE
008010         STRING "AVG PROGRAMS PER USER. . . . " DELIMITED BY SIZE
008020             WS-DISPLAY-DEC DELIMITED BY SIZE
008030             INTO WS-PRINT-LINE
008040         WRITE WS-PRINT-LINE
008050     END-IF.
008060     IF WK-N-TOTAL-PROGRAMS > ZERO
008070         COMPUTE WS-DISPLAY-DEC ROUNDED =
008080             WK-N-TOTAL-TASKS / WK-N-TOTAL-PROGRAMS
008090         MOVE SPACES TO WS-PRINT-LINE
008100         STRING "AVG TASKS PER PROGRAM. . . . " DELIMITED BY SIZE
008110             WS-DISPLAY-DEC DELIMITED BY SIZE
008120             INTO WS-PRINT-LINE
008130         WRITE WS-PRINT-LINE
008140     END-IF.
008150     MOVE SPACES TO WS-PRINT-LINE.
008160     WRITE WS-PRINT-LINE.
008170*
008180     MOVE SPACES TO WS-PRINT-LINE.
008190     MOVE "FIELD PRESENCE:" TO WS-PRINT-LINE.
008200     WRITE WS-PRINT-LINE.
008210     SET WS-FLD-IDX TO 1.
008220     PERFORM F110-PRINT-ONE-FIELD-LINE
008230         THRU F119-PRINT-ONE-FIELD-LINE-EX
008240         VARYING WS-FLD-IDX FROM 1 BY 1 UNTIL WS-FLD-IDX > 17.
008250     MOVE SPACES TO WS-PRINT-LINE.
008260     WRITE WS-PRINT-LINE.
008270*
008280     MOVE SPACES TO WS-PRINT-LINE.
008290     MOVE "ANOMALY COUNTS (ZERO-COUNT LINES SUPPRESSED):"
008300          TO WS-PRINT-LINE.
008310     WRITE WS-PRINT-LINE.
008320     SET WS-ANOM-IDX TO 1.
008330     PERFORM F120-PRINT-ONE-ANOM-LINE
008340         THRU F129-PRINT-ONE-ANOM-LINE-EX
008350         VARYING WS-ANOM-IDX FROM 1 BY 1 UNTIL WS-ANOM-IDX > 12.
008360     MOVE SPACES TO WS-PRINT-LINE.
008370     WRITE WS-PRINT-LINE.
008380*
008390     MOVE SPACES TO WS-PRINT-LINE.
008400     MOVE "PLATFORM DISTRIBUTION:" TO WS-PRINT-LINE.
008410     WRITE WS-PRINT-LINE.
008420     SET WS-PLAT-IDX TO 1.
008430     PERFORM F130-PRINT-ONE-PLAT-LINE
008440         THRU F139-PRINT-ONE-PLAT-LINE-EX
008450         VARYING WS-PLAT-IDX FROM 1 BY 1 UNTIL WS-PLAT-IDX > 7.
008460     MOVE SPACES TO WS-PRINT-LINE.
008470     WRITE WS-PRINT-LINE.
008480*
008490     MOVE SPACES TO WS-PRINT-LINE.
008500     MOVE "SALES STATISTICS:" TO WS-PRINT-LINE.
008510     WRITE WS-PRINT-LINE.
008520     MOVE SPACES TO WS-PRINT-LINE.
008530     MOVE WK-D-SALES-MIN TO WS-DISPLAY-DEC.
008540     STRING "  MIN . . . . . . . . . . . . " DELIMITED BY SIZE
008550         WS-DISPLAY-DEC DELIMITED BY SIZE INTO WS-PRINT-LINE.
008560     WRITE WS-PRINT-LINE.
008570     MOVE SPACES TO WS-PRINT-LINE.
008580     MOVE WK-D-SALES-MAX TO WS-DISPLAY-DEC.
008590     STRING "  MAX . . . . . . . . . . . . " DELIMITED BY SIZE
008600         WS-DISPLAY-DEC DELIMITED BY SIZE INTO WS-PRINT-LINE.
008610     WRITE WS-PRINT-LINE.
008620     MOVE SPACES TO WS-PRINT-LINE.
008630     MOVE WK-D-SALES-MEAN TO WS-DISPLAY-DEC.
008640     STRING "  MEAN. . . . . . . . . . . . " DELIMITED BY SIZE
008650         WS-DISPLAY-DEC DELIMITED BY SIZE INTO WS-PRINT-LINE.
008660     WRITE WS-PRINT-LINE.
008670     MOVE SPACES TO WS-PRINT-LINE.
008680     MOVE WK-D-SALES-MEDIAN TO WS-DISPLAY-DEC.
008690     STRING "  MEDIAN . . . . . . . . . . . " DELIMITED BY SIZE
008700         WS-DISPLAY-DEC DELIMITED BY SIZE INTO WS-PRINT-LINE.
008710     WRITE WS-PRINT-LINE.
008720     MOVE SPACES TO WS-PRINT-LINE.
008730     WRITE WS-PRINT-LINE.
008740*
008750     MOVE SPACES TO WS-PRINT-LINE.
008760     MOVE "ENGAGEMENT STATISTICS:" TO WS-PRINT-LINE.
008770     WRITE WS-PRINT-LINE.
008780     SET WS-ENG-IDX TO 1.
008790     PERFORM F140-PRINT-ONE-ENG-LINE
008800         THRU F149-PRINT-ONE-ENG-LINE-EX
008810         VARYING WS-ENG-IDX FROM 1 BY 1 UNTIL WS-ENG-IDX > 4.
008820 F199-PRINT-PROFILE-BLOCK-EX.
008830     EXIT.
008840*
008850 F110-PRINT-ONE-FIELD-LINE.
008860     MOVE SPACES TO WS-PRINT-LINE.
008870     COMPUTE WS-DIVISOR = WS-FLD-PRESENT (WS-FLD-IDX) +
008880                          WS-FLD-NULL (WS-FLD-IDX).
008890     IF WS-DIVISOR = ZERO
008900         MOVE ZERO TO WS-FLD-PCT-RAW
008910     ELSE
008920         COMPUTE WS-FLD-PCT-RAW ROUNDED =
008930             (WS-FLD-PRESENT (WS-FLD-IDX) / WS-DIVISOR) * 100
008940     END-IF.
008950     MOVE WS-FLD-PCT-RAW TO WS-DISPLAY-PCT.
008960     STRING "  " DELIMITED BY SIZE
008970         WS-FLD-NAME (WS-FLD-IDX) DELIMITED BY SIZE
008980         "PRESENT " DELIMITED BY SIZE
008990         WS-FLD-PRESENT (WS-FLD-IDX) DELIMITED BY SIZE
009000         "  NULL " DELIMITED BY SIZE
009010         WS-FLD-NULL (WS-FLD-IDX) DELIMITED BY SIZE
009020         "  PCT PRESENT " DELIMITED BY SIZE
009030         WS-DISPLAY-PCT DELIMITED BY SIZE
009040         INTO WS-PRINT-LINE.
009050     WRITE WS-PRINT-LINE.
009060 F119-PRINT-ONE-FIELD-LINE-EX.
009070     EXIT.
009080*
009090 F120-PRINT-ONE-ANOM-LINE.
009100     IF WS-ANOM-COUNT (WS-ANOM-IDX) = ZERO
009110         GO TO F129-PRINT-ONE-ANOM-LINE-EX.
009120     MOVE ZERO TO WS-FLD-PCT-RAW.
009130     IF WK-N-TOTAL-USERS > ZERO
009140         COMPUTE WS-FLD-PCT-RAW ROUNDED =
009150             (WS-ANOM-COUNT (WS-ANOM-IDX) /
009160              WK-N-TOTAL-USERS) * 100
009170     END-IF.
009180     IF WS-ANOM-IDX = 1 AND WS-FLD-PCT-RAW NOT > 50.0
009190         GO TO F129-PRINT-ONE-ANOM-LINE-EX.
009200     MOVE WS-FLD-PCT-RAW TO WS-DISPLAY-PCT.
009210     MOVE SPACES TO WS-PRINT-LINE.
009220     STRING "  " DELIMITED BY SIZE
009230         WS-ANOM-NAME (WS-ANOM-IDX) DELIMITED BY SIZE
009240         WS-ANOM-COUNT (WS-ANOM-IDX) DELIMITED BY SIZE
009250         "  PCT " DELIMITED BY SIZE
009260         WS-DISPLAY-PCT DELIMITED BY SIZE
009270         INTO WS-PRINT-LINE.
009280     WRITE WS-PRINT-LINE.
009290 F129-PRINT-ONE-ANOM-LINE-EX.
009300     EXIT.
009310*
009320 F130-PRINT-ONE-PLAT-LINE.
009330     IF WS-PLAT-COUNT (WS-PLAT-IDX) = ZERO
009340         GO TO F139-PRINT-ONE-PLAT-LINE-EX.
009350     MOVE SPACES TO WS-PRINT-LINE.
009360     STRING "  " DELIMITED BY SIZE
009370         WS-PLAT-NAME (WS-PLAT-IDX) DELIMITED BY SIZE
009380         WS-PLAT-COUNT (WS-PLAT-IDX) DELIMITED BY SIZE
009390         INTO WS-PRINT-LINE.
009400     WRITE WS-PRINT-LINE.
009410 F139-PRINT-ONE-PLAT-LINE-EX.
009420     EXIT.
009430*
009440 F140-PRINT-ONE-ENG-LINE.
009450     MOVE SPACES TO WS-PRINT-LINE.
009460     STRING "  " DELIMITED BY SIZE
009470         WS-ENG-NAME (WS-ENG-IDX) DELIMITED BY SIZE
009480         "MIN " DELIMITED BY SIZE
009490         WS-ENG-MIN (WS-ENG-IDX) DELIMITED BY SIZE
009500         "  MAX " DELIMITED BY SIZE
009510         WS-ENG-MAX (WS-ENG-IDX) DELIMITED BY SIZE
009520         "  MEAN " DELIMITED BY SIZE
009530         WS-ENG-MEAN (WS-ENG-IDX) DELIMITED BY SIZE
009540         INTO WS-PRINT-LINE.
009550     WRITE WS-PRINT-LINE.
009560 F149-PRINT-ONE-ENG-LINE-EX.
009570     EXIT.
009580*
009590*  Y900 - ABNORMAL TERMINATION
009600 Y900-ABNORMAL-TERMINATION.
009610     DISPLAY "ADVPRF01 - ABNORMAL TERMINATION".
009620     STOP RUN.
009630*
009640*  Z900 - CLOSE FILES AND END THE JOB STEP
009650 Z900-CLOSE-FILES.
009660     CLOSE ADVOCATE-IN.
009670     CLOSE RUN-REPORT.
009680 Z999-CLOSE-FILES-EX.
009690     EXIT.
009700*
009710******************************************************************
009720************* END OF PROGRAM SOURCE -  ADVPRF01 ******************
009730******************************************************************
009740