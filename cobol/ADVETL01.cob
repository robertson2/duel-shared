000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID.     ADVETL01.
000130 AUTHOR.         RCHIONG.
000140 INSTALLATION.   ADVOCACY PLATFORM DATA SERVICES.
000150 DATE-WRITTEN.   12 MAR 1991.
000160 DATE-COMPILED.
000170 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*================================================================*
000190*DESCRIPTION : MAIN BATCH DRIVER FOR THE ADVOCATE EXPORT LOAD.
000200*             READS THE FLATTENED ADVOCATE-IN DETAIL FILE ON A
000210*             USER/PROGRAM/TASK CONTROL BREAK, DRIVES THE FIVE
000220*             FIELD-LEVEL CLEANSING SUBROUTINES, DEDUPLICATES
000230*             ADVOCATE ACCOUNTS BY E-MAIL, LOADS THE SEVEN MASTER
000240*             OUTPUT FILES IN PARENT-BEFORE-CHILD ORDER, RUNS THE
000250*             END-OF-LOAD QUALITY GATE AND PRINTS THE RUN SUMMARY,
000260*             QUALITY AND GATE BLOCKS OF THE RUN REPORT.  THE
000270*             DATASET PROFILER (ADVPRF01) IS THE NEXT JOB STEP AND
000280*             APPENDS THE PROFILE BLOCK TO THIS SAME REPORT FILE.
000290*================================================================*
000300* HISTORY OF MODIFICATION:
000310*================================================================*
000320* AD1RC1 12/03/1991 RCHIONG   - INITIAL VERSION - REPLACES THE OLD
000330*                          CARD-IMAGE LOADER, ADVOCATE EXPORT NOW
000340*                          COMES OFF THE REGIONAL DATA CENTER AS A
000350*                          FLAT DETAIL FILE PER E-REQ 8021
000360*----------------------------------------------------------------*
000370* Y2K006 04/03/1998 RCHIONG   - Y2K REMEDIATION PROJECT - RUN ID
000380*                          GENERATOR AND COUNTERS REVIEWED, NO
000390*                          DATE ARITHMETIC IN THIS DRIVER
000400*----------------------------------------------------------------*
000410* AD2JLM 11/06/2001 JLMENDEZ - E-REQ 8814 - INSTAGRAM/TIKTOK
000420*                          HANDLES NOW CARRY THE @ PREFIX ON
000430*                          OUTPUT, E-MAIL COLUMN WIDENED TO 50
000440*----------------------------------------------------------------*
000450* AD3TWC 22/09/2009 TWCHEAH  - E-REQ 20144 - REACH FIELD ADDED TO
000460*                          THE ANALYTICS CALL, ANALOUT NOW CARRIES
000470*                          THE THREE DERIVED SCORE COLUMNS
000480*----------------------------------------------------------------*
000490* AD4RJP 14/03/2011 RPATEL   - E-REQ 21188 - QUALITY GATE CALL
000500*                          GUARDED SO A ZERO-USER RUN STILL
000510*                          PRODUCES A CLEAN PASS/FAIL RESULT
000520*================================================================*
000530*
000540 ENVIRONMENT DIVISION.
000550*********************
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-AS400.
000580 OBJECT-COMPUTER. IBM-AS400.
000590 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000600         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000610         C01 IS TOP-OF-FORM
000620         UPSI-0 IS UPSI-SWITCH-0
000630         ON STATUS IS U0-ON
000640         OFF STATUS IS U0-OFF.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT ADVOCATE-IN ASSIGN TO ADVOCATE-IN
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS WK-C-FILE-STATUS-IN.
000710*
000720     SELECT ACCOUNT-OUT ASSIGN TO ACCOUNT-OUT
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS WK-C-FILE-STATUS-ACCT.
000750*
000760     SELECT USER-OUT ASSIGN TO USER-OUT
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS WK-C-FILE-STATUS-USER.
000790*
000800     SELECT PROGRAM-OUT ASSIGN TO PROGRAM-OUT
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS WK-C-FILE-STATUS-PRGM.
000830*
000840     SELECT SALES-OUT ASSIGN TO SALES-OUT
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS IS WK-C-FILE-STATUS-SALE.
000870*
000880     SELECT TASK-OUT ASSIGN TO TASK-OUT
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS WK-C-FILE-STATUS-TASK.
000910*
000920     SELECT ANALYTICS-OUT ASSIGN TO ANALYTICS-OUT
000930         ORGANIZATION IS SEQUENTIAL
000940         FILE STATUS IS WK-C-FILE-STATUS-ANAL.
000950*
000960     SELECT QUALITY-OUT ASSIGN TO QUALITY-OUT
000970         ORGANIZATION IS SEQUENTIAL
000980         FILE STATUS IS WK-C-FILE-STATUS-DQ.
000990*
001000     SELECT RUN-REPORT ASSIGN TO RUN-REPORT
001010         ORGANIZATION IS LINE SEQUENTIAL
001020         FILE STATUS IS WK-C-FILE-STATUS-RPT.
001030*
001040 DATA DIVISION.
001050 FILE SECTION.
001060***************
001070 FD  ADVOCATE-IN
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 431 CHARACTERS.
001100 01  ADVIN-FILE-RECORD.
001110     COPY ADVIN.
001120*
001130 FD  ACCOUNT-OUT
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 90 CHARACTERS.
001160 01  ACCTOUT-FILE-RECORD.
001170     COPY ACCTOUT.
001180*
001190 FD  USER-OUT
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 158 CHARACTERS.
001220 01  USEROUT-FILE-RECORD.
001230     COPY USEROUT.
001240*
001250 FD  PROGRAM-OUT
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 96 CHARACTERS.
001280 01  PRGMOUT-FILE-RECORD.
001290     COPY PRGMOUT.
001300*
001310 FD  SALES-OUT
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 90 CHARACTERS.
001340 01  SALEOUT-FILE-RECORD.
001350     COPY SALEOUT.
001360*
001370 FD  TASK-OUT
001380     LABEL RECORDS ARE STANDARD
001390     RECORD CONTAINS 158 CHARACTERS.
001400 01  TASKOUT-FILE-RECORD.
001410     COPY TASKOUT.
001420*
001430 FD  ANALYTICS-OUT
001440     LABEL RECORDS ARE STANDARD
001450     RECORD CONTAINS 140 CHARACTERS.
001460 01  ANALOUT-FILE-RECORD.
001470     COPY ANALOUT.
001480*
001490 FD  QUALITY-OUT
001500     LABEL RECORDS ARE STANDARD
001510     RECORD CONTAINS 199 CHARACTERS.
001520 01  DQOUT-FILE-RECORD.
001530     COPY DQOUT.
001540*
001550 FD  RUN-REPORT
001560     LABEL RECORDS ARE OMITTED
001570     RECORD CONTAINS 132 CHARACTERS.
001580 01  WS-PRINT-LINE               PIC X(132).
001590*
001600 WORKING-STORAGE SECTION.
001610***********************
001615 77  WK-C-EOF-IN                 PIC X(01) VALUE "N".
001617     88  WK-C-EOF-IN-YES               VALUE "Y".
001619*
001620 01  WK-C-COMMON.
001630         COPY ETLCMWS.
001640*
001650 01  WK-C-FILE-STATUS-IN         PIC X(02) VALUE "00".
001660 01  WK-C-FILE-STATUS-ACCT       PIC X(02) VALUE "00".
001670 01  WK-C-FILE-STATUS-USER       PIC X(02) VALUE "00".
001680 01  WK-C-FILE-STATUS-PRGM       PIC X(02) VALUE "00".
001690 01  WK-C-FILE-STATUS-SALE       PIC X(02) VALUE "00".
001700 01  WK-C-FILE-STATUS-TASK       PIC X(02) VALUE "00".
001710 01  WK-C-FILE-STATUS-ANAL       PIC X(02) VALUE "00".
001720 01  WK-C-FILE-STATUS-DQ         PIC X(02) VALUE "00".
001730 01  WK-C-FILE-STATUS-RPT        PIC X(02) VALUE "00".
001760*
001770*----------- RUN IDENTITY / SURROGATE KEY WORK AREAS ------------*
001780 01  WS-RUN-ID-WORK              PIC X(36) VALUE SPACES.
001790 01  WS-RUN-ID-GROUPS REDEFINES WS-RUN-ID-WORK.
001800     05  WS-RUN-ID-GRP1          PIC X(08).
001810     05  WS-RUN-ID-GRP2          PIC X(01).
001820     05  WS-RUN-ID-GRP3          PIC X(04).
001830     05  WS-RUN-ID-GRP4          PIC X(01).
001840     05  WS-RUN-ID-GRP5          PIC X(22).
001850 01  WS-GENKEY-WORK              PIC X(36) VALUE SPACES.
001860 01  WS-GENKEY-GROUPS REDEFINES WS-GENKEY-WORK.
001870     05  WS-GENKEY-GRP1          PIC X(08).
001880     05  WS-GENKEY-GRP2          PIC X(01).
001890     05  WS-GENKEY-GRP3          PIC X(04).
001900     05  WS-GENKEY-GRP4          PIC X(01).
001910     05  WS-GENKEY-GRP5          PIC X(22).
001920 01  WS-PLACEHOLDER-EMAIL        PIC X(50) VALUE SPACES.
001930 01  WS-PLACEHOLDER-EMAIL-R REDEFINES WS-PLACEHOLDER-EMAIL.
001940     05  WS-PLACEHOLDER-PREFIX   PIC X(08).
001950     05  WS-PLACEHOLDER-SEQ      PIC X(07).
001960     05  WS-PLACEHOLDER-SUFFIX   PIC X(35).
001970*
001980*------------ CONTROL-BREAK / CURRENT-KEY WORK AREAS ------------*
001990 01  WS-PREV-USER-ID             PIC X(36) VALUE SPACES.
002000 01  WS-PREV-PROGRAM-ID          PIC X(36) VALUE SPACES.
002010 01  WS-USER-ONLY-ROW-SW         PIC X(01) VALUE "N".
002020     88  WS-IS-USER-ONLY-ROW           VALUE "Y".
002030 01  WS-RECORD-OKAY-SW           PIC X(01) VALUE "Y".
002040     88  WS-RECORD-IS-OKAY             VALUE "Y".
002050 01  WS-CUR-USER-ID               PIC X(36) VALUE SPACES.
002060 01  WS-CUR-ACCT-ID               PIC X(36) VALUE SPACES.
002070 01  WS-CUR-PROGRAM-ID            PIC X(36) VALUE SPACES.
002080 01  WS-CUR-TASK-ID                PIC X(36) VALUE SPACES.
002090 01  WS-LOOKUP-EMAIL               PIC X(50) VALUE SPACES.
002100 01  WS-ACCT-EMAIL-TO-WRITE        PIC X(50) VALUE SPACES.
002110*
002120*------------ BATCH/RECORD LEVEL ISSUE STAGING AREA -------------*
002130 01  WS-BATCH-ISS-TYPE             PIC X(25) VALUE SPACES.
002140 01  WS-BATCH-ISS-SEVERITY         PIC X(08) VALUE SPACES.
002150 01  WS-BATCH-ISS-DESC             PIC X(70) VALUE SPACES.
002160 01  WS-BATCH-ISS-RECID            PIC X(36) VALUE SPACES.
002170 01  WS-BATCH-ISS-FIELD            PIC X(20) VALUE SPACES.
002180 01  WS-ISS-SUBSCR                 PIC 9(01) COMP-3 VALUE ZERO.
002190 01  WS-ALERT-SUB                  PIC 9(01) COMP-3 VALUE ZERO.
002200*
002210*-------- ACCOUNT DEDUPLICATION TABLE, SORTED BY E-MAIL ---------*
002220 01  WS-ACCT-TABLE.
002230     05  WS-ACCT-ENTRY OCCURS 3000 TIMES
002240                        ASCENDING KEY IS WS-ACCT-EMAIL
002250                        INDEXED BY WS-ACCT-IDX.
002260         10  WS-ACCT-EMAIL         PIC X(50).
002270         10  WS-ACCT-ID            PIC X(36).
002280         10  FILLER                PIC X(02).
002290 01  WK-N-ACCT-COUNT               PIC 9(05) COMP-3 VALUE ZERO.
002300 01  WS-ACCT-FOUND-SW              PIC X(01) VALUE "N".
002310     88  WS-ACCT-WAS-FOUND               VALUE "Y".
002320 01  WS-ACCT-SCAN-POS              PIC 9(05) COMP-3 VALUE ZERO.
002330*
002340*------------ RUN COUNTERS FED INTO WK-LKQGT AT E100 ------------*
002350 01  WK-N-FILES-OK                 PIC 9(05) COMP-3 VALUE ZERO.
002360 01  WK-N-FILES-FAILED             PIC 9(05) COMP-3 VALUE ZERO.
002370 01  WK-N-ACCOUNTS-CREATED         PIC 9(07) COMP-3 VALUE ZERO.
002380 01  WK-N-USERS-CREATED            PIC 9(07) COMP-3 VALUE ZERO.
002390 01  WK-N-PROGRAMS-CREATED         PIC 9(07) COMP-3 VALUE ZERO.
002400 01  WK-N-TASKS-CREATED            PIC 9(07) COMP-3 VALUE ZERO.
002410 01  WK-N-ANALYTICS-CREATED        PIC 9(07) COMP-3 VALUE ZERO.
002420 01  WK-N-SALES-CREATED            PIC 9(07) COMP-3 VALUE ZERO.
002430 01  WK-N-ISSUES-TOTAL             PIC 9(07) COMP-3 VALUE ZERO.
002440 01  WK-N-ISSUES-CRIT              PIC 9(07) COMP-3 VALUE ZERO.
002450 01  WK-N-ISSUES-HIGH              PIC 9(07) COMP-3 VALUE ZERO.
002460 01  WK-N-ISSUES-MED               PIC 9(07) COMP-3 VALUE ZERO.
002470 01  WK-N-ISSUES-LOW               PIC 9(07) COMP-3 VALUE ZERO.
002480*
002490*-------------------- REPORT EDIT WORK AREA ---------------------*
002500 01  WS-DISPLAY-9                  PIC ZZZZZZZ9.
002510*
002520****************
002530 LINKAGE SECTION.
002540****************
002550         COPY LKUSR.
002560         COPY LKPRG.
002570         COPY LKTSK.
002580         COPY LKANL.
002590         COPY LKQGT.
002600*
002610     EJECT
002620*******************
002630 PROCEDURE DIVISION.
002640*******************
002650 MAIN-MODULE.
002660     PERFORM A100-INITIAL-SUBROUTINE
002670         THRU A199-INITIAL-SUBROUTINE-EX.
002680     PERFORM B100-PROCESS-DETAIL-RECORD
002690         THRU B199-PROCESS-DETAIL-RECORD-EX
002700         UNTIL WK-C-EOF-IN-YES.
002710     PERFORM E100-RUN-QUALITY-GATE
002720         THRU E199-RUN-QUALITY-GATE-EX.
002730     PERFORM F100-PRINT-RUN-SUMMARY
002740         THRU F199-PRINT-RUN-SUMMARY-EX.
002750     PERFORM F200-PRINT-QUALITY-BY-SEVERITY
002760         THRU F299-PRINT-QUALITY-BY-SEVERITY-EX.
002770     PERFORM F300-PRINT-QUALITY-GATE-BLOCK
002780         THRU F399-PRINT-QUALITY-GATE-BLOCK-EX.
002790     PERFORM Z900-CLOSE-FILES THRU Z999-CLOSE-FILES-EX.
002800     STOP RUN.
002810*
002820*  A100 - OPEN ALL FILES, GENERATE RUN ID, PRIME FIRST READ
002830 A100-INITIAL-SUBROUTINE.
002840     OPEN INPUT ADVOCATE-IN.
002850     IF WK-C-FILE-STATUS-IN NOT = "00"
002860         DISPLAY "ADVETL01 - ADVOCATE-IN OPEN FAILED - "
002870                  WK-C-FILE-STATUS-IN
002880         ADD 1 TO WK-N-FILES-FAILED
002890         GO TO Y900-ABNORMAL-TERMINATION
002900     END-IF.
002910     ADD 1 TO WK-N-FILES-OK.
002920     OPEN OUTPUT ACCOUNT-OUT.
002930     IF WK-C-FILE-STATUS-ACCT NOT = "00"
002940         DISPLAY "ADVETL01 - ACCOUNT-OUT OPEN FAILED - "
002950                  WK-C-FILE-STATUS-ACCT
002960         GO TO Y900-ABNORMAL-TERMINATION
002970     END-IF.
002980     OPEN OUTPUT USER-OUT.
002990     IF WK-C-FILE-STATUS-USER NOT = "00"
003000         DISPLAY "ADVETL01 - USER-OUT OPEN FAILED - "
003010                  WK-C-FILE-STATUS-USER
003020         GO TO Y900-ABNORMAL-TERMINATION
003030     END-IF.
003040     OPEN OUTPUT PROGRAM-OUT.
003050     IF WK-C-FILE-STATUS-PRGM NOT = "00"
003060         DISPLAY "ADVETL01 - PROGRAM-OUT OPEN FAILED - "
003070                  WK-C-FILE-STATUS-PRGM
003080         GO TO Y900-ABNORMAL-TERMINATION
003090     END-IF.
003100     OPEN OUTPUT SALES-OUT.
003110     IF WK-C-FILE-STATUS-SALE NOT = "00"
003120         DISPLAY "ADVETL01 - SALES-OUT OPEN FAILED - "
003130                  WK-C-FILE-STATUS-SALE
003140         GO TO Y900-ABNORMAL-TERMINATION
003150     END-IF.
003160     OPEN OUTPUT TASK-OUT.
003170     IF WK-C-FILE-STATUS-TASK NOT = "00"
003180         DISPLAY "ADVETL01 - TASK-OUT OPEN FAILED - "
003190                  WK-C-FILE-STATUS-TASK
003200         GO TO Y900-ABNORMAL-TERMINATION
003210     END-IF.
003220     OPEN OUTPUT ANALYTICS-OUT.
003230     IF WK-C-FILE-STATUS-ANAL NOT = "00"
003240         DISPLAY "ADVETL01 - ANALYTICS-OUT OPEN FAILED - "
003250                  WK-C-FILE-STATUS-ANAL
003260         GO TO Y900-ABNORMAL-TERMINATION
003270     END-IF.
003280     OPEN OUTPUT QUALITY-OUT.
003290     IF WK-C-FILE-STATUS-DQ NOT = "00"
003300         DISPLAY "ADVETL01 - QUALITY-OUT OPEN FAILED - "
003310                  WK-C-FILE-STATUS-DQ
003320         GO TO Y900-ABNORMAL-TERMINATION
003330     END-IF.
003340     OPEN OUTPUT RUN-REPORT.
003350     IF WK-C-FILE-STATUS-RPT NOT = "00"
003360         DISPLAY "ADVETL01 - RUN-REPORT OPEN FAILED - "
003370                  WK-C-FILE-STATUS-RPT
003380         GO TO Y900-ABNORMAL-TERMINATION
003390     END-IF.
003400     PERFORM C900-GENERATE-SURROGATE-KEY
003410         THRU C999-GENERATE-SURROGATE-KEY-EX.
003420     MOVE WS-GENKEY-WORK TO WS-RUN-ID-WORK.
003430     READ ADVOCATE-IN
003440         AT END MOVE "Y" TO WK-C-EOF-IN.
003450 A199-INITIAL-SUBROUTINE-EX.
003460     EXIT.
003470*
003480*  B100 - VALIDATE, BREAK-TEST, CLEANSE AND LOAD ONE DETAIL REC
003490 B100-PROCESS-DETAIL-RECORD.
003500     PERFORM B110-VALIDATE-RECORD-STRUCTURE
003510         THRU B119-VALIDATE-RECORD-STRUCTURE-EX.
003520     IF WS-RECORD-IS-OKAY
003530         PERFORM B200-CHECK-USER-BREAK
003540             THRU B299-CHECK-USER-BREAK-EX
003550         IF NOT WS-IS-USER-ONLY-ROW
003560             PERFORM B300-CHECK-PROGRAM-BREAK
003570                 THRU B399-CHECK-PROGRAM-BREAK-EX
003580             PERFORM B400-PROCESS-TASK-RECORD
003590                 THRU B499-PROCESS-TASK-RECORD-EX
003600         END-IF
003610     END-IF.
003620     PERFORM B500-READ-NEXT-RECORD
003630         THRU B599-READ-NEXT-RECORD-EX.
003640 B199-PROCESS-DETAIL-RECORD-EX.
003650     EXIT.
003660*
003670*  B110 - STRUCTURAL CHECK, REPAIR RESERVED AREA, FLAG USER ROW
003680 B110-VALIDATE-RECORD-STRUCTURE.
003690     MOVE "Y" TO WS-RECORD-OKAY-SW.
003700     MOVE "N" TO WS-USER-ONLY-ROW-SW.
003710     IF ADVIN-RECORD = SPACES OR ADVIN-RECORD = LOW-VALUES
003720         MOVE "N" TO WS-RECORD-OKAY-SW
003730         MOVE "TRANSFORMATION_ERROR"  TO WS-BATCH-ISS-TYPE
003735         PERFORM C110-LOOKUP-SEVERITY THRU C119-LOOKUP-SEVERITY-EX
003750         MOVE "DETAIL RECORD IS BLANK - CANNOT BE TRANSFORMED"
003760                                      TO WS-BATCH-ISS-DESC
003770         MOVE SPACES                 TO WS-BATCH-ISS-RECID
003780         MOVE "ADVOCATE-IN"          TO WS-BATCH-ISS-FIELD
003790         PERFORM C100-LOG-BATCH-ISSUE
003800             THRU C199-LOG-BATCH-ISSUE-EX
003810     ELSE
003820         IF ADVIN-RECORD (386:46) NOT = SPACES
003830             MOVE SPACES TO ADVIN-RECORD (386:46)
003840         END-IF
003850         IF IN-PROGRAM-ID = SPACES AND IN-BRAND = SPACES
003860            AND IN-TASK-ID = SPACES
003870             MOVE "Y" TO WS-USER-ONLY-ROW-SW
003880         END-IF
003890     END-IF.
003900 B119-VALIDATE-RECORD-STRUCTURE-EX.
003910     EXIT.
003920*
003930*  B200 - ON CHANGE OF USER KEY: CLEANSE USER, RESOLVE ACCOUNT
003940 B200-CHECK-USER-BREAK.
003950     IF IN-USER-ID NOT = WS-PREV-USER-ID
003960         MOVE IN-USER-ID TO WS-PREV-USER-ID
003970         MOVE SPACES TO WS-PREV-PROGRAM-ID
003980         PERFORM B210-CALL-USER-CLEANSING
003990             THRU B219-CALL-USER-CLEANSING-EX
004000         PERFORM B220-RESOLVE-ACCOUNT
004010             THRU B229-RESOLVE-ACCOUNT-EX
004020         PERFORM D100-WRITE-USER-OUTPUT
004030             THRU D199-WRITE-USER-OUTPUT-EX
004040         ADD 1 TO WK-N-USERS-CREATED
004050     END-IF.
004060 B299-CHECK-USER-BREAK-EX.
004070     EXIT.
004080*
004090 B210-CALL-USER-CLEANSING.
004100     MOVE SPACES TO LK-USR-INPUT.
004110     MOVE IN-USER-ID     TO LK-IN-USER-ID.
004120     MOVE IN-NAME        TO LK-IN-NAME.
004130     MOVE IN-EMAIL       TO LK-IN-EMAIL.
004140     MOVE IN-INSTAGRAM   TO LK-IN-INSTAGRAM.
004150     MOVE IN-TIKTOK      TO LK-IN-TIKTOK.
004160     MOVE IN-JOINED-AT   TO LK-IN-JOINED-AT.
004170     CALL "TRFVUSR" USING WK-LKUSR.
004180     MOVE LK-OUT-USER-ID TO WS-CUR-USER-ID.
004190 B219-CALL-USER-CLEANSING-EX.
004200     EXIT.
004210*
004220 B220-RESOLVE-ACCOUNT.
004230     IF LK-EMAIL-VALID
004240         MOVE LK-OUT-EMAIL TO WS-LOOKUP-EMAIL
004250         PERFORM C200-GET-OR-CREATE-ACCOUNT
004260             THRU C299-GET-OR-CREATE-ACCOUNT-EX
004270     ELSE
004280         PERFORM C300-CREATE-PLACEHOLDER-ACCOUNT
004290             THRU C399-CREATE-PLACEHOLDER-ACCOUNT-EX
004300     END-IF.
004310 B229-RESOLVE-ACCOUNT-EX.
004320     EXIT.
004330*
004340*  B300 - ON CHANGE OF PROGRAM KEY: CLEANSE PROGRAM, WRITE OUT
004350 B300-CHECK-PROGRAM-BREAK.
004360     IF IN-PROGRAM-ID NOT = WS-PREV-PROGRAM-ID
004370         MOVE IN-PROGRAM-ID TO WS-PREV-PROGRAM-ID
004380         PERFORM B310-CALL-PROGRAM-CLEANSING
004390             THRU B319-CALL-PROGRAM-CLEANSING-EX
004400         PERFORM D200-WRITE-PROGRAM-OUTPUT
004410             THRU D299-WRITE-PROGRAM-OUTPUT-EX
004420         ADD 1 TO WK-N-PROGRAMS-CREATED
004430         PERFORM D920-WRITE-PROGRAM-ISSUES
004440             THRU D929-WRITE-PROGRAM-ISSUES-EX
004450         IF LK-SALES-VALID
004460             PERFORM D300-WRITE-SALES-OUTPUT
004470                 THRU D399-WRITE-SALES-OUTPUT-EX
004480             ADD 1 TO WK-N-SALES-CREATED
004490         END-IF
004500     END-IF.
004510 B399-CHECK-PROGRAM-BREAK-EX.
004520     EXIT.
004530*
004540 B310-CALL-PROGRAM-CLEANSING.
004550     MOVE SPACES TO LK-PRG-INPUT.
004560     MOVE IN-PROGRAM-ID  TO LK-IN-PROGRAM-ID.
004570     MOVE IN-BRAND       TO LK-IN-BRAND.
004580     MOVE IN-SALES-ATTR  TO LK-IN-SALES-ATTR.
004590     CALL "TRFVPRG" USING WK-LKPRG.
004600     MOVE LK-OUT-PROGRAM-ID TO WS-CUR-PROGRAM-ID.
004610 B319-CALL-PROGRAM-CLEANSING-EX.
004620     EXIT.
004630*
004640*  B400 - CLEANSE TASK, WRITE TASK-OUT, THEN ANALYTICS IF ANY
004650 B400-PROCESS-TASK-RECORD.
004660     PERFORM B410-CALL-TASK-CLEANSING
004670         THRU B419-CALL-TASK-CLEANSING-EX.
004680     PERFORM D400-WRITE-TASK-OUTPUT
004690         THRU D499-WRITE-TASK-OUTPUT-EX.
004700     ADD 1 TO WK-N-TASKS-CREATED.
004710     PERFORM D930-WRITE-TASK-ISSUES
004720         THRU D939-WRITE-TASK-ISSUES-EX.
004730     IF IN-LIKES NOT = SPACES OR IN-COMMENTS NOT = SPACES
004740        OR IN-SHARES NOT = SPACES OR IN-REACH NOT = SPACES
004750         PERFORM B420-CALL-ANALYTICS-CLEANSING
004760             THRU B429-CALL-ANALYTICS-CLEANSING-EX
004770         PERFORM D500-WRITE-ANALYTICS-OUTPUT
004780             THRU D599-WRITE-ANALYTICS-OUTPUT-EX
004790         ADD 1 TO WK-N-ANALYTICS-CREATED
004800     END-IF.
004810 B499-PROCESS-TASK-RECORD-EX.
004820     EXIT.
004830*
004840 B410-CALL-TASK-CLEANSING.
004850     MOVE SPACES TO LK-TSK-INPUT.
004860     MOVE IN-TASK-ID    TO LK-IN-TASK-ID.
004870     MOVE IN-PLATFORM   TO LK-IN-PLATFORM.
004880     MOVE IN-POST-URL   TO LK-IN-POST-URL.
004890     MOVE IN-POSTED-AT  TO LK-IN-POSTED-AT.
004900     CALL "TRFVTSK" USING WK-LKTSK.
004910     MOVE LK-OUT-TASK-ID TO WS-CUR-TASK-ID.
004920 B419-CALL-TASK-CLEANSING-EX.
004930     EXIT.
004940*
004950 B420-CALL-ANALYTICS-CLEANSING.
004960     MOVE SPACES TO LK-ANL-INPUT.
004970     MOVE IN-LIKES     TO LK-IN-LIKES.
004980     MOVE IN-COMMENTS  TO LK-IN-COMMENTS.
004990     MOVE IN-SHARES    TO LK-IN-SHARES.
005000     MOVE IN-REACH     TO LK-IN-REACH.                            AD3TWC  
005010     CALL "TRFVANL" USING WK-LKANL.
005020 B429-CALL-ANALYTICS-CLEANSING-EX.
005030     EXIT.
005040*
005050*  B500 - READ AHEAD FOR THE NEXT DETAIL RECORD
005060 B500-READ-NEXT-RECORD.
005070     READ ADVOCATE-IN
005080         AT END MOVE "Y" TO WK-C-EOF-IN.
005090 B599-READ-NEXT-RECORD-EX.
005100     EXIT.
005110*
005120*  C100 - WRITE ONE DRIVER-LEVEL QUALITY ISSUE TO QUALITY-OUT
005130 C100-LOG-BATCH-ISSUE.
005140     MOVE SPACES TO DQOUT-RECORD.
005150     MOVE WS-RUN-ID-WORK      TO DQ-IMPORT-ID.
005160     MOVE WS-BATCH-ISS-SEVERITY TO DQ-SEVERITY.
005170     MOVE WS-BATCH-ISS-TYPE     TO DQ-TYPE.
005180     MOVE WS-BATCH-ISS-DESC     TO DQ-DESC.
005190     MOVE WS-BATCH-ISS-RECID    TO DQ-RECORD-ID.
005200     MOVE WS-BATCH-ISS-FIELD    TO DQ-FIELD.
005210     WRITE DQOUT-RECORD.
005220     PERFORM D950-BUMP-ISSUE-COUNTERS
005230         THRU D959-BUMP-ISSUE-COUNTERS-EX.
005240 C199-LOG-BATCH-ISSUE-EX.
005250     EXIT.
005255*
005256*  C110 - LOOK UP THE ISSUE SEVERITY FROM THE GOVERNANCE TABLE
005257 C110-LOOKUP-SEVERITY.
005258     SET WK-X-SEV-IDX TO 1.
005259     SEARCH WK-C-SEV-ENTRY
005260         AT END
005261             MOVE "CRITICAL" TO WS-BATCH-ISS-SEVERITY
005262         WHEN WK-C-SEV-TYPE (WK-X-SEV-IDX) = WS-BATCH-ISS-TYPE
005263             MOVE WK-C-SEV-LEVEL (WK-X-SEV-IDX)
005264                 TO WS-BATCH-ISS-SEVERITY
005265     END-SEARCH.
005266 C119-LOOKUP-SEVERITY-EX.
005267     EXIT.
005268*
005270*  C200 - LOOK UP ACCOUNT BY E-MAIL, CREATE ROW WHEN NOT FOUND
005280 C200-GET-OR-CREATE-ACCOUNT.
005290     MOVE "N" TO WS-ACCT-FOUND-SW.
005300     IF WK-N-ACCT-COUNT > 0
005310         PERFORM C210-SEARCH-ACCOUNT-TABLE
005320             THRU C219-SEARCH-ACCOUNT-TABLE-EX
005330     END-IF.
005340     IF NOT WS-ACCT-WAS-FOUND
005350         PERFORM C900-GENERATE-SURROGATE-KEY
005360             THRU C999-GENERATE-SURROGATE-KEY-EX
005370         MOVE WS-GENKEY-WORK TO WS-CUR-ACCT-ID
005380         PERFORM C220-INSERT-ACCOUNT-SORTED
005390             THRU C229-INSERT-ACCOUNT-SORTED-EX
005400         MOVE WS-LOOKUP-EMAIL TO WS-ACCT-EMAIL-TO-WRITE
005410         PERFORM D600-WRITE-ACCOUNT-OUTPUT
005420             THRU D699-WRITE-ACCOUNT-OUTPUT-EX
005430         ADD 1 TO WK-N-ACCOUNTS-CREATED
005440     END-IF.
005450 C299-GET-OR-CREATE-ACCOUNT-EX.
005460     EXIT.
005470*
005480 C210-SEARCH-ACCOUNT-TABLE.
005490     SET WS-ACCT-IDX TO 1.
005500     SEARCH ALL WS-ACCT-ENTRY
005510         AT END
005520             CONTINUE
005530         WHEN WS-ACCT-EMAIL (WS-ACCT-IDX) = WS-LOOKUP-EMAIL
005540             MOVE "Y" TO WS-ACCT-FOUND-SW
005550             MOVE WS-ACCT-ID (WS-ACCT-IDX) TO WS-CUR-ACCT-ID
005560     END-SEARCH.
005570 C219-SEARCH-ACCOUNT-TABLE-EX.
005580     EXIT.
005590*
005600 C220-INSERT-ACCOUNT-SORTED.
005610     IF WK-N-ACCT-COUNT >= 3000
005620         GO TO C229-INSERT-ACCOUNT-SORTED-EX.
005630     ADD 1 TO WK-N-ACCT-COUNT.
005640     MOVE WK-N-ACCT-COUNT TO WS-ACCT-SCAN-POS.
005650     PERFORM C225-SHIFT-ACCOUNT-INTO-PLACE
005660         THRU C228-SHIFT-ACCOUNT-INTO-PLACE-EX
005670         UNTIL WS-ACCT-SCAN-POS = 1
005680         OR WS-ACCT-EMAIL (WS-ACCT-SCAN-POS - 1)
005690            NOT > WS-LOOKUP-EMAIL.
005700     SET WS-ACCT-IDX TO WS-ACCT-SCAN-POS.
005710     MOVE WS-LOOKUP-EMAIL TO WS-ACCT-EMAIL (WS-ACCT-IDX).
005720     MOVE WS-CUR-ACCT-ID  TO WS-ACCT-ID (WS-ACCT-IDX).
005730 C229-INSERT-ACCOUNT-SORTED-EX.
005740     EXIT.
005750*
005760 C225-SHIFT-ACCOUNT-INTO-PLACE.
005770     SET WS-ACCT-IDX TO WS-ACCT-SCAN-POS.
005780     MOVE WS-ACCT-EMAIL (WS-ACCT-SCAN-POS - 1)
005790         TO WS-ACCT-EMAIL (WS-ACCT-IDX).
005800     MOVE WS-ACCT-ID (WS-ACCT-SCAN-POS - 1)
005810         TO WS-ACCT-ID (WS-ACCT-IDX).
005820     SUBTRACT 1 FROM WS-ACCT-SCAN-POS.
005830 C228-SHIFT-ACCOUNT-INTO-PLACE-EX.
005840     EXIT.
005850*
005860*  C300 - PLACEHOLDER ACCOUNT FOR MISSING/INVALID E-MAIL
005870 C300-CREATE-PLACEHOLDER-ACCOUNT.
005880     PERFORM C900-GENERATE-SURROGATE-KEY
005890         THRU C999-GENERATE-SURROGATE-KEY-EX.
005900     MOVE WS-GENKEY-WORK TO WS-CUR-ACCT-ID.
005910     MOVE SPACES TO WS-PLACEHOLDER-EMAIL.
005920     MOVE "noemail_" TO WS-PLACEHOLDER-PREFIX.
005930     MOVE WK-N-SURROGATE-SEQ TO WS-PLACEHOLDER-SEQ.
005940     MOVE "@placeholder.local" TO WS-PLACEHOLDER-SUFFIX (1:18).
005950     MOVE WS-PLACEHOLDER-EMAIL TO WS-ACCT-EMAIL-TO-WRITE.
005960     PERFORM D600-WRITE-ACCOUNT-OUTPUT
005970         THRU D699-WRITE-ACCOUNT-OUTPUT-EX.
005980     ADD 1 TO WK-N-ACCOUNTS-CREATED.
005990 C399-CREATE-PLACEHOLDER-ACCOUNT-EX.
006000     EXIT.
006010*
006020*  C900 - GENERATE SURROGATE UUID-SHAPED KEY, SHARED GENERATOR
006030 C900-GENERATE-SURROGATE-KEY.
006040     ADD 1 TO WK-N-SURROGATE-SEQ.
006050     MOVE "00000000-0000-0000-0000-000000000000"
006060         TO WS-GENKEY-WORK.
006070     MOVE WK-N-SURROGATE-SEQ TO WS-GENKEY-WORK (31:7).
006080 C999-GENERATE-SURROGATE-KEY-EX.
006090     EXIT.
006100*
006110*  D100 - WRITE USER-OUT, THEN ANY ISSUES TRFVUSR LOGGED
006120 D100-WRITE-USER-OUTPUT.
006130     MOVE SPACES TO USEROUT-RECORD.
006140     MOVE LK-OUT-USER-ID    TO USR-ID.
006150     MOVE WS-CUR-ACCT-ID    TO USR-ACCT-ID.
006160     MOVE LK-OUT-NAME       TO USR-NAME.
006170     MOVE LK-OUT-INSTAGRAM  TO USR-INSTAGRAM.                     AD2JLM  
006180     MOVE LK-OUT-TIKTOK     TO USR-TIKTOK.                        AD2JLM  
006190     MOVE LK-OUT-JOINED-AT  TO USR-JOINED-AT.
006200     WRITE USEROUT-RECORD.
006210     PERFORM D910-WRITE-USER-ISSUES
006220         THRU D919-WRITE-USER-ISSUES-EX.
006230 D199-WRITE-USER-OUTPUT-EX.
006240     EXIT.
006250*
006260*  D200 - WRITE PROGRAM-OUT
006270 D200-WRITE-PROGRAM-OUTPUT.
006280     MOVE SPACES TO PRGMOUT-RECORD.
006290     MOVE WS-CUR-PROGRAM-ID TO PRG-ID.
006300     MOVE WS-CUR-USER-ID    TO PRG-USER-ID.
006310     MOVE LK-OUT-BRAND      TO PRG-BRAND.
006320     WRITE PRGMOUT-RECORD.
006330 D299-WRITE-PROGRAM-OUTPUT-EX.
006340     EXIT.
006350*
006360*  D300 - WRITE ONE SALES-OUT ROW FOR THE CURRENT PROGRAM
006370 D300-WRITE-SALES-OUTPUT.
006380     PERFORM C900-GENERATE-SURROGATE-KEY
006390         THRU C999-GENERATE-SURROGATE-KEY-EX.
006400     MOVE SPACES TO SALEOUT-RECORD.
006410     MOVE WS-GENKEY-WORK    TO SLS-ID.
006420     MOVE WS-CUR-PROGRAM-ID TO SLS-PRG-ID.
006430     MOVE LK-OUT-SALES-AMOUNT TO SLS-AMOUNT.
006440     MOVE "USD" TO SLS-CURRENCY.
006450     WRITE SALEOUT-RECORD.
006460 D399-WRITE-SALES-OUTPUT-EX.
006470     EXIT.
006480*
006490*  D400 - WRITE TASK-OUT
006500 D400-WRITE-TASK-OUTPUT.
006510     MOVE SPACES TO TASKOUT-RECORD.
006520     MOVE LK-OUT-TASK-ID    TO TSK-ID.
006530     MOVE WS-CUR-PROGRAM-ID TO TSK-PRG-ID.
006540     MOVE LK-OUT-PLATFORM   TO TSK-PLATFORM.
006550     MOVE LK-OUT-POST-URL   TO TSK-POST-URL.
006560     MOVE LK-OUT-POSTED-AT  TO TSK-POSTED-AT.
006570     WRITE TASKOUT-RECORD.
006580     PERFORM D930-WRITE-TASK-ISSUES
006590         THRU D939-WRITE-TASK-ISSUES-EX.
006600 D499-WRITE-TASK-OUTPUT-EX.
006610     EXIT.
006620*
006630*  D500 - WRITE ANALYTICS-OUT
006640 D500-WRITE-ANALYTICS-OUTPUT.
006650     PERFORM C900-GENERATE-SURROGATE-KEY
006660         THRU C999-GENERATE-SURROGATE-KEY-EX.
006670     MOVE SPACES TO ANALOUT-RECORD.
006680     MOVE WS-GENKEY-WORK   TO ANL-ID.
006690     MOVE WS-CUR-TASK-ID   TO ANL-TASK-ID.
006700     MOVE LK-OUT-LIKES         TO ANL-LIKES.
006710     MOVE LK-OUT-LIKES-NULL    TO ANL-LIKES-NULL.
006720     MOVE LK-OUT-COMMENTS      TO ANL-COMMENTS.
006730     MOVE LK-OUT-COMMENTS-NULL TO ANL-COMMENTS-NULL.
006740     MOVE LK-OUT-SHARES        TO ANL-SHARES.
006750     MOVE LK-OUT-SHARES-NULL   TO ANL-SHARES-NULL.
006760     MOVE LK-OUT-REACH         TO ANL-REACH.
006770     MOVE LK-OUT-REACH-NULL    TO ANL-REACH-NULL.
006780     MOVE LK-OUT-ENG-SCORE     TO ANL-ENG-SCORE.
006790     MOVE LK-OUT-IMPACT-SCORE  TO ANL-IMPACT-SCORE.
006800     MOVE LK-OUT-ENG-RATE      TO ANL-ENG-RATE.
006810     WRITE ANALOUT-RECORD.
006820 D599-WRITE-ANALYTICS-OUTPUT-EX.
006830     EXIT.
006840*
006850*  D600 - WRITE ACCOUNT-OUT, SHARED BY NORMAL/PLACEHOLDER PATH
006860 D600-WRITE-ACCOUNT-OUTPUT.
006870     MOVE SPACES TO ACCTOUT-RECORD.
006880     MOVE WS-CUR-ACCT-ID        TO ACCT-ID.
006890     MOVE WS-ACCT-EMAIL-TO-WRITE TO ACCT-EMAIL.
006900     WRITE ACCTOUT-RECORD.
006910 D699-WRITE-ACCOUNT-OUTPUT-EX.
006920     EXIT.
006930*
006940*  D910 - COPY LK-USR ISSUES ONTO QUALITY-OUT
006950 D910-WRITE-USER-ISSUES.
006960     IF LK-ISS-COUNT OF WK-LKUSR > 0
006970         PERFORM D915-WRITE-ONE-USER-ISSUE
006980             THRU D918-WRITE-ONE-USER-ISSUE-EX
006990             VARYING WS-ISS-SUBSCR FROM 1 BY 1
007000             UNTIL WS-ISS-SUBSCR > LK-ISS-COUNT OF WK-LKUSR
007010     END-IF.
007020 D919-WRITE-USER-ISSUES-EX.
007030     EXIT.
007040*
007050 D915-WRITE-ONE-USER-ISSUE.
007060     MOVE SPACES TO DQOUT-RECORD.
007070     MOVE WS-RUN-ID-WORK TO DQ-IMPORT-ID.
007080     MOVE LK-ISS-SEVERITY (WS-ISS-SUBSCR) OF WK-LKUSR
007090         TO DQ-SEVERITY.
007100     MOVE LK-ISS-TYPE (WS-ISS-SUBSCR)     OF WK-LKUSR TO DQ-TYPE.
007110     MOVE LK-ISS-DESC (WS-ISS-SUBSCR)     OF WK-LKUSR TO DQ-DESC.
007120     MOVE WS-CUR-USER-ID TO DQ-RECORD-ID.
007130     MOVE LK-ISS-FIELD (WS-ISS-SUBSCR)    OF WK-LKUSR TO DQ-FIELD.
007140     WRITE DQOUT-RECORD.
007150     PERFORM D950-BUMP-ISSUE-COUNTERS
007160         THRU D959-BUMP-ISSUE-COUNTERS-EX.
007170 D918-WRITE-ONE-USER-ISSUE-EX.
007180     EXIT.
007190*
007200*  D920 - COPY LK-PRG ISSUES ONTO QUALITY-OUT
007210 D920-WRITE-PROGRAM-ISSUES.
007220     IF LK-ISS-COUNT OF WK-LKPRG > 0
007230         PERFORM D925-WRITE-ONE-PROGRAM-ISSUE
007240             THRU D928-WRITE-ONE-PROGRAM-ISSUE-EX
007250             VARYING WS-ISS-SUBSCR FROM 1 BY 1
007260             UNTIL WS-ISS-SUBSCR > LK-ISS-COUNT OF WK-LKPRG
007270     END-IF.
007280 D929-WRITE-PROGRAM-ISSUES-EX.
007290     EXIT.
007300*
007310 D925-WRITE-ONE-PROGRAM-ISSUE.
007320     MOVE SPACES TO DQOUT-RECORD.
007330     MOVE WS-RUN-ID-WORK TO DQ-IMPORT-ID.
007340     MOVE LK-ISS-SEVERITY (WS-ISS-SUBSCR) OF WK-LKPRG
007350         TO DQ-SEVERITY.
007360     MOVE LK-ISS-TYPE (WS-ISS-SUBSCR)     OF WK-LKPRG TO DQ-TYPE.
007370     MOVE LK-ISS-DESC (WS-ISS-SUBSCR)     OF WK-LKPRG TO DQ-DESC.
007380     MOVE WS-CUR-PROGRAM-ID TO DQ-RECORD-ID.
007390     MOVE LK-ISS-FIELD (WS-ISS-SUBSCR)    OF WK-LKPRG TO DQ-FIELD.
007400     WRITE DQOUT-RECORD.
007410     PERFORM D950-BUMP-ISSUE-COUNTERS
007420         THRU D959-BUMP-ISSUE-COUNTERS-EX.
007430 D928-WRITE-ONE-PROGRAM-ISSUE-EX.
007440     EXIT.
007450*
007460*  D930 - COPY LK-TSK ISSUES ONTO QUALITY-OUT
007470 D930-WRITE-TASK-ISSUES.
007480     IF LK-ISS-COUNT OF WK-LKTSK > 0
007490         PERFORM D935-WRITE-ONE-TASK-ISSUE
007500             THRU D938-WRITE-ONE-TASK-ISSUE-EX
007510             VARYING WS-ISS-SUBSCR FROM 1 BY 1
007520             UNTIL WS-ISS-SUBSCR > LK-ISS-COUNT OF WK-LKTSK
007530     END-IF.
007540 D939-WRITE-TASK-ISSUES-EX.
007550     EXIT.
007560*
007570 D935-WRITE-ONE-TASK-ISSUE.
007580     MOVE SPACES TO DQOUT-RECORD.
007590     MOVE WS-RUN-ID-WORK TO DQ-IMPORT-ID.
007600     MOVE LK-ISS-SEVERITY (WS-ISS-SUBSCR) OF WK-LKTSK
007610         TO DQ-SEVERITY.
007620     MOVE LK-ISS-TYPE (WS-ISS-SUBSCR)     OF WK-LKTSK TO DQ-TYPE.
007630     MOVE LK-ISS-DESC (WS-ISS-SUBSCR)     OF WK-LKTSK TO DQ-DESC.
007640     MOVE WS-CUR-TASK-ID TO DQ-RECORD-ID.
007650     MOVE LK-ISS-FIELD (WS-ISS-SUBSCR)    OF WK-LKTSK TO DQ-FIELD.
007660     WRITE DQOUT-RECORD.
007670     PERFORM D950-BUMP-ISSUE-COUNTERS
007680         THRU D959-BUMP-ISSUE-COUNTERS-EX.
007690 D938-WRITE-ONE-TASK-ISSUE-EX.
007700     EXIT.
007710*
007720*  D950 - BUMP RUN-LEVEL ISSUE COUNTERS FROM LAST DQOUT ROW
007730 D950-BUMP-ISSUE-COUNTERS.
007740     ADD 1 TO WK-N-ISSUES-TOTAL.
007750     IF DQ-SEVERITY = "CRITICAL"
007760         ADD 1 TO WK-N-ISSUES-CRIT
007770     END-IF.
007780     IF DQ-SEVERITY = "HIGH"
007790         ADD 1 TO WK-N-ISSUES-HIGH
007800     END-IF.
007810     IF DQ-SEVERITY = "MEDIUM"
007820         ADD 1 TO WK-N-ISSUES-MED
007830     END-IF.
007840     IF DQ-SEVERITY = "LOW"
007850         ADD 1 TO WK-N-ISSUES-LOW
007860     END-IF.
007870 D959-BUMP-ISSUE-COUNTERS-EX.
007880     EXIT.
007890*
007900*  E100 - LOAD RUN COUNTERS, CALL THE END-OF-LOAD QUALITY GATE
007910 E100-RUN-QUALITY-GATE.
007920     MOVE WK-N-FILES-OK       TO LK-IN-FILES-OK.
007930     MOVE WK-N-FILES-FAILED   TO LK-IN-FILES-FAILED.
007940     MOVE WK-N-USERS-CREATED  TO LK-IN-USERS-CREATED.
007950     MOVE WK-N-ISSUES-TOTAL   TO LK-IN-ISSUES-TOTAL.
007960     MOVE WK-N-ISSUES-CRIT    TO LK-IN-ISSUES-CRIT.
007970     MOVE WK-N-ISSUES-HIGH    TO LK-IN-ISSUES-HIGH.               AD4RJP  
007980     CALL "TRFVQGT" USING WK-LKQGT.
007990 E199-RUN-QUALITY-GATE-EX.
008000     EXIT.
008010*
008020*  F100 - RUN SUMMARY BLOCK
008030 F100-PRINT-RUN-SUMMARY.
008040     MOVE SPACES TO WS-PRINT-LINE.
008050     MOVE "===== ADVOCATE ETL RUN SUMMARY =====" TO WS-PRINT-LINE.
008060     WRITE WS-PRINT-LINE.
008070     MOVE SPACES TO WS-PRINT-LINE.
008080     WRITE WS-PRINT-LINE.
008090     MOVE WK-N-FILES-OK TO WS-DISPLAY-9.
008100     MOVE SPACES TO WS-PRINT-LINE.
008110     STRING "FILES PROCESSED. . . . . . . " DELIMITED BY SIZE
008120         WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE.
008130     WRITE WS-PRINT-LINE.
008140     MOVE WK-N-FILES-FAILED TO WS-DISPLAY-9.
008150     MOVE SPACES TO WS-PRINT-LINE.
008160     STRING "FILES FAILED . . . . . . . . " DELIMITED BY SIZE
008170         WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE.
008180     WRITE WS-PRINT-LINE.
008190     MOVE WK-N-ACCOUNTS-CREATED TO WS-DISPLAY-9.
008200     MOVE SPACES TO WS-PRINT-LINE.
008210     STRING "ACCOUNTS CREATED . . . . . . " DELIMITED BY SIZE
008220         WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE.
008230     WRITE WS-PRINT-LINE.
008240     MOVE WK-N-USERS-CREATED TO WS-DISPLAY-9.
008250     MOVE SPACES TO WS-PRINT-LINE.
008260     STRING "USERS CREATED. . . . . . . . " DELIMITED BY SIZE
008270         WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE.
008280     WRITE WS-PRINT-LINE.
008290     MOVE WK-N-PROGRAMS-CREATED TO WS-DISPLAY-9.
008300     MOVE SPACES TO WS-PRINT-LINE.
008310     STRING "PROGRAMS CREATED . . . . . . " DELIMITED BY SIZE
008320         WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE.
008330     WRITE WS-PRINT-LINE.
008340     MOVE WK-N-TASKS-CREATED TO WS-DISPLAY-9.
008350     MOVE SPACES TO WS-PRINT-LINE.
008360     STRING "TASKS CREATED. . . . . . . . " DELIMITED BY SIZE
008370         WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE.
008380     WRITE WS-PRINT-LINE.
008390     MOVE WK-N-ANALYTICS-CREATED TO WS-DISPLAY-9.
008400     MOVE SPACES TO WS-PRINT-LINE.
008410     STRING "ANALYTICS CREATED. . . . . . " DELIMITED BY SIZE
008420         WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE.
008430     WRITE WS-PRINT-LINE.
008440     MOVE WK-N-SALES-CREATED TO WS-DISPLAY-9.
008450     MOVE SPACES TO WS-PRINT-LINE.
008460     STRING "SALES RECORDS. . . . . . . . " DELIMITED BY SIZE
008470         WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE.
008480     WRITE WS-PRINT-LINE.
008490     MOVE WK-N-ISSUES-TOTAL TO WS-DISPLAY-9.
008500     MOVE SPACES TO WS-PRINT-LINE.
008510     STRING "QUALITY ISSUES . . . . . . . " DELIMITED BY SIZE
008520         WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE.
008530     WRITE WS-PRINT-LINE.
008540 F199-PRINT-RUN-SUMMARY-EX.
008550     EXIT.
008560*
008570*  F200 - QUALITY ISSUES BY SEVERITY
008580 F200-PRINT-QUALITY-BY-SEVERITY.
008590     IF WK-N-ISSUES-TOTAL = ZERO
008600         GO TO F299-PRINT-QUALITY-BY-SEVERITY-EX.
008610     MOVE SPACES TO WS-PRINT-LINE.
008620     WRITE WS-PRINT-LINE.
008630     MOVE "QUALITY ISSUES BY SEVERITY:" TO WS-PRINT-LINE.
008640     WRITE WS-PRINT-LINE.
008650     IF WK-N-ISSUES-CRIT > 0
008660         MOVE WK-N-ISSUES-CRIT TO WS-DISPLAY-9
008670         MOVE SPACES TO WS-PRINT-LINE
008680         STRING "  CRITICAL . . . . . . . . . " DELIMITED BY SIZE
008690             WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE
008700         WRITE WS-PRINT-LINE
008710     END-IF.
008720     IF WK-N-ISSUES-HIGH > 0
008730         MOVE WK-N-ISSUES-HIGH TO WS-DISPLAY-9
008740         MOVE SPACES TO WS-PRINT-LINE
008750         STRING "  HIGH. . . . . . . . . . . . " DELIMITED BY SIZE
008760             WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE
008770         WRITE WS-PRINT-LINE
008780     END-IF.
008790     IF WK-N-ISSUES-MED > 0
008800         MOVE WK-N-ISSUES-MED TO WS-DISPLAY-9
008810         MOVE SPACES TO WS-PRINT-LINE
008820         STRING "  MEDIUM . . . . . . . . . . " DELIMITED BY SIZE
008830             WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE
008840         WRITE WS-PRINT-LINE
008850     END-IF.
008860     IF WK-N-ISSUES-LOW > 0
008870         MOVE WK-N-ISSUES-LOW TO WS-DISPLAY-9
008880         MOVE SPACES TO WS-PRINT-LINE
008890         STRING "  LOW . . . . . . . . . . . . " DELIMITED BY SIZE
008900             WS-DISPLAY-9 DELIMITED BY SIZE INTO WS-PRINT-LINE
008910         WRITE WS-PRINT-LINE
008920     END-IF.
008930 F299-PRINT-QUALITY-BY-SEVERITY-EX.
008940     EXIT.
008950*
008960*  F300 - QUALITY GATE BLOCK
008970 F300-PRINT-QUALITY-GATE-BLOCK.
008980     MOVE SPACES TO WS-PRINT-LINE.
008990     WRITE WS-PRINT-LINE.
009000     MOVE "QUALITY GATE:" TO WS-PRINT-LINE.
009010     WRITE WS-PRINT-LINE.
009020     IF LK-OUT-ALERT-COUNT OF WK-LKQGT = ZERO
009030         MOVE SPACES TO WS-PRINT-LINE
009040         MOVE "  ALL QUALITY CHECKS PASSED" TO WS-PRINT-LINE
009050         WRITE WS-PRINT-LINE
009060     ELSE
009070         PERFORM F310-PRINT-ONE-ALERT-LINE
009080             THRU F319-PRINT-ONE-ALERT-LINE-EX
009090             VARYING WS-ALERT-SUB FROM 1 BY 1
009100             UNTIL WS-ALERT-SUB > LK-OUT-ALERT-COUNT OF WK-LKQGT
009110     END-IF.
009120 F399-PRINT-QUALITY-GATE-BLOCK-EX.
009130     EXIT.
009140*
009150 F310-PRINT-ONE-ALERT-LINE.
009160     MOVE SPACES TO WS-PRINT-LINE.
009170     STRING "  " DELIMITED BY SIZE
009180         LK-OUT-ALERT-TAB (WS-ALERT-SUB) OF WK-LKQGT
009190         DELIMITED BY SIZE INTO WS-PRINT-LINE.
009200     WRITE WS-PRINT-LINE.
009210 F319-PRINT-ONE-ALERT-LINE-EX.
009220     EXIT.
009230*
009240*  Y900 - ABNORMAL TERMINATION
009250 Y900-ABNORMAL-TERMINATION.
009260     DISPLAY "ADVETL01 - ABNORMAL TERMINATION".
009270     STOP RUN.
009280*
009290*  Z900 - CLOSE ALL FILES, END THE JOB STEP
009300 Z900-CLOSE-FILES.
009310     CLOSE ADVOCATE-IN.
009320     CLOSE ACCOUNT-OUT.
009330     CLOSE USER-OUT.
009340     CLOSE PROGRAM-OUT.
009350     CLOSE SALES-OUT.
009360     CLOSE TASK-OUT.
009370     CLOSE ANALYTICS-OUT.
009380     CLOSE QUALITY-OUT.
009390     CLOSE RUN-REPORT.
009400 Z999-CLOSE-FILES-EX.
009410     EXIT.
009420*
009430******************************************************************
009440************** END OF PROGRAM SOURCE -  ADVETL01 *****************
009450******************************************************************
