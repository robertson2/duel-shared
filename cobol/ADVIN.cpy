000100* ADVIN.cpybk
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION - FLATTENED ADVOCATE
000800*                               EXPORT DETAIL RECORD FOR E-REQ 8021
000900* --------------------------------------------------------------------------
001000* AD2JLM JLMENDEZ 03/07/2001  - E-REQ 8814 - EXPANDED IN-EMAIL FROM
001100*                               X(40) TO X(50) TO MATCH UPSTREAM
001200*                               EXTRACT LAYOUT CHANGE
001300* --------------------------------------------------------------------------
001400* AD3TWC TWCHEAH  22/09/2009  - E-REQ 20144 - ADDED IN-REACH FIELD,
001500*                               PAD REDUCED FROM 55 TO 46 BYTES
001600* --------------------------------------------------------------------------
001700     05  ADVIN-RECORD             PIC X(431).
001800* I-O FORMAT: ADVINR  FROM FILE ADVOCATE-IN  OF LIBRARY ETLLIB
001900*
002000     05  ADVINR  REDEFINES ADVIN-RECORD.
002100         10  IN-USER-ID            PIC X(36).
002200*                        ADVOCATE USER ID (UUID OR GARBAGE)
002300         10  IN-NAME               PIC X(30).
002400*                        DISPLAY NAME
002500         10  IN-EMAIL              PIC X(50).
002600*                        E-MAIL ADDRESS
002700         10  IN-INSTAGRAM          PIC X(20).
002800*                        INSTAGRAM HANDLE
002900         10  IN-TIKTOK             PIC X(20).
003000*                        TIKTOK HANDLE
003100         10  IN-JOINED-AT          PIC X(10).
003200*                        DATE JOINED PROGRAM - YYYY-MM-DD
003300         10  IN-PROGRAM-ID         PIC X(36).
003400*                        BRAND PROGRAM ID
003500         10  IN-BRAND              PIC X(20).
003600*                        BRAND NAME
003700         10  IN-SALES-ATTR         PIC X(12).
003800*                        SALES ATTRIBUTED - RAW TEXT
003900         10  IN-TASK-ID            PIC X(36).
004000*                        POSTING TASK ID
004100         10  IN-PLATFORM           PIC X(12).
004200*                        SOCIAL PLATFORM - RAW TEXT
004300         10  IN-POST-URL           PIC X(60).
004400*                        POST URL
004500         10  IN-POSTED-AT          PIC X(10).
004600*                        DATE POSTED - YYYY-MM-DD
004700         10  IN-LIKES              PIC X(08).
004800*                        LIKES COUNT - RAW TEXT
004900         10  IN-COMMENTS           PIC X(08).
005000*                        COMMENTS COUNT - RAW TEXT
005100         10  IN-SHARES             PIC X(08).
005200*                        SHARES COUNT - RAW TEXT
005300         10  IN-REACH              PIC X(09).                     AD3TWC
005400*                        REACH COUNT - RAW TEXT
005500         10  FILLER                PIC X(46).
005600*                        RESERVED FOR FUTURE EXPANSION
