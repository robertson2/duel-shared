000100* LKTSK.cpybk - LINKAGE AREA FOR CALLED ROUTINE TRFVTSK
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION
000800* --------------------------------------------------------------------------
000900  01  WK-LKTSK.
001000      05  LK-TSK-INPUT.
001100          10  LK-IN-TASK-ID        PIC X(36).
001200          10  LK-IN-PLATFORM       PIC X(12).
001300          10  LK-IN-POST-URL       PIC X(60).
001400          10  LK-IN-POSTED-AT      PIC X(10).
001500      05  LK-TSK-OUTPUT.
001600          10  LK-OUT-TASK-ID       PIC X(36).
001700          10  LK-OUT-TASK-ID-GEN   PIC X(01).
001800              88  LK-TASK-ID-WAS-GENERATED    VALUE "Y".
001900          10  LK-OUT-PLATFORM      PIC X(12).
002000          10  LK-OUT-POST-URL      PIC X(60).
002100          10  LK-OUT-POSTED-AT     PIC X(10).
002200      05  LK-TSK-ISSUES.
002300          10  LK-ISS-COUNT         PIC 9(01) COMP-3.
002400          10  LK-ISS-TAB OCCURS 1 TIMES.
002500              15  LK-ISS-TYPE      PIC X(25).
002600              15  LK-ISS-SEVERITY  PIC X(08).
002700              15  LK-ISS-DESC      PIC X(70).
002800              15  LK-ISS-FIELD     PIC X(20).
