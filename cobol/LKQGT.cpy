000100* LKQGT.cpybk - LINKAGE AREA FOR CALLED ROUTINE TRFVQGT
000200*----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG    NAME     DATE        DESCRIPTION
000600* ------ -------- ----------  ------------------------------------
000700* AD1RC1 RCHIONG  17/02/1998  - INITIAL VERSION
000800* --------------------------------------------------------------------------
000900  01  WK-LKQGT.
001000      05  LK-QGT-INPUT.
001100          10  LK-IN-FILES-OK       PIC 9(05) COMP-3.
001200          10  LK-IN-FILES-FAILED   PIC 9(05) COMP-3.
001300          10  LK-IN-USERS-CREATED  PIC 9(07) COMP-3.
001400          10  LK-IN-ISSUES-TOTAL   PIC 9(07) COMP-3.
001500          10  LK-IN-ISSUES-CRIT    PIC 9(07) COMP-3.
001600          10  LK-IN-ISSUES-HIGH    PIC 9(07) COMP-3.
001700      05  LK-QGT-OUTPUT.
001800          10  LK-OUT-GATE-RESULT   PIC X(04).
001900              88  LK-GATE-PASS             VALUE "PASS".
002000              88  LK-GATE-FAIL             VALUE "FAIL".
002100          10  LK-OUT-ALERT-COUNT   PIC 9(01) COMP-3.
002200          10  LK-OUT-ALERT-TAB OCCURS 4 TIMES PIC X(72).
