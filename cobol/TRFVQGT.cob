000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TRFVQGT.
000400 AUTHOR. ACCENTURE.
000500 INSTALLATION. ADVOCACY PLATFORM DATA SERVICES.
000600 DATE-WRITTEN. 24 JAN 1992.
000700 DATE-COMPILED.
000800 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*=================================================================*
001000*DESCRIPTION : END-OF-RUN DATA-QUALITY GATE.
001100*             EVALUATES THE FOUR RUN-LEVEL THRESHOLD CHECKS
001200*             AGAINST THE COUNTERS ACCUMULATED BY ADVETL01 AND
001300*             RETURNS AN OVERALL PASS/FAIL RESULT PLUS UP TO
001400*             FOUR ALERT LINES FOR THE RUN REPORT.
001500*=================================================================*
001600* HISTORY OF MODIFICATION:
001700*=================================================================*
001800* AD1AC1 24/01/1992 ACCENTURE - INITIAL VERSION
001900*-----------------------------------------------------------------*
002000* Y2K004 11/02/1998 RCHIONG   - Y2K REMEDIATION PROJECT - NO DATE
002100*                          ARITHMETIC IN THIS ROUTINE, REVIEWED
002200*                          ONLY, NO CHANGE REQUIRED
002300*-----------------------------------------------------------------*
002400* AD5TWC 30/07/2005 TWCHEAH   - E-REQ 20601 - PERCENTAGES NOW
002500*                          ROUNDED HALF-UP TO 1 DECIMAL PLACE
002600*                          PER REVISED REPORTING STANDARD
002700*-----------------------------------------------------------------*
002800* AD6RJP 14/03/2011 RPATEL    - E-REQ 21188 - GUARD AGAINST
002900*                          DIVIDE BY ZERO WHEN NO USERS WERE
003000*                          CREATED IN THE RUN
003050*-----------------------------------------------------------------*
003060* AD7RJP 04/06/2013 RPATEL    - PR 21403 - 1-DECIMAL ROUNDING ON
003070*                          THE FAILED-FILE AND ISSUE-RATE GATES
003080*                          DROPPED THE CARRY WHEN THE TENTHS
003090*                          DIGIT WAS ALREADY 9, LETTING A RATE
003100*                          THAT SHOULD HAVE ROUNDED UP AND FIRED
003110*                          AN ALERT SLIP UNDER THE THRESHOLD
003120*                          INSTEAD.  B100 AND B300 NOW CARRY THE
003130*                          ROUND-UP INTO THE WHOLE-PERCENT PART
003140*=================================================================*
003200*
003300 ENVIRONMENT DIVISION.
003400*********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003900         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004000         UPSI-0 IS UPSI-SWITCH-0
004100         ON STATUS IS U0-ON
004200         OFF STATUS IS U0-OFF.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900***************
005000 WORKING-STORAGE SECTION.
005100***********************
005200 77  FIRST-TIME                  PIC X(01) VALUE "Y".
005300*
005400 01  WK-C-COMMON.
005500         COPY ETLCMWS.
005600*
005700*----------------- PERCENTAGE WORK AREAS --------------------------*
005800 01  WS-FAILED-PCT-RAW           PIC S9(05)V9(04) COMP-3
005825     VALUE ZERO.
005850 01  WS-ISSUE-PCT-RAW            PIC S9(05)V9(04) COMP-3
005875     VALUE ZERO.
006000 01  WS-HIGH-CAP-RAW             PIC S9(09)V9(04) COMP-3
006025     VALUE ZERO.
006100 01  WS-FILES-TOTAL              PIC 9(05) COMP-3 VALUE ZERO.
006200*
006300*----------------- ROUNDING-TO-1-DECIMAL REDEFINES ----------------*
006400 01  WS-PCT-DISPLAY              PIC 9(05)V9(04).
006500 01  WS-PCT-DISPLAY-R REDEFINES WS-PCT-DISPLAY.
006600     05  WS-PCT-INT-PART         PIC 9(05).
006700     05  WS-PCT-DEC-1            PIC 9(01).
006800     05  WS-PCT-DEC-REST         PIC 9(03).
006900 01  WS-PCT-ROUNDED              PIC 9(05)V9(01).
007000*
007100*----------------- ALERT COUNTER AND MESSAGE TEXT AREA ------------*
007200 01  WS-ALERT-TEXT.
007300     05  FILLER                  PIC X(72) VALUE
007400         "FAILED FILE RATE EXCEEDS 5.0 PCT - REVIEW SOURCE".
007500 01  WS-ALERT-TEXT-R REDEFINES WS-ALERT-TEXT.
007600     05  WS-ALERT-CHAR           PIC X(01) OCCURS 72 TIMES.
007700*
007800*****************
007900 LINKAGE SECTION.
008000*****************
008100        COPY LKQGT.
008200 EJECT
008300********************************************
008400 PROCEDURE DIVISION USING WK-LKQGT.
008500********************************************
008600 MAIN-MODULE.
008700     IF FIRST-TIME = "Y"
008800         MOVE "N" TO FIRST-TIME
008900     END-IF.
009000     PERFORM A100-INITIAL-SUBROUTINE
009100         THRU A199-INITIAL-SUBROUTINE-EX.
009200     PERFORM B100-CHECK-FAILED-FILE-RATE
009300         THRU B199-CHECK-FAILED-FILE-RATE-EX.
009400     PERFORM B200-CHECK-CRITICAL-ISSUES
009500         THRU B299-CHECK-CRITICAL-ISSUES-EX.
009600     PERFORM B300-CHECK-ISSUE-RATE
009700         THRU B399-CHECK-ISSUE-RATE-EX.
009800     PERFORM B400-CHECK-HIGH-SEVERITY-CAP
009900         THRU B499-CHECK-HIGH-SEVERITY-CAP-EX.
010000     PERFORM C900-SET-GATE-RESULT
010100         THRU C999-SET-GATE-RESULT-EX.
010200     GO TO Z000-END-PROGRAM.
010300*
010400*  A100 - RESET THE OUTPUT AREA
010700 A100-INITIAL-SUBROUTINE.
010800     MOVE SPACES TO LK-OUT-GATE-RESULT.
010900     MOVE ZERO   TO LK-OUT-ALERT-COUNT.
011000     MOVE SPACES TO LK-OUT-ALERT-TAB (1) LK-OUT-ALERT-TAB (2)
011100                    LK-OUT-ALERT-TAB (3) LK-OUT-ALERT-TAB (4).
011200     COMPUTE WS-FILES-TOTAL = LK-IN-FILES-OK + LK-IN-FILES-FAILED.
011300 A199-INITIAL-SUBROUTINE-EX.
011400     EXIT.
011500*
011600*  B100 - FAILED-FILE PERCENTAGE, ALERT IF OVER 5.0 PCT
011900 B100-CHECK-FAILED-FILE-RATE.
012000     IF WS-FILES-TOTAL = ZERO
012100         GO TO B199-CHECK-FAILED-FILE-RATE-EX.
012200     COMPUTE WS-FAILED-PCT-RAW ROUNDED =
012300         (LK-IN-FILES-FAILED / WS-FILES-TOTAL) * 100.
012400     MOVE WS-FAILED-PCT-RAW TO WS-PCT-DISPLAY.
012500     IF WS-PCT-DEC-REST NOT < 500
012520         IF WS-PCT-DEC-1 = 9
012540             MOVE ZERO TO WS-PCT-DEC-1
012560             ADD 1 TO WS-PCT-INT-PART
012580         ELSE
012600             ADD 1 TO WS-PCT-DEC-1
012620         END-IF
012640     END-IF.
012700     MOVE WS-PCT-INT-PART TO WS-PCT-ROUNDED (1:5).
012800     MOVE WS-PCT-DEC-1    TO WS-PCT-ROUNDED (7:1).
012900     IF WS-PCT-ROUNDED > 5.0
013000         ADD 1 TO LK-OUT-ALERT-COUNT
013100         MOVE "FAILED FILE RATE EXCEEDS 5.0 PCT - REVIEW SOURCE FEED"
013200                          TO LK-OUT-ALERT-TAB
013250                             (LK-OUT-ALERT-COUNT)
013300     END-IF.
013400 B199-CHECK-FAILED-FILE-RATE-EX.
013500     EXIT.
013600*
013700*  B200 - CRITICAL ISSUE COUNT, ALERT IF ANY PRESENT
014000 B200-CHECK-CRITICAL-ISSUES.
014100     IF LK-IN-ISSUES-CRIT > 0
014200         ADD 1 TO LK-OUT-ALERT-COUNT
014300         MOVE "CRITICAL DATA-QUALITY ISSUES WERE LOGGED THIS RUN"
014400                          TO LK-OUT-ALERT-TAB
014450                             (LK-OUT-ALERT-COUNT)
014500     END-IF.
014600 B299-CHECK-CRITICAL-ISSUES-EX.
014700     EXIT.
014800*
014900*  B300 - ISSUE RATE VS USERS CREATED, ALERT IF OVER 10 PCT
015200 B300-CHECK-ISSUE-RATE.
015300     IF LK-IN-USERS-CREATED = ZERO
015400         GO TO B399-CHECK-ISSUE-RATE-EX.
015500     COMPUTE WS-ISSUE-PCT-RAW ROUNDED =
015600         (LK-IN-ISSUES-TOTAL / LK-IN-USERS-CREATED) * 100.
015700     MOVE WS-ISSUE-PCT-RAW TO WS-PCT-DISPLAY.
015800     IF WS-PCT-DEC-REST NOT < 500
015820         IF WS-PCT-DEC-1 = 9
015840             MOVE ZERO TO WS-PCT-DEC-1
015860             ADD 1 TO WS-PCT-INT-PART
015880         ELSE
015900             ADD 1 TO WS-PCT-DEC-1
015920         END-IF
015940     END-IF.
016000     MOVE WS-PCT-INT-PART TO WS-PCT-ROUNDED (1:5).
016100     MOVE WS-PCT-DEC-1    TO WS-PCT-ROUNDED (7:1).
016200     IF WS-PCT-ROUNDED > 10.0
016300         ADD 1 TO LK-OUT-ALERT-COUNT
016400         MOVE "ISSUE RATE EXCEEDS 10.0 PCT OF USERS CREATED"
016500                          TO LK-OUT-ALERT-TAB
016550                             (LK-OUT-ALERT-COUNT)
016600     END-IF.
016700 B399-CHECK-ISSUE-RATE-EX.
016800     EXIT.
016900*
017000*  B400 - HIGH-SEVERITY CAP, ALERT IF OVER 5 PCT OF USERS
017300 B400-CHECK-HIGH-SEVERITY-CAP.
017400     COMPUTE WS-HIGH-CAP-RAW = LK-IN-USERS-CREATED * 0.05.
017500     IF LK-IN-ISSUES-HIGH > WS-HIGH-CAP-RAW
017600         ADD 1 TO LK-OUT-ALERT-COUNT
017700         MOVE "HIGH SEVERITY ISSUE COUNT EXCEEDS 5 PCT OF USERS"
017800                          TO LK-OUT-ALERT-TAB
017850                             (LK-OUT-ALERT-COUNT)
017900     END-IF.
018000 B499-CHECK-HIGH-SEVERITY-CAP-EX.
018100     EXIT.
018200*
018300*  C900 - SET OVERALL GATE RESULT FROM THE ALERT COUNT
018600 C900-SET-GATE-RESULT.
018700     IF LK-OUT-ALERT-COUNT = ZERO
018800         MOVE "PASS" TO LK-OUT-GATE-RESULT
018900     ELSE
019000         MOVE "FAIL" TO LK-OUT-GATE-RESULT
019100     END-IF.
019200 C999-SET-GATE-RESULT-EX.
019300     EXIT.
019400*
019500 Z000-END-PROGRAM.
019600     EXIT PROGRAM.
019700*
019800******************************************************************
019900************** END OF PROGRAM SOURCE -  TRFVQGT *****************
020000******************************************************************
